000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMPRICE.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   15 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  PERIODIC SWEEP OF THE SKIN MASTER FILE, ONE PAGE
000120      *               PER RUN, RESUMING FROM THE CHECKPOINT IN SKNCURS.
000130      *               EACH PAGE IS DE-DUPLICATED ON (SKIN-NAME, WEAR)
000140      *               AND EVERY UNIQUE PAIR IS RUN THROUGH THE SAME
000150      *               HISTORY-FRESHNESS/ENQUEUE CHECK SKMINGST USES.
000160      *NOTE        :  MODELLED ON TRFVLMT'S MULTI-FILE DRIVER SHAPE -
000170      *               SEVERAL FILES OPENED TOGETHER, ONE MAIN SWEEP,
000180      *               RUN COUNTERS DISPLAYED AT THE END.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      *  CS2A02 - RKOH      15/03/2024 - MARKET DATA BATCH CORE PHASE 1
000240      *                                - INITIAL VERSION.
000250      *---------------------------------------------------------------*
000260      *  CS2A09 - TLIM      08/01/2025 - TICKET CS2-140
000270      *                                - A SHORT PAGE (FEWER ROWS THAN
000280      *                                  CURS-PAGE-SIZE) WAS BEING
000290      *                                  TREATED AS "MORE PAGES TO
000300      *                                  COME" AND THE CURSOR KEPT
000310      *                                  ADVANCING PAST END OF FILE
000320      *                                  FOREVER - NOW ONLY AN EMPTY
000330      *                                  PAGE RESETS THE CURSOR, PER
000340      *                                  E000.
000350      *---------------------------------------------------------------*
000360       EJECT
000370      **********************
000380       ENVIRONMENT DIVISION.
000390      **********************
000400       CONFIGURATION SECTION.
000410       SOURCE-COMPUTER. IBM-AS400.
000420       OBJECT-COMPUTER. IBM-AS400.
000430       SPECIAL-NAMES.
000440           C01 IS TOP-OF-FORM.
000450       INPUT-OUTPUT SECTION.
000460       FILE-CONTROL.
000470           SELECT SKNSKIN ASSIGN TO DATABASE-SKNSKIN
000480                  ORGANIZATION      IS INDEXED
000490                  ACCESS MODE       IS DYNAMIC
000500                  RECORD KEY        IS SKIN-ID OF SKNSKIN-REC
000510                  FILE STATUS       IS WK-C-FILE-STATUS.
000520           SELECT SKNCURS ASSIGN TO DATABASE-SKNCURS
000530                  ORGANIZATION      IS INDEXED
000540                  ACCESS MODE       IS RANDOM
000550                  RECORD KEY        IS CURS-KEY
000560                  FILE STATUS       IS WK-C-FILE-STATUS.
000570       EJECT
000580      ***************
000590       DATA DIVISION.
000600      ***************
000610       FILE SECTION.
000620      ***************
000630       FD  SKNSKIN
000640           LABEL RECORDS ARE OMITTED
000650           DATA RECORD IS SKNSKIN-REC.
000660       01  SKNSKIN-REC.
000670           COPY SKNSKIN.
000680      *
000690       FD  SKNCURS
000700           LABEL RECORDS ARE OMITTED
000710           DATA RECORD IS SKNCURS-REC.
000720       01  SKNCURS-REC.
000730           05  CURS-KEY                     PIC X(008).
000740           COPY SKNCURS.
000750      *
000760      *************************
000770       WORKING-STORAGE SECTION.
000780      *************************
000790       01  FILLER              PIC X(24)  VALUE
000800           "** PROGRAM SKMPRICE **".
000810      *
000820       01  WK-C-COMMON.
000830           COPY SKNCOMW.
000840           COPY SKNDATE.
000850      *
000860      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
000870      * FUNCTION-CODE PROTOCOL.
000880       COPY SKDATEL.
000890      *
000900      * CALL AREAS FOR THE HISTORY-FRESHNESS CHECK AND THE TASK
000910      * ENQUEUE ROUTINE - SAME TWO CALLS SKMINGST MAKES.
000920       COPY SKHISTL.
000930       COPY SKTASKL.
000940      *
000950       77  WK-C-CURS-FOUND             PIC X(001) VALUE "N".
000960           88  WK-C-CURS-WAS-FOUND         VALUE "Y".
000970       77  WK-N-SKIP-COUNT             PIC S9(07) COMP VALUE ZERO.
000980       77  WK-N-PAGE-ROW-COUNT         PIC S9(05) COMP VALUE ZERO.
000990       77  WK-N-MAX-PAGE-ROWS          PIC S9(05) COMP VALUE 200.
001000      *                                HARD CEILING ON THE PAGE-ROW
001010      *                                TABLE BELOW - CURS-PAGE-SIZE
001020      *                                MUST NEVER EXCEED THIS
001030       77  WK-N-TABLE-IX               PIC S9(05) COMP VALUE ZERO.
001040       77  WK-N-DUP-CHECK-IX           PIC S9(05) COMP VALUE ZERO.
001050       77  WK-C-DUP-FOUND              PIC X(001) VALUE "N".
001060           88  WK-C-IS-A-DUPLICATE         VALUE "Y".
001070      *
001080      * ONE PAGE'S WORTH OF UNIQUE (NAME, WEAR) PAIRS - BUILT AS EACH
001090      * ROW OF THE PAGE IS READ, SKIPPING ANY PAIR ALREADY SEEN
001100      * EARLIER IN THE SAME PAGE.
001110       01  WK-T-PAGE-ENTRIES.
001120           05  WK-T-PAGE-ENTRY OCCURS 200 TIMES
001130                       INDEXED BY WK-IX-PAGE-1 WK-IX-PAGE-2.
001140               10  WK-T-ENTRY-NAME          PIC X(100).
001150               10  WK-T-ENTRY-WEAR          PIC X(014).
001160      *
001170      * ALTERNATE VIEW OF THE PAGE-ROW COUNT USED WHEN THE COUNT IS
001180      * SPLICED INTO A DISPLAY TRACE LINE ALONGSIDE THE SKIP COUNT.
001190       01  WK-C-PAGE-TRACE.
001200           05  WK-C-PAGE-ROW-COUNT-D    PIC S9(05) DISPLAY.
001210           05  WK-C-PAGE-ROW-COUNT-D-R REDEFINES
001220                                        WK-C-PAGE-ROW-COUNT-D
001230                                        PIC X(06).
001240           05  WK-C-SKIP-COUNT-D        PIC S9(07) DISPLAY.
001250           05  WK-C-SKIP-COUNT-D-R REDEFINES WK-C-SKIP-COUNT-D
001260                                        PIC X(08).
001270           05  FILLER                   PIC X(10) VALUE SPACES.
001280      *
001290       01  WK-N-RUN-TOTALS.
001300           05  WK-N-TASKS-CREATED       PIC S9(07) COMP.
001310           05  WK-N-SKIPPED-FRESH       PIC S9(07) COMP.
001320           05  WK-N-SKIPPED-DUPLICATE   PIC S9(07) COMP.
001330           05  FILLER                   PIC X(10) VALUE SPACES.
001340      *
001350       EJECT
001360      *****************
001370       PROCEDURE DIVISION.
001380      *****************
001390       MAIN-MODULE.
001400           PERFORM A000-INITIALISE-RUN
001410              THRU A099-INITIALISE-RUN-EX.
001420           PERFORM B000-SKIP-TO-CURRENT-PAGE
001430              THRU B099-SKIP-TO-CURRENT-PAGE-EX.
001440           PERFORM C000-READ-ONE-PAGE
001450              THRU C099-READ-ONE-PAGE-EX.
001460           IF WK-N-PAGE-ROW-COUNT = ZERO
001470               PERFORM E000-RESET-CURSOR
001480                  THRU E099-RESET-CURSOR-EX
001490           ELSE
001500               PERFORM D000-PROCESS-UNIQUE-PAIRS
001510                  THRU D099-PROCESS-UNIQUE-PAIRS-EX
001520               PERFORM E100-ADVANCE-CURSOR
001530                  THRU E199-ADVANCE-CURSOR-EX.
001540           PERFORM Z000-END-PROGRAM-ROUTINE
001550              THRU Z099-END-PROGRAM-ROUTINE-EX.
001560           GOBACK.
001570       EJECT
001580      *---------------------------------------------------------------*
001590       A000-INITIALISE-RUN.
001600      *---------------------------------------------------------------*
001610           OPEN INPUT SKNSKIN.
001620           IF NOT WK-C-SUCCESSFUL
001630               DISPLAY "SKMPRICE - OPEN FILE ERROR - SKNSKIN"
001640               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001650               GO TO Y900-ABNORMAL-TERMINATION.
001660      *
001670           OPEN I-O SKNCURS.
001680           IF NOT WK-C-SUCCESSFUL
001690               DISPLAY "SKMPRICE - OPEN FILE ERROR - SKNCURS"
001700               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001710               GO TO Y900-ABNORMAL-TERMINATION.
001720      *
001730           MOVE "N" TO WK-C-CURS-FOUND.
001740           MOVE "SKNCUR01" TO CURS-KEY.
001750           READ SKNCURS.
001760           IF WK-C-SUCCESSFUL
001770               MOVE "Y" TO WK-C-CURS-FOUND
001780           ELSE
001790           IF NOT WK-C-RECORD-NOT-FOUND
001800               DISPLAY "SKMPRICE - READ ERROR - SKNCURS"
001810               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001820               GO TO Y900-ABNORMAL-TERMINATION.
001830      *
001840           IF NOT WK-C-CURS-WAS-FOUND
001850               MOVE "SKNCUR01"   TO CURS-KEY
001860               MOVE ZERO         TO CURS-PAGE-NUMBER
001870               MOVE 100          TO CURS-PAGE-SIZE
001880               MOVE SPACES       TO CURS-LAST-RUN-AT.
001890      *
001900           MOVE ZERO TO WK-N-TASKS-CREATED.
001910           MOVE ZERO TO WK-N-SKIPPED-FRESH.
001920           MOVE ZERO TO WK-N-SKIPPED-DUPLICATE.
001930      *---------------------------------------------------------------*
001940       A099-INITIALISE-RUN-EX.
001950      *---------------------------------------------------------------*
001960           EXIT.
001970       EJECT
001980      *---------------------------------------------------------------*
001990       B000-SKIP-TO-CURRENT-PAGE.
002000      *---------------------------------------------------------------*
002010      *    THE FILE IS KEYED, NOT RELATIVE, SO THE ONLY WAY TO REACH
002020      *    PAGE N IS TO START AT THE FRONT AND READ PAST THE ROWS OF
002030      *    EVERY EARLIER PAGE FIRST.
002040           COMPUTE WK-N-SKIP-COUNT =
002050                   CURS-PAGE-NUMBER * CURS-PAGE-SIZE.
002060      *
002070           MOVE "N" TO WK-C-EOF-SWITCH.
002080           MOVE LOW-VALUES TO SKIN-ID OF SKNSKIN-REC.
002090           START SKNSKIN KEY IS NOT LESS THAN SKIN-ID OF SKNSKIN-REC.
002100           IF NOT WK-C-SUCCESSFUL
002110               MOVE "Y" TO WK-C-EOF-SWITCH
002120               GO TO B099-SKIP-TO-CURRENT-PAGE-EX.
002130      *
002140           IF WK-N-SKIP-COUNT = ZERO
002150               GO TO B099-SKIP-TO-CURRENT-PAGE-EX.
002160      *
002170           PERFORM B100-SKIP-ONE-ROW
002180              THRU B199-SKIP-ONE-ROW-EX
002190                  VARYING WK-N-TABLE-IX FROM 1 BY 1
002200                      UNTIL WK-N-TABLE-IX > WK-N-SKIP-COUNT
002210                         OR WK-C-EOF-YES.
002220      *---------------------------------------------------------------*
002230       B099-SKIP-TO-CURRENT-PAGE-EX.
002240      *---------------------------------------------------------------*
002250           EXIT.
002260      *---------------------------------------------------------------*
002270       B100-SKIP-ONE-ROW.
002280      *---------------------------------------------------------------*
002290           READ SKNSKIN NEXT RECORD.
002300           IF WK-C-END-OF-FILE
002310               MOVE "Y" TO WK-C-EOF-SWITCH.
002320      *---------------------------------------------------------------*
002330       B199-SKIP-ONE-ROW-EX.
002340      *---------------------------------------------------------------*
002350           EXIT.
002360       EJECT
002370      *---------------------------------------------------------------*
002380       C000-READ-ONE-PAGE.
002390      *---------------------------------------------------------------*
002400           MOVE ZERO TO WK-N-PAGE-ROW-COUNT.
002410           IF WK-C-EOF-YES
002420               GO TO C099-READ-ONE-PAGE-EX.
002430      *
002440           PERFORM C100-READ-NEXT-INTO-PAGE
002450              THRU C199-READ-NEXT-INTO-PAGE-EX
002460                  UNTIL WK-C-EOF-YES
002470                     OR WK-N-PAGE-ROW-COUNT >= CURS-PAGE-SIZE.
002480      *---------------------------------------------------------------*
002490       C099-READ-ONE-PAGE-EX.
002500      *---------------------------------------------------------------*
002510           EXIT.
002520      *---------------------------------------------------------------*
002530       C100-READ-NEXT-INTO-PAGE.
002540      *---------------------------------------------------------------*
002550      *    THE FIRST ROW OF THE PAGE WAS ALREADY LEFT SITTING IN THE
002560      *    RECORD AREA BY B000 (OR THIS IS THE FIRST READ EVER, PAGE
002570      *    ZERO) - ONLY READ AGAIN AFTER THE FIRST ROW IS CONSUMED.
002580           IF WK-N-PAGE-ROW-COUNT > ZERO
002590               READ SKNSKIN NEXT RECORD
002600               IF WK-C-END-OF-FILE
002610                   MOVE "Y" TO WK-C-EOF-SWITCH
002620                   GO TO C199-READ-NEXT-INTO-PAGE-EX.
002630      *
002640           IF WK-C-EOF-YES
002650               GO TO C199-READ-NEXT-INTO-PAGE-EX.
002660      *
002670           ADD 1 TO WK-N-PAGE-ROW-COUNT.
002680           PERFORM C200-INSERT-IF-NOT-DUPLICATE
002690              THRU C299-INSERT-IF-NOT-DUPLICATE-EX.
002700      *---------------------------------------------------------------*
002710       C199-READ-NEXT-INTO-PAGE-EX.
002720      *---------------------------------------------------------------*
002730           EXIT.
002740      *---------------------------------------------------------------*
002750       C200-INSERT-IF-NOT-DUPLICATE.
002760      *---------------------------------------------------------------*
002770      *    KEEPS ONLY THE FIRST OCCURRENCE OF EACH (NAME, WEAR) PAIR
002780      *    ENCOUNTERED IN FILE ORDER, WITHIN THIS PAGE.
002790           MOVE "N" TO WK-C-DUP-FOUND.
002800           IF WK-N-TABLE-IX = ZERO
002810               GO TO C210-ADD-NEW-ENTRY.
002820      *
002830           PERFORM C250-CHECK-ONE-EXISTING-ENTRY
002840              THRU C259-CHECK-ONE-EXISTING-ENTRY-EX
002850                  VARYING WK-N-DUP-CHECK-IX FROM 1 BY 1
002860                      UNTIL WK-N-DUP-CHECK-IX > WK-N-TABLE-IX
002870                         OR WK-C-IS-A-DUPLICATE.
002880      *
002890           IF WK-C-IS-A-DUPLICATE
002900               GO TO C299-INSERT-IF-NOT-DUPLICATE-EX.
002910      *
002920       C210-ADD-NEW-ENTRY.
002930           IF WK-N-TABLE-IX >= WK-N-MAX-PAGE-ROWS
002940               GO TO C299-INSERT-IF-NOT-DUPLICATE-EX.
002950      *
002960           ADD 1 TO WK-N-TABLE-IX.
002970           MOVE SKIN-NAME OF SKNSKIN-REC
002980                        TO WK-T-ENTRY-NAME (WK-N-TABLE-IX).
002990           MOVE SKIN-WEAR OF SKNSKIN-REC
003000                        TO WK-T-ENTRY-WEAR (WK-N-TABLE-IX).
003010      *---------------------------------------------------------------*
003020       C299-INSERT-IF-NOT-DUPLICATE-EX.
003030      *---------------------------------------------------------------*
003040           EXIT.
003050      *---------------------------------------------------------------*
003060       C250-CHECK-ONE-EXISTING-ENTRY.
003070      *---------------------------------------------------------------*
003080           IF SKIN-NAME OF SKNSKIN-REC =
003090                       WK-T-ENTRY-NAME (WK-N-DUP-CHECK-IX)
003100           AND SKIN-WEAR OF SKNSKIN-REC =
003110                       WK-T-ENTRY-WEAR (WK-N-DUP-CHECK-IX)
003120               MOVE "Y" TO WK-C-DUP-FOUND.
003130      *---------------------------------------------------------------*
003140       C259-CHECK-ONE-EXISTING-ENTRY-EX.
003150      *---------------------------------------------------------------*
003160           EXIT.
003170       EJECT
003180      *---------------------------------------------------------------*
003190       D000-PROCESS-UNIQUE-PAIRS.
003200      *---------------------------------------------------------------*
003210           PERFORM D100-PROCESS-ONE-PAIR
003220              THRU D199-PROCESS-ONE-PAIR-EX
003230                  VARYING WK-N-DUP-CHECK-IX FROM 1 BY 1
003240                      UNTIL WK-N-DUP-CHECK-IX > WK-N-TABLE-IX.
003250      *---------------------------------------------------------------*
003260       D099-PROCESS-UNIQUE-PAIRS-EX.
003270      *---------------------------------------------------------------*
003280           EXIT.
003290      *---------------------------------------------------------------*
003300       D100-PROCESS-ONE-PAIR.
003310      *---------------------------------------------------------------*
003320           MOVE WK-T-ENTRY-NAME (WK-N-DUP-CHECK-IX)
003330                                    TO WK-SKHISTL-SKIN-NAME.
003340           MOVE WK-T-ENTRY-WEAR (WK-N-DUP-CHECK-IX)
003350                                    TO WK-SKHISTL-WEAR.
003360           MOVE 3600 TO WK-SKHISTL-EXPIRE-SECS.
003370           CALL "SKMCHIST" USING WK-SKHISTL.
003380      *
003390           IF WK-SKHISTL-WAS-FOUND
003400           AND WK-SKHISTL-NO-UPDATE-NEEDED
003410               ADD 1 TO WK-N-SKIPPED-FRESH
003420               GO TO D199-PROCESS-ONE-PAIR-EX.
003430      *
003440           MOVE WK-T-ENTRY-NAME (WK-N-DUP-CHECK-IX)
003450                                    TO WK-SKTASKL-SKIN-NAME.
003460           MOVE WK-T-ENTRY-WEAR (WK-N-DUP-CHECK-IX)
003470                                    TO WK-SKTASKL-WEAR.
003480           CALL "SKMCTASK" USING WK-SKTASKL.
003490      *
003500           IF WK-SKTASKL-WAS-CREATED
003510               ADD 1 TO WK-N-TASKS-CREATED
003520           ELSE
003530               ADD 1 TO WK-N-SKIPPED-DUPLICATE.
003540      *---------------------------------------------------------------*
003550       D199-PROCESS-ONE-PAIR-EX.
003560      *---------------------------------------------------------------*
003570           EXIT.
003580       EJECT
003590      *---------------------------------------------------------------*
003600       E000-RESET-CURSOR.
003610      *---------------------------------------------------------------*
003620      *    AN EMPTY PAGE MEANS THE LAST PAGE WAS ALREADY PROCESSED ON
003630      *    A PRIOR RUN - START OVER FROM PAGE ZERO NEXT TIME.
003640           MOVE ZERO TO CURS-PAGE-NUMBER.
003650           PERFORM E900-STAMP-AND-REWRITE-CURSOR
003660              THRU E999-STAMP-AND-REWRITE-CURSOR-EX.
003670      *---------------------------------------------------------------*
003680       E099-RESET-CURSOR-EX.
003690      *---------------------------------------------------------------*
003700           EXIT.
003710      *---------------------------------------------------------------*
003720       E100-ADVANCE-CURSOR.
003730      *---------------------------------------------------------------*
003740           ADD 1 TO CURS-PAGE-NUMBER.
003750           PERFORM E900-STAMP-AND-REWRITE-CURSOR
003760              THRU E999-STAMP-AND-REWRITE-CURSOR-EX.
003770      *---------------------------------------------------------------*
003780       E199-ADVANCE-CURSOR-EX.
003790      *---------------------------------------------------------------*
003800           EXIT.
003810      *---------------------------------------------------------------*
003820       E900-STAMP-AND-REWRITE-CURSOR.
003830      *---------------------------------------------------------------*
003840           MOVE "N" TO WK-SKDATEL-FUNCTION.
003850           CALL "SKMCDATE" USING WK-SKDATEL.
003860           MOVE WK-SKDATEL-ISO-OUT TO CURS-LAST-RUN-AT.
003870      *
003880           IF WK-C-CURS-WAS-FOUND
003890               REWRITE SKNCURS-REC
003900           ELSE
003910               WRITE SKNCURS-REC
003920               MOVE "Y" TO WK-C-CURS-FOUND.
003930      *
003940           IF NOT WK-C-SUCCESSFUL
003950               DISPLAY "SKMPRICE - WRITE ERROR - SKNCURS"
003960               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003970               GO TO Y900-ABNORMAL-TERMINATION.
003980      *---------------------------------------------------------------*
003990       E999-STAMP-AND-REWRITE-CURSOR-EX.
004000      *---------------------------------------------------------------*
004010           EXIT.
004020       EJECT
004030      *---------------------------------------------------------------*
004040       Y900-ABNORMAL-TERMINATION.
004050      *---------------------------------------------------------------*
004060           PERFORM Z000-END-PROGRAM-ROUTINE
004070              THRU Z099-END-PROGRAM-ROUTINE-EX.
004080           GOBACK.
004090      *---------------------------------------------------------------*
004100       Z000-END-PROGRAM-ROUTINE.
004110      *---------------------------------------------------------------*
004120           CLOSE SKNSKIN.
004130           CLOSE SKNCURS.
004140      *
004150           MOVE WK-N-PAGE-ROW-COUNT TO WK-C-PAGE-ROW-COUNT-D.
004160           MOVE WK-N-SKIP-COUNT     TO WK-C-SKIP-COUNT-D.
004170           DISPLAY "SKMPRICE - PAGE ROWS READ " WK-C-PAGE-ROW-COUNT-D-R
004180                    " ROWS SKIPPED TO REACH PAGE "
004190                    WK-C-SKIP-COUNT-D-R.
004200           DISPLAY "SKMPRICE - TASKS CREATED    " WK-N-TASKS-CREATED.
004210           DISPLAY "SKMPRICE - SKIPPED FRESH     " WK-N-SKIPPED-FRESH.
004220           DISPLAY "SKMPRICE - SKIPPED DUPLICATE "
004230                    WK-N-SKIPPED-DUPLICATE.
004240      *---------------------------------------------------------------*
004250       Z099-END-PROGRAM-ROUTINE-EX.
004260      *---------------------------------------------------------------*
004270           EXIT.
004280      *
004290      ******************************************************************
004300      *************** END OF PROGRAM SOURCE  SKMPRICE ****************
004310      ******************************************************************
