000010      *----------------------------------------------------------------*
000020      * SKNSKIN.cpy                                                    *
000030      * RECORD LAYOUT FOR THE SKIN MASTER FILE (DATABASE-SKNSKIN)      *
000040      *----------------------------------------------------------------*
000050      *DESCRIPTION : ONE ROW PER MARKET LISTING (STEAM, BITSKINS OR    *
000060      *              DASHSKINS), KEYED BY THE LISTING ID FROM THE      *
000070      *              SOURCE MARKETPLACE. THE SCRAPER BOTS "HEARTBEAT"  *
000080      *              THIS ROW ON EVERY SIGHTING BY REWRITING IT, WHICH *
000090      *              IS WHAT SKMSTALE'S SOLD-OUT SWEEP RELIES ON.      *
000100      *                                                                *
000110      *  I-O FORMAT:SKN-SKIN-RECORD FROM FILE SKNSKIN OF LIBRARY       *
000120      *              SKNLIB                                            *
000130      *----------------------------------------------------------------*
000140      * HISTORY OF MODIFICATION:                                       *
000150      *----------------------------------------------------------------*
000160      * MOD.#   INIT    DATE        DESCRIPTION                        *
000170      * ------- ------- ----------  --------------------------------- *
000180      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000190      *                              BATCH CORE, PHASE 1               *
000200      * CS2A04  TLIM    09/07/2024 - TICKET CS2-071 - CARRY PAINT SEED *
000210      *                              AND PAINT INDEX THROUGH FROM THE  *
000220      *                              SCRAPER FEED (WERE DROPPED ON     *
000230      *                              INGEST)                           *
000240      *----------------------------------------------------------------*
000250       05  SKIN-RECORD.
000260           10  SKIN-ID                      PIC X(036).
000270      *                                UNIQUE LISTING ID FROM SOURCE
000280           10  SKIN-NAME                    PIC X(100).
000290      *                                E.G. "AK-47 | REDLINE"
000300           10  SKIN-ASSET-ID                PIC X(036).
000310      *                                STEAM ASSET ID, MAY BE BLANK
000320           10  SKIN-FLOAT-VALUE             PIC S9(01)V9(06) COMP-3.
000330      *                                WEAR FLOAT 0.000000-1.000000
000340           10  SKIN-FLOAT-VALUE-R REDEFINES SKIN-FLOAT-VALUE
000350                                             PIC S9(07) COMP-3.
000360      *                                INTEGER MICRO-FLOAT VIEW, USED
000370      *                                BY SKMCWEAR'S RANGE-TABLE SEARCH
000380           10  SKIN-WEAR                    PIC X(014).
000390      *                                DERIVED FROM FLOAT - NEVER SET
000400      *                                INDEPENDENTLY OF SKIN-FLOAT-VALUE
000410               88  SKIN-WEAR-FACTORY-NEW        VALUE "FACTORY_NEW".
000420               88  SKIN-WEAR-MINIMAL-WEAR       VALUE "MINIMAL_WEAR".
000430               88  SKIN-WEAR-FIELD-TESTED       VALUE "FIELD_TESTED".
000440               88  SKIN-WEAR-WELL-WORN          VALUE "WELL_WORN".
000450               88  SKIN-WEAR-BATTLE-SCARRED     VALUE "BATTLE_SCARRED".
000460           10  SKIN-PAINT-SEED              PIC S9(05) COMP-3.
000470      *                                PAINT SEED - MAY BE ZERO/BLANK
000480           10  SKIN-PAINT-INDEX             PIC S9(05) COMP-3.
000490      *                                PAINT INDEX - MAY BE ZERO/BLANK
000500           10  SKIN-STICKER-COUNT           PIC S9(02) COMP-3.
000510      *                                STICKERS ATTACHED, 0 THRU 10
000520           10  SKIN-PRICE-CENTS             PIC S9(09) COMP-3.
000530      *                                LISTING PRICE, MINOR UNITS OF
000540      *                                SKIN-CURRENCY
000550           10  SKIN-CURRENCY                PIC X(003).
000560      *                                ISO CURRENCY OF SKIN-PRICE-CENTS
000570           10  SKIN-MARKET-SOURCE           PIC X(010).
000580      *                                STEAM / BITSKINS / DASHSKINS
000590               88  SKIN-SOURCE-STEAM            VALUE "STEAM".
000600               88  SKIN-SOURCE-BITSKINS         VALUE "BITSKINS".
000610               88  SKIN-SOURCE-DASHSKINS        VALUE "DASHSKINS".
000620           10  SKIN-LINK                    PIC X(500).
000630      *                                DEEP LINK TO LISTING - NOT
000640      *                                COMPUTED ON, INFORMATIONAL ONLY
000650           10  SKIN-STATUS                  PIC X(011).
000660               88  SKIN-STATUS-AVAILABLE        VALUE "AVAILABLE".
000670               88  SKIN-STATUS-SOLD             VALUE "SOLD".
000680               88  SKIN-STATUS-UNAVAILABLE      VALUE "UNAVAILABLE".
000690           10  SKIN-CREATED-AT              PIC X(026).
000700      *                                ISO-8601, FIRST-SEEN
000710           10  SKIN-UPDATED-AT              PIC X(026).
000720      *                                ISO-8601, LAST ROW WRITE
000730           10  SKIN-LAST-SEEN-AT            PIC X(026).
000740      *                                ISO-8601, LAST SCRAPER HEARTBEAT
000750           10  FILLER                       PIC X(050).
000760      *                                RESERVED FOR FUTURE EXPANSION
