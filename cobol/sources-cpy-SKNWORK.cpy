000010      *----------------------------------------------------------------*
000020      * SKNWORK.cpy                                                    *
000030      * RECORD LAYOUT FOR THE WORKER-RESULT INPUT FILE                 *
000040      * (FILE SKNWORK - ONE COMPLETED HISTORY LOOKUP PER LINE)         *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : SUBSTITUTES FOR THE PRICE-HISTORY WORKER'S REPLY  *
000070      *              TO A HISTORY-UPDATE-TASK HANDED OUT BY            *
000080      *              GETPENDINGTASKS. SKMWORK MATCHES EACH ROW HERE    *
000090      *              TO A WAITING SKNHUTQ ROW BY (SKIN NAME, WEAR) IN  *
000100      *              FIFO (HUT-CREATED-AT) ORDER AND VALIDATES THE     *
000110      *              MATCH BEFORE WRITING HISTORY.                     *
000120      *----------------------------------------------------------------*
000130      * HISTORY OF MODIFICATION:                                       *
000140      *----------------------------------------------------------------*
000150      * MOD.#   INIT    DATE        DESCRIPTION                        *
000160      * ------- ------- ----------  --------------------------------- *
000170      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000180      *                              BATCH CORE, PHASE 1               *
000190      * CS2A08  TLIM    19/12/2024 - TICKET CS2-131 - CARRY LAST-SALE  *
000200      *                              AND LOWEST-BUY-ORDER PRICES SO    *
000210      *                              SKMCPROF CAN OFFER THE FULL PRICE *
000220      *                              MODEL, NOT JUST THE AVERAGE       *
000230      *----------------------------------------------------------------*
000240       05  WORK-RECORD.
000250           10  WORK-SKIN-NAME                PIC X(100).
000260      *                                SKIN NAME RETURNED BY WORKER -
000270      *                                MUST MATCH THE TASK EXACTLY
000280           10  WORK-WEAR                     PIC X(014).
000290      *                                WEAR RETURNED BY WORKER - MUST
000300      *                                MATCH THE TASK EXACTLY
000310           10  WORK-AVERAGE-PRICE-CENTS      PIC S9(09) COMP-3.
000320           10  WORK-LAST-SALE-PRICE-CENTS    PIC S9(09) COMP-3.
000330      *                                ZERO WHEN NOT SUPPLIED BY WORKER
000340           10  WORK-LOWEST-BUY-ORDER-CENTS   PIC S9(09) COMP-3.
000350      *                                ZERO WHEN NOT SUPPLIED BY WORKER
000360           10  FILLER                        PIC X(020).
000370      *                                RESERVED FOR FUTURE EXPANSION
