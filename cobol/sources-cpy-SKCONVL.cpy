000010      *----------------------------------------------------------------*
000020      * SKCONVL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCCONV" - BRL/USD CONVERSION AND THE       *
000040      * FAILED-CONVERSION RETRY BACKOFF SCHEDULE                       *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : ONE COMMON AREA SERVES BOTH FUNCTIONS SKMCCONV    *
000070      *              PERFORMS - SET WK-SKCONVL-FUNCTION TO "C" FOR A   *
000080      *              CONVERSION OR "B" FOR A BACKOFF-SCHEDULE LOOKUP   *
000090      *              BEFORE THE CALL.                                  *
000100      *----------------------------------------------------------------*
000110      * HISTORY OF MODIFICATION:                                       *
000120      * -------------------------------------------------------------- *
000130      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000140      *                              BATCH CORE, PHASE 1               *
000150      * -------------------------------------------------------------- *
000160       01  WK-SKCONVL.
000170           05  WK-SKCONVL-FUNCTION          PIC X(001).
000180               88  WK-SKCONVL-FN-CONVERT        VALUE "C".
000190               88  WK-SKCONVL-FN-BACKOFF        VALUE "B".
000200           05  WK-SKCONVL-INPUT.
000210               10  WK-SKCONVL-BRL-CENTS     PIC S9(09) COMP-3.
000220               10  WK-SKCONVL-RATE          PIC S9(03)V9(06) COMP-3.
000230               10  WK-SKCONVL-RATE-OK       PIC X(001).
000240                   88  WK-SKCONVL-RATE-IS-OK     VALUE "Y".
000250                   88  WK-SKCONVL-RATE-NOT-OK    VALUE "N".
000260               10  WK-SKCONVL-ATTEMPT-COUNT PIC S9(03) COMP-3.
000270               10  WK-SKCONVL-BASE-DELAY-MI PIC S9(05) COMP-3.
000280               10  WK-SKCONVL-MAX-ATTEMPTS  PIC S9(03) COMP-3.
000290           05  WK-SKCONVL-OUTPUT.
000300               10  WK-SKCONVL-USD-CENTS     PIC S9(09) COMP-3.
000310               10  WK-SKCONVL-UNAVAILABLE   PIC X(001).
000320                   88  WK-SKCONVL-RATE-UNAVAILABLE  VALUE "Y".
000330                   88  WK-SKCONVL-RATE-WAS-USED     VALUE "N".
000340               10  WK-SKCONVL-NEW-ATTEMPTS  PIC S9(03) COMP-3.
000350               10  WK-SKCONVL-DELAY-MINUTES PIC S9(07) COMP-3.
000360               10  WK-SKCONVL-PERM-FAILED   PIC X(001).
000370                   88  WK-SKCONVL-IS-PERM-FAILED    VALUE "Y".
000380                   88  WK-SKCONVL-NOT-PERM-FAILED   VALUE "N".
