000010      *----------------------------------------------------------------*
000020      * SKNPRPT.cpy                                                    *
000030      * PRINT-LINE LAYOUT FOR THE PROFITABLE-SKINS REPORT              *
000040      * (FILE SKNRPT01 - ONE LINE PER QUALIFYING SKIN)                 *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : COLUMNAR OUTPUT LINE BUILT BY SKMRPT FROM ITS     *
000070      *              WORKING PROFIT-ANALYSIS TABLE ONCE THE FILTER,    *
000080      *              SORT AND TRUNCATE STEPS ARE DONE. NOT A KEYED     *
000090      *              FILE - WRITTEN LINE SEQUENTIAL, HEAD OF LIST      *
000100      *              FIRST.                                            *
000110      *----------------------------------------------------------------*
000120      * HISTORY OF MODIFICATION:                                       *
000130      *----------------------------------------------------------------*
000140      * MOD.#   INIT    DATE        DESCRIPTION                        *
000150      * ------- ------- ----------  --------------------------------- *
000160      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000170      *                              BATCH CORE, PHASE 1               *
000180      *----------------------------------------------------------------*
000190       05  PRPT-LINE.
000200           10  PRPT-SKIN-ID                  PIC X(036).
000210           10  FILLER                        PIC X(001) VALUE SPACES.
000220           10  PRPT-SKIN-NAME                PIC X(100).
000230           10  FILLER                        PIC X(001) VALUE SPACES.
000240           10  PRPT-WEAR                     PIC X(014).
000250           10  FILLER                        PIC X(001) VALUE SPACES.
000260           10  PRPT-MARKET-PRICE             PIC Z(07)9.99.
000270           10  FILLER                        PIC X(001) VALUE SPACES.
000280           10  PRPT-CURRENCY                 PIC X(003).
000290           10  FILLER                        PIC X(001) VALUE SPACES.
000300           10  PRPT-SOURCE                   PIC X(010).
000310           10  FILLER                        PIC X(001) VALUE SPACES.
000320           10  PRPT-STEAM-AVG-PRICE          PIC Z(07)9.99.
000330           10  FILLER                        PIC X(001) VALUE SPACES.
000340           10  PRPT-DISCOUNT-BP              PIC -(06)9.
000350           10  FILLER                        PIC X(001) VALUE SPACES.
000360           10  PRPT-PROFIT-BP                PIC -(06)9.
000370           10  FILLER                        PIC X(001) VALUE SPACES.
000380           10  PRPT-EXPECTED-GAIN            PIC -(07)9.99.
000390           10  FILLER                        PIC X(001) VALUE SPACES.
000400           10  PRPT-PROFIT-VS-LAST-SALE-BP   PIC -(06)9.
000410           10  FILLER                        PIC X(001) VALUE SPACES.
000420           10  PRPT-PROFIT-VS-LOWEST-BUY-BP  PIC -(06)9.
000430           10  FILLER                        PIC X(001) VALUE SPACES.
000440           10  PRPT-HAS-HISTORY              PIC X(001).
000450           10  FILLER                        PIC X(020) VALUE SPACES.
000460      *                                RESERVED FOR FUTURE EXPANSION
