000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCCONV.
000050       AUTHOR.         TAN LI MIN.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  TWO RELATED FORMULAS SHARE THIS ROUTINE - BRL TO
000120      *               USD CONVERSION AT A SUPPLIED RATE, AND THE
000130      *               EXPONENTIAL BACKOFF SCHEDULE FOR THE FAILED-
000140      *               CONVERSION RETRY QUEUE. SET WK-SKCONVL-FUNCTION
000150      *               TO "C" OR "B" BEFORE THE CALL - SEE SKCONVL.
000160      *NOTE        :  2**N IS BUILT BY REPEATED DOUBLING RATHER THAN
000170      *               AN INTRINSIC FUNCTION - THIS SHOP DOES NOT USE
000180      *               THOSE.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000240      *                                - INITIAL VERSION.
000250      *---------------------------------------------------------------*
000260      *  CS2A05 - TLIM      02/09/2024 - TICKET CS2-088
000270      *                                - A ZERO OR NEGATIVE BRL AMOUNT
000280      *                                  WAS FALLING THROUGH TO THE
000290      *                                  RATE CHECK AND BEING MARKED
000300      *                                  UNAVAILABLE WHEN NO RATE WAS
000310      *                                  ON FILE - NOW SHORT-CIRCUITS
000320      *                                  TO ZERO USD CENTS FIRST, NO
000330      *                                  RATE LOOKUP NEEDED.
000340      *---------------------------------------------------------------*
000350       EJECT
000360      **********************
000370       ENVIRONMENT DIVISION.
000380      **********************
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER. IBM-AS400.
000410       OBJECT-COMPUTER. IBM-AS400.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440       EJECT
000450      ***************
000460       DATA DIVISION.
000470      ***************
000480       WORKING-STORAGE SECTION.
000490      *************************
000500       01  FILLER              PIC X(24)  VALUE
000510           "** PROGRAM SKMCCONV **".
000520      *
000530       01  WK-C-COMMON.
000540           COPY SKNCOMW.
000550      *
000560       01  WK-N-BACKOFF-WORK.
000570           05  WK-N-DOUBLE-COUNT        PIC S9(03) COMP.
000580           05  WK-N-DOUBLE-FACTOR       PIC S9(09) COMP.
000590           05  FILLER                   PIC X(10) VALUE SPACES.
000600      *
000610       01  WK-N-CONVERT-WORK.
000620           05  WK-N-USD-UNROUNDED       PIC S9(09)V9(04) COMP-3.
000630           05  WK-N-USD-UNROUNDED-R REDEFINES WK-N-USD-UNROUNDED
000640                                        PIC S9(13)        COMP-3.
000650      *                                INTEGER-SCALED VIEW, TRACE ONLY
000660           05  FILLER                   PIC X(10) VALUE SPACES.
000670      *
000680      * ALTERNATE VIEWS OF THE DOUBLING ACCUMULATOR AND THE FINAL
000690      * DELAY FIGURE, LAID OVER THE SAME BYTES SO A TRACE DISPLAY CAN
000700      * SHOW EITHER AS SIGNED ZONED WITHOUT A SEPARATE MOVE.
000710       01  WK-C-BACKOFF-TRACE.
000720           05  WK-C-DOUBLE-FACTOR-D     PIC S9(09) DISPLAY.
000730           05  WK-C-DOUBLE-FACTOR-D-R REDEFINES WK-C-DOUBLE-FACTOR-D
000740                                        PIC X(10).
000750           05  WK-C-DELAY-MINUTES-D     PIC S9(07) DISPLAY.
000760           05  WK-C-DELAY-MINUTES-D-R REDEFINES WK-C-DELAY-MINUTES-D
000770                                        PIC X(08).
000780           05  FILLER                   PIC X(10) VALUE SPACES.
000790      *
000800       EJECT
000810       LINKAGE SECTION.
000820      *****************
000830       COPY SKCONVL.
000840       EJECT
000850      ********************************************
000860       PROCEDURE DIVISION USING WK-SKCONVL.
000870      ********************************************
000880       MAIN-MODULE.
000890           IF WK-SKCONVL-FN-CONVERT
000900               PERFORM B000-CONVERT-BRL-TO-USD
000910                  THRU B099-CONVERT-BRL-TO-USD-EX
000920           ELSE
000930           IF WK-SKCONVL-FN-BACKOFF
000940               PERFORM C000-COMPUTE-BACKOFF
000950                  THRU C099-COMPUTE-BACKOFF-EX
000960           ELSE
000970               GO TO Y900-ABNORMAL-TERMINATION.
000980           GOBACK.
000990       EJECT
001000      *---------------------------------------------------------------*
001010       B000-CONVERT-BRL-TO-USD.
001020      *---------------------------------------------------------------*
001030           MOVE ZERO TO WK-SKCONVL-USD-CENTS.
001040           MOVE "N"  TO WK-SKCONVL-UNAVAILABLE.
001050      *
001060           IF WK-SKCONVL-BRL-CENTS NOT > ZERO
001070               GO TO B099-CONVERT-BRL-TO-USD-EX.
001080      *
001090           IF WK-SKCONVL-RATE-NOT-OK
001100               MOVE "Y" TO WK-SKCONVL-UNAVAILABLE
001110               GO TO B099-CONVERT-BRL-TO-USD-EX.
001120      *
001130           COMPUTE WK-N-USD-UNROUNDED ROUNDED =
001140                   WK-SKCONVL-BRL-CENTS * WK-SKCONVL-RATE.
001150           COMPUTE WK-SKCONVL-USD-CENTS ROUNDED = WK-N-USD-UNROUNDED.
001160      *---------------------------------------------------------------*
001170       B099-CONVERT-BRL-TO-USD-EX.
001180      *---------------------------------------------------------------*
001190           EXIT.
001200      *---------------------------------------------------------------*
001210       C000-COMPUTE-BACKOFF.
001220      *---------------------------------------------------------------*
001230      *    ATTEMPTCOUNT += 1. AT OR BEYOND MAXATTEMPTS THE TASK IS
001240      *    MARKED PERMANENTLY FAILED WITH NO FURTHER DELAY COMPUTED.
001250      *    OTHERWISE DELAYMINUTES = BASEDELAYMINUTES * 2**(N-1).
001260           MOVE "N" TO WK-SKCONVL-PERM-FAILED.
001270           MOVE ZERO TO WK-SKCONVL-DELAY-MINUTES.
001280      *
001290           COMPUTE WK-SKCONVL-NEW-ATTEMPTS =
001300                   WK-SKCONVL-ATTEMPT-COUNT + 1.
001310      *
001320           IF WK-SKCONVL-NEW-ATTEMPTS >= WK-SKCONVL-MAX-ATTEMPTS
001330               MOVE "Y" TO WK-SKCONVL-PERM-FAILED
001340               GO TO C099-COMPUTE-BACKOFF-EX.
001350      *
001360           MOVE 1 TO WK-N-DOUBLE-FACTOR.
001370           PERFORM D000-DOUBLE-THE-FACTOR
001380              THRU D099-DOUBLE-THE-FACTOR-EX
001390               VARYING WK-N-DOUBLE-COUNT FROM 1 BY 1
001400                   UNTIL WK-N-DOUBLE-COUNT >= WK-SKCONVL-NEW-ATTEMPTS.
001410      *
001420           COMPUTE WK-SKCONVL-DELAY-MINUTES =
001430                   WK-SKCONVL-BASE-DELAY-MI * WK-N-DOUBLE-FACTOR.
001440      *
001450           MOVE WK-N-DOUBLE-FACTOR TO WK-C-DOUBLE-FACTOR-D.
001460           MOVE WK-SKCONVL-DELAY-MINUTES TO WK-C-DELAY-MINUTES-D.
001470           DISPLAY "SKMCCONV - BACKOFF FACTOR "
001480                    WK-C-DOUBLE-FACTOR-D-R
001490                    " DELAY MINUTES " WK-C-DELAY-MINUTES-D-R.
001500      *---------------------------------------------------------------*
001510       C099-COMPUTE-BACKOFF-EX.
001520      *---------------------------------------------------------------*
001530           EXIT.
001540      *---------------------------------------------------------------*
001550       D000-DOUBLE-THE-FACTOR.
001560      *---------------------------------------------------------------*
001570           COMPUTE WK-N-DOUBLE-FACTOR = WK-N-DOUBLE-FACTOR * 2.
001580      *---------------------------------------------------------------*
001590       D099-DOUBLE-THE-FACTOR-EX.
001600      *---------------------------------------------------------------*
001610           EXIT.
001620      *---------------------------------------------------------------*
001630       Y900-ABNORMAL-TERMINATION.
001640      *---------------------------------------------------------------*
001650           MOVE "Y" TO WK-SKCONVL-UNAVAILABLE.
001660           GOBACK.
001670      *
001680      ******************************************************************
001690      *************** END OF PROGRAM SOURCE  SKMCCONV ****************
001700      ******************************************************************
