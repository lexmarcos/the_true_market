000010      *----------------------------------------------------------------*
000020      * SKWEARL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCWEAR" - FLOAT-TO-WEAR CLASSIFICATION     *
000040      *----------------------------------------------------------------*
000050      * HISTORY OF MODIFICATION:                                       *
000060      * -------------------------------------------------------------- *
000070      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000080      *                              BATCH CORE, PHASE 1               *
000090      * -------------------------------------------------------------- *
000100       01  WK-SKWEARL.
000110           05  WK-SKWEARL-INPUT.
000120               10  WK-SKWEARL-FLOAT-VALUE   PIC S9(01)V9(06) COMP-3.
000130               10  WK-SKWEARL-FLOAT-VALUE-R REDEFINES
000140                   WK-SKWEARL-FLOAT-VALUE   PIC S9(07) COMP-3.
000150      *                                MICRO-FLOAT INTEGER VIEW, USED
000160      *                                IN TRACE DISPLAYS ONLY
000170           05  WK-SKWEARL-OUTPUT.
000180               10  WK-SKWEARL-WEAR          PIC X(014).
000190               10  WK-SKWEARL-VALID         PIC X(001).
000200                   88  WK-SKWEARL-IS-VALID       VALUE "Y".
000210                   88  WK-SKWEARL-IS-INVALID     VALUE "N".
