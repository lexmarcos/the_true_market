000010      *----------------------------------------------------------------*
000020      * SKNHUTQ.cpy                                                    *
000030      * RECORD LAYOUT FOR THE HISTORY UPDATE TASK QUEUE                *
000040      * (DATABASE-SKNHUTQ)                                             *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : ONE ROW PER "GO REFRESH THE PRICE HISTORY FOR     *
000070      *              THIS (SKIN NAME, WEAR) PAIR" REQUEST. SKMINGST    *
000080      *              AND SKMPRICE ENQUEUE THESE (DEDUPED - SEE         *
000090      *              SKMCTASK), SKMWORK DEQUEUES AND COMPLETES THEM    *
000100      *              AGAINST WORKER RESULTS.                           *
000110      *----------------------------------------------------------------*
000120      * HISTORY OF MODIFICATION:                                       *
000130      *----------------------------------------------------------------*
000140      * MOD.#   INIT    DATE        DESCRIPTION                        *
000150      * ------- ------- ----------  --------------------------------- *
000160      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000170      *                              BATCH CORE, PHASE 1               *
000180      *----------------------------------------------------------------*
000190       05  HUT-RECORD.
000200           10  HUT-ID                        PIC S9(09) COMP-3.
000210      *                                SURROGATE KEY, ASSIGNED
000220      *                                SEQUENTIALLY FROM HUT-ID CTR
000230           10  HUT-SKIN-NAME                 PIC X(100).
000240      *                                SKIN NAME TO REFRESH
000250           10  HUT-WEAR                      PIC X(014).
000260      *                                WEAR CATEGORY TO REFRESH
000270           10  HUT-STATUS                    PIC X(009).
000280               88  HUT-STATUS-WAITING            VALUE "WAITING".
000290               88  HUT-STATUS-COMPLETED          VALUE "COMPLETED".
000300           10  HUT-CREATED-AT                PIC X(026).
000310      *                                ISO-8601, TASK ENQUEUE TIME
000320           10  HUT-FINISHED-AT               PIC X(026).
000330      *                                ISO-8601, BLANK WHILE WAITING
000340           10  FILLER                        PIC X(030).
000350      *                                RESERVED FOR FUTURE EXPANSION
