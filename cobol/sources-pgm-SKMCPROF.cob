000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCPROF.
000050       AUTHOR.         TAN LI MIN.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  SHARED PROFIT/DISCOUNT/GAIN FORMULA. GIVEN A
000120      *               MARKET PRICE AND UP TO THREE REFERENCE PRICES
000130      *               (STEAM AVERAGE, LAST SALE, LOWEST BUY ORDER),
000140      *               COMPUTES DISCOUNT AND PROFIT BASIS POINTS AND
000150      *               THE EXPECTED CASH GAIN VS THE STEAM AVERAGE.
000160      *NOTE        :  ALL PERCENTAGE INTERMEDIATES CARRY 4 DECIMAL
000170      *               PLACES AND ARE ROUNDED HALF-UP AT EVERY STEP,
000180      *               PER THE FORMULA HANDED DOWN FROM THE PRICING
000190      *               DESK - DO NOT "SIMPLIFY" BY SUBTRACTING 1500
000200      *               FROM DISCOUNT-BP DIRECTLY, THE TWO CAN DIFFER
000210      *               BY A ROUNDING UNIT (SEE CS2A04 BELOW).
000220      *
000230      *================================================================
000240      * HISTORY OF MODIFICATION:
000250      *================================================================
000260      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000270      *                                - INITIAL VERSION.
000280      *---------------------------------------------------------------*
000290      *  CS2A04 - TLIM      18/07/2024 - TICKET CS2-071
000300      *                                - PROFIT-BP WAS BEING DERIVED AS
000310      *                                  DISCOUNT-BP - 1500, WHICH DOES
000320      *                                  NOT ALWAYS MATCH THE PRICING
000330      *                                  DESK'S OWN FIGURES BECAUSE OF
000340      *                                  ROUNDING - NOW RECOMPUTED FROM
000350      *                                  THE UNROUNDED DISCOUNT PERCENT
000360      *                                  EVERY TIME, PER B000.
000370      *---------------------------------------------------------------*
000380      *  CS2A08 - TLIM      19/12/2024 - TICKET CS2-131
000390      *                                - ADD VS-LAST-SALE AND
000400      *                                  VS-LOWEST-BUY REFERENCE PRICE
000410      *                                  FAMILIES, INDEPENDENT OF THE
000420      *                                  EXPECTED-GAIN CALCULATION.
000430      *---------------------------------------------------------------*
000440       EJECT
000450      **********************
000460       ENVIRONMENT DIVISION.
000470      **********************
000480       CONFIGURATION SECTION.
000490       SOURCE-COMPUTER. IBM-AS400.
000500       OBJECT-COMPUTER. IBM-AS400.
000510       SPECIAL-NAMES.
000520           C01 IS TOP-OF-FORM.
000530       EJECT
000540      ***************
000550       DATA DIVISION.
000560      ***************
000570       WORKING-STORAGE SECTION.
000580      *************************
000590       01  FILLER              PIC X(24)  VALUE
000600           "** PROGRAM SKMCPROF **".
000610      *
000620       01  WK-C-COMMON.
000630           COPY SKNCOMW.
000640      *
000650      * SHARED-FORMULA WORK AREA - THE SAME FOUR FIELDS ARE REUSED
000660      * FOR EACH OF THE THREE REFERENCE-PRICE FAMILIES (STEAM AVG,
000670      * LAST SALE, LOWEST BUY), ONE AT A TIME.
000680       01  WK-N-FORMULA-WORK.
000690           05  WK-N-REFERENCE-PRICE     PIC S9(09)     COMP-3.
000700           05  WK-N-MARKET-PRICE-CPY    PIC S9(09)     COMP-3.
000710           05  WK-N-DISCOUNT-PCT        PIC S9(05)V9(4) COMP-3.
000720           05  WK-N-DISCOUNT-PCT-R REDEFINES WK-N-DISCOUNT-PCT
000730                                        PIC S9(09)      COMP-3.
000740      *                                INTEGER-SCALED VIEW, TRACE ONLY
000750           05  WK-N-BP-RESULT           PIC S9(07)     COMP-3.
000760           05  FILLER                   PIC X(10) VALUE SPACES.
000770      *
000780       01  WK-N-GAIN-WORK.
000790           05  WK-N-GAIN-CENTS          PIC S9(09) COMP-3.
000800           05  WK-N-GAIN-CENTS-R REDEFINES WK-N-GAIN-CENTS
000810                                        PIC S9(05)V9(4) COMP-3.
000820      *                                UNROUNDED FRACTIONAL VIEW, USED
000830      *                                ONLY WHEN TRACING A DISPUTED
000840      *                                GAIN FIGURE BACK TO THE DESK
000850           05  FILLER                   PIC X(10) VALUE SPACES.
000860      *
000870      * DISPUTED-FIGURE TRACE LINE - LAID OVER THE BP RESULT WHEN THE
000880      * PRICING DESK ASKS FOR A SIGN-SEPARATED PRINTOUT OF A FORMULA
000890      * RUN, RATHER THAN CARRYING A SEPARATE COMP-3 FIELD FOR IT.
000900       01  WK-C-TRACE-WORK.
000910           05  WK-C-BP-RESULT-DISPLAY   PIC S9(07) SIGN IS TRAILING
000920                                                    SEPARATE.
000930           05  WK-C-BP-RESULT-DISPLAY-R REDEFINES
000940                                         WK-C-BP-RESULT-DISPLAY
000950                                        PIC X(08).
000960           05  FILLER                   PIC X(10) VALUE SPACES.
000970      *
000980       EJECT
000990       LINKAGE SECTION.
001000      *****************
001010       COPY SKPROFL.
001020       EJECT
001030      ********************************************
001040       PROCEDURE DIVISION USING WK-SKPROFL.
001050      ********************************************
001060       MAIN-MODULE.
001070           PERFORM A000-MAIN-PROCESSING
001080              THRU A099-MAIN-PROCESSING-EX.
001090           GOBACK.
001100       EJECT
001110      *---------------------------------------------------------------*
001120       A000-MAIN-PROCESSING.
001130      *---------------------------------------------------------------*
001140           MOVE "N" TO WK-SKPROFL-REJECTED.
001150           MOVE ZERO TO WK-SKPROFL-DISCOUNT-BP.
001160           MOVE ZERO TO WK-SKPROFL-PROFIT-BP.
001170           MOVE ZERO TO WK-SKPROFL-GAIN-CENTS.
001180           MOVE ZERO TO WK-SKPROFL-VS-LAST-BP.
001190           MOVE "N"  TO WK-SKPROFL-VS-LAST-VALID.
001200           MOVE ZERO TO WK-SKPROFL-VS-LOW-BP.
001210           MOVE "N"  TO WK-SKPROFL-VS-LOW-VALID.
001220      *
001230           IF  WK-SKPROFL-MARKET-PRICE NOT > ZERO
001240           OR  WK-SKPROFL-STEAM-AVG    NOT > ZERO
001250               MOVE "Y" TO WK-SKPROFL-REJECTED
001260               GO TO A099-MAIN-PROCESSING-EX.
001270      *
001280      *    DISCOUNT AND PROFIT BASIS POINTS ARE ALWAYS TAKEN AGAINST
001290      *    THE STEAM AVERAGE - THIS IS THE ONLY FAMILY THAT FEEDS
001300      *    THE EXPECTED-GAIN CALCULATION.
001310           MOVE WK-SKPROFL-STEAM-AVG    TO WK-N-REFERENCE-PRICE.
001320           MOVE WK-SKPROFL-MARKET-PRICE TO WK-N-MARKET-PRICE-CPY.
001330           PERFORM B000-COMPUTE-PROFIT-BP
001340              THRU B099-COMPUTE-PROFIT-BP-EX.
001350      *
001360      *    DISCOUNT-BP USES THE SAME UNROUNDED DISCOUNT PERCENT,
001370      *    SCALED BY 100 AND ROUNDED, BUT WITHOUT THE 15% FEE.
001380           COMPUTE WK-SKPROFL-DISCOUNT-BP ROUNDED =
001390                   WK-N-DISCOUNT-PCT * 100.
001400           MOVE WK-N-BP-RESULT TO WK-SKPROFL-PROFIT-BP.
001410      *
001420           COMPUTE WK-N-GAIN-CENTS ROUNDED =
001430                   WK-SKPROFL-STEAM-AVG * WK-SKPROFL-PROFIT-BP / 10000.
001440           MOVE WK-N-GAIN-CENTS TO WK-SKPROFL-GAIN-CENTS.
001450      *
001460           IF WK-SKPROFL-LAST-SALE > ZERO
001470               MOVE WK-SKPROFL-LAST-SALE    TO WK-N-REFERENCE-PRICE
001480               MOVE WK-SKPROFL-MARKET-PRICE TO WK-N-MARKET-PRICE-CPY
001490               PERFORM B000-COMPUTE-PROFIT-BP
001500                  THRU B099-COMPUTE-PROFIT-BP-EX
001510               MOVE WK-N-BP-RESULT TO WK-SKPROFL-VS-LAST-BP
001520               MOVE "Y" TO WK-SKPROFL-VS-LAST-VALID.
001530      *
001540           IF WK-SKPROFL-LOWEST-BUY > ZERO
001550               MOVE WK-SKPROFL-LOWEST-BUY   TO WK-N-REFERENCE-PRICE
001560               MOVE WK-SKPROFL-MARKET-PRICE TO WK-N-MARKET-PRICE-CPY
001570               PERFORM B000-COMPUTE-PROFIT-BP
001580                  THRU B099-COMPUTE-PROFIT-BP-EX
001590               MOVE WK-N-BP-RESULT TO WK-SKPROFL-VS-LOW-BP
001600               MOVE "Y" TO WK-SKPROFL-VS-LOW-VALID.
001610      *---------------------------------------------------------------*
001620       A099-MAIN-PROCESSING-EX.
001630      *---------------------------------------------------------------*
001640           EXIT.
001650      *---------------------------------------------------------------*
001660       B000-COMPUTE-PROFIT-BP.
001670      *---------------------------------------------------------------*
001680      *    PROFITBP(REFERENCE, MARKET) =
001690      *      ROUND_HALF_UP( ROUND_HALF_UP((REFERENCE - MARKET) /
001700      *      REFERENCE * 100, 4 DECIMALS) * 100 - 1500, 0 DECIMALS )
001710      *    THE 1500 IS THE STEAM MARKETPLACE FEE, ALREADY EXPRESSED
001720      *    IN BASIS POINTS.
001730           COMPUTE WK-N-DISCOUNT-PCT ROUNDED =
001740               (WK-N-REFERENCE-PRICE - WK-N-MARKET-PRICE-CPY)
001750                   / WK-N-REFERENCE-PRICE * 100.
001760      *
001770           COMPUTE WK-N-BP-RESULT ROUNDED =
001780               WK-N-DISCOUNT-PCT * 100 - 1500.
001790      *
001800           MOVE WK-N-BP-RESULT TO WK-C-BP-RESULT-DISPLAY.
001810           DISPLAY "SKMCPROF - PROFIT BP THIS PASS "
001820                    WK-C-BP-RESULT-DISPLAY-R.
001830      *---------------------------------------------------------------*
001840       B099-COMPUTE-PROFIT-BP-EX.
001850      *---------------------------------------------------------------*
001860           EXIT.
001870      *---------------------------------------------------------------*
001880       Y900-ABNORMAL-TERMINATION.
001890      *---------------------------------------------------------------*
001900           MOVE "Y" TO WK-SKPROFL-REJECTED.
001910           GOBACK.
001920      *
001930      ******************************************************************
001940      *************** END OF PROGRAM SOURCE  SKMCPROF ****************
001950      ******************************************************************
