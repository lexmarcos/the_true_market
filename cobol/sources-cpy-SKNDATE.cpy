000010      *----------------------------------------------------------------*
000020      * SKNDATE.cpy                                                    *
000030      * COMMON DATE/TIME WORK AREA - ALL SKM* PROGRAMS                 *
000040      *----------------------------------------------------------------*
000050      *DESCRIPTION : HOLDS THE CURRENT TIMESTAMP AND ANY OTHER         *
000060      *              TIMESTAMP A PROGRAM IS COMPARING AGAINST, IN      *
000070      *              BOTH ITS ISO-8601 PRINT FORM AND ITS SPLIT-OUT    *
000080      *              NUMERIC VIEW, PLUS THE ELAPSED-SECONDS VIEW USED  *
000090      *              BY SKMCDATE. COPIED INTO WK-C-COMMON THE SAME     *
000100      *              WAY THE SHOP'S FIL3090 COPYBOOK IS USED ON THE    *
000110      *              TRANSFER SIDE.                                    *
000120      *----------------------------------------------------------------*
000130      * HISTORY OF MODIFICATION:                                       *
000140      *----------------------------------------------------------------*
000150      * MOD.#   INIT    DATE        DESCRIPTION                        *
000160      * ------- ------- ----------  --------------------------------- *
000170      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000180      *                              BATCH CORE, PHASE 1               *
000190      * CS2A07  RKOH    02/11/2024 - TICKET CS2-118 - ADD SPLIT-DATE   *
000200      *                              VIEW NEEDED BY THE RETRY BACKOFF  *
000210      *                              DISPLAY LINES                     *
000220      *----------------------------------------------------------------*
000230      *
000240      * ISO-8601 PRINTABLE FORM OF "NOW" OR OF WHATEVER TIMESTAMP A
000250      * CALL TO SKMCDATE JUST RETURNED - "YYYY-MM-DDTHH:MI:SS" LEFT
000260      * JUSTIFIED, REMAINDER BLANK.
000270       05  WK-D-ISO-TIMESTAMP               PIC X(26) VALUE SPACES.
000280       05  WK-D-ISO-TIMESTAMP-R REDEFINES WK-D-ISO-TIMESTAMP.
000290           10  WK-D-ISO-YYYY                PIC X(04).
000300           10  WK-D-ISO-DASH1                PIC X(01) VALUE "-".
000310           10  WK-D-ISO-MM                  PIC X(02).
000320           10  WK-D-ISO-DASH2                PIC X(01) VALUE "-".
000330           10  WK-D-ISO-DD                  PIC X(02).
000340           10  WK-D-ISO-TEE                  PIC X(01) VALUE "T".
000350           10  WK-D-ISO-HH                  PIC X(02).
000360           10  WK-D-ISO-COLON1                PIC X(01) VALUE ":".
000370           10  WK-D-ISO-MI                  PIC X(02).
000380           10  WK-D-ISO-COLON2                PIC X(01) VALUE ":".
000390           10  WK-D-ISO-SS                  PIC X(02).
000400           10  FILLER                       PIC X(09).
000410      *
000420      * SPLIT NUMERIC VIEW OF THE SYSTEM DATE/TIME AS RETURNED BY
000430      * ACCEPT FROM DATE/TIME - CENTURY WINDOW FIXED AT 20 PER THE
000440      * SHOP'S Y2K REMEDIATION (SEE SKMCDATE CHANGE LOG).
000450       05  WK-D-SYSTEM-DATE-TIME.
000460           10  WK-D-SYSTEM-DATE.
000470               15  WK-D-SYSTEM-CC           PIC 9(02).
000480               15  WK-D-SYSTEM-YY           PIC 9(02).
000490               15  WK-D-SYSTEM-MM           PIC 9(02).
000500               15  WK-D-SYSTEM-DD           PIC 9(02).
000510           10  WK-D-SYSTEM-TIME.
000520               15  WK-D-SYSTEM-HH           PIC 9(02).
000530               15  WK-D-SYSTEM-MN           PIC 9(02).
000540               15  WK-D-SYSTEM-SS           PIC 9(02).
000550               15  WK-D-SYSTEM-HS           PIC 9(02).
000560       05  WK-D-SYSTEM-DATE-TIME-R REDEFINES WK-D-SYSTEM-DATE-TIME
000570                                             PIC 9(16).
000580      *
000590      * ELAPSED-SECONDS VIEW - COMMON CURRENCY BETWEEN THIS PROGRAM
000600      * AND SKMCDATE FOR ALL "NOW +/- N SECONDS" ARITHMETIC.
000610       05  WK-N-NOW-SECS                    PIC S9(11) COMP-3 VALUE ZERO.
000620       05  WK-N-COMPARE-SECS                PIC S9(11) COMP-3 VALUE ZERO.
000630       05  WK-N-CUTOFF-SECS                 PIC S9(11) COMP-3 VALUE ZERO.
000640       05  WK-N-CUTOFF-SECS-R REDEFINES WK-N-CUTOFF-SECS
000650                                             PIC S9(09)V99 COMP-3.
000660       05  WK-N-DELTA-SECS                  PIC S9(11) COMP-3 VALUE ZERO.
