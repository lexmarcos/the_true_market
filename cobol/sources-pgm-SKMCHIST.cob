000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCHIST.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  DECIDES WHETHER A (SKIN NAME, WEAR) PAIR'S STEAM
000120      *               PRICE HISTORY NEEDS REFRESHING. SCANS THE PRICE
000130      *               HISTORY FILE FOR THE LATEST ROW ON THAT KEY AND
000140      *               COMPARES ITS AGE AGAINST THE FRESHNESS WINDOW.
000150      *NOTE        :  SKNSPHS IS AN APPEND-ONLY SEQUENTIAL FILE, NOT
000160      *               KEYED - THE "LATEST BY (NAME, WEAR)" LOOKUP IS A
000170      *               FULL-FILE SCAN, AS TRFVCUYP1'S RATE FILE READ IS
000180      *               A KEYED LOOKUP OF ONE ROW; HERE WE KEEP THE
000190      *               HIGHEST SPHS-RECORDED-AT SEEN ACROSS THE PASS.
000200      *
000210      *================================================================
000220      * HISTORY OF MODIFICATION:
000230      *================================================================
000240      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000250      *                                - INITIAL VERSION.
000260      *---------------------------------------------------------------*
000270      *  CS2A10 - TLIM      21/02/2025 - TICKET CS2-149
000280      *                                - DEFAULT EXPIRATION-SECONDS
000290      *                                  WAS BEING TREATED AS ZERO
000300      *                                  WHEN THE CALLER LEFT THE
000310      *                                  LINKAGE FIELD UNINITIALISED -
000320      *                                  NOW DEFAULTS TO 30 IN A000
000330      *                                  WHEN THE CALLER SENDS ZERO.
000340      *---------------------------------------------------------------*
000350       EJECT
000360      **********************
000370       ENVIRONMENT DIVISION.
000380      **********************
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER. IBM-AS400.
000410       OBJECT-COMPUTER. IBM-AS400.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM.
000440       INPUT-OUTPUT SECTION.
000450       FILE-CONTROL.
000460           SELECT SKNSPHS ASSIGN TO DATABASE-SKNSPHS
000470                  ORGANIZATION      IS SEQUENTIAL
000480                  ACCESS MODE       IS SEQUENTIAL
000490                  FILE STATUS       IS WK-C-FILE-STATUS.
000500       EJECT
000510      ***************
000520       DATA DIVISION.
000530      ***************
000540       FILE SECTION.
000550      ***************
000560       FD  SKNSPHS
000570           LABEL RECORDS ARE OMITTED
000580           DATA RECORD IS SKNSPHS-REC.
000590       01  SKNSPHS-REC.
000600           COPY SKNSPHS.
000610      *
000620      *************************
000630       WORKING-STORAGE SECTION.
000640      *************************
000650       01  FILLER              PIC X(24)  VALUE
000660           "** PROGRAM SKMCHIST **".
000670      *
000680       01  WK-C-COMMON.
000690           COPY SKNCOMW.
000700           COPY SKNDATE.
000710      *
000720       01  WK-C-WORK-AREA.
000730           05  WK-C-BEST-RECORDED-AT        PIC X(026) VALUE SPACES.
000740           05  FILLER                       PIC X(10)  VALUE SPACES.
000750      *
000760      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
000770      * FUNCTION-CODE PROTOCOL.
000780       COPY SKDATEL.
000790      *
000800       77  WK-N-LATEST-SECS                 PIC S9(11) COMP-3 VALUE ZERO.
000810       77  WK-N-AGE-SECS                    PIC S9(11) COMP-3 VALUE ZERO.
000820      *
000830       EJECT
000840       LINKAGE SECTION.
000850      *****************
000860       COPY SKHISTL.
000870       EJECT
000880      ********************************************
000890       PROCEDURE DIVISION USING WK-SKHISTL.
000900      ********************************************
000910       MAIN-MODULE.
000920           PERFORM A000-MAIN-PROCESSING
000930              THRU A099-MAIN-PROCESSING-EX.
000940           GOBACK.
000950       EJECT
000960      *---------------------------------------------------------------*
000970       A000-MAIN-PROCESSING.
000980      *---------------------------------------------------------------*
000990           MOVE "N" TO WK-SKHISTL-FOUND.
001000           MOVE "Y" TO WK-SKHISTL-NEEDS-UPDATE.
001010           MOVE SPACES TO WK-SKHISTL-RECORDED-AT.
001020           MOVE SPACES TO WK-C-BEST-RECORDED-AT.
001030      *
001040           IF WK-SKHISTL-EXPIRE-SECS = ZERO
001050               MOVE 30 TO WK-SKHISTL-EXPIRE-SECS.
001060      *
001070           OPEN INPUT SKNSPHS.
001080           IF NOT WK-C-SUCCESSFUL
001090               DISPLAY "SKMCHIST - OPEN FILE ERROR - SKNSPHS"
001100               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001110               GO TO Y900-ABNORMAL-TERMINATION.
001120      *
001130           MOVE "N" TO WK-C-EOF-SWITCH.
001140           PERFORM B000-SCAN-HISTORY THRU B099-SCAN-HISTORY-EX
001150               UNTIL WK-C-EOF-YES.
001160      *
001170           CLOSE SKNSPHS.
001180      *
001190           IF WK-C-BEST-RECORDED-AT = SPACES
001200               GO TO A099-MAIN-PROCESSING-EX.
001210      *
001220           MOVE "Y" TO WK-SKHISTL-FOUND.
001230           MOVE WK-C-BEST-RECORDED-AT TO WK-SKHISTL-RECORDED-AT.
001240           PERFORM C000-CHECK-EXPIRATION THRU C099-CHECK-EXPIRATION-EX.
001250      *---------------------------------------------------------------*
001260       A099-MAIN-PROCESSING-EX.
001270      *---------------------------------------------------------------*
001280           EXIT.
001290      *---------------------------------------------------------------*
001300       B000-SCAN-HISTORY.
001310      *---------------------------------------------------------------*
001320           READ SKNSPHS.
001330           IF WK-C-END-OF-FILE
001340               MOVE "Y" TO WK-C-EOF-SWITCH
001350               GO TO B099-SCAN-HISTORY-EX.
001360      *
001370           IF NOT WK-C-SUCCESSFUL
001380               DISPLAY "SKMCHIST - READ ERROR - SKNSPHS"
001390               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001400               GO TO Y900-ABNORMAL-TERMINATION.
001410      *
001420           IF  SPHS-SKIN-NAME = WK-SKHISTL-SKIN-NAME
001430           AND SPHS-WEAR      = WK-SKHISTL-WEAR
001440           AND SPHS-RECORDED-AT > WK-C-BEST-RECORDED-AT
001450               MOVE SPHS-RECORDED-AT TO WK-C-BEST-RECORDED-AT.
001460      *---------------------------------------------------------------*
001470       B099-SCAN-HISTORY-EX.
001480      *---------------------------------------------------------------*
001490           EXIT.
001500      *---------------------------------------------------------------*
001510       C000-CHECK-EXPIRATION.
001520      *---------------------------------------------------------------*
001530      *    NEEDS-UPDATE = TRUE IFF NOW > LATEST.RECORDEDAT +
001540      *    EXPIRATION-SECONDS - DONE BY COMPARING ELAPSED-SECONDS
001550      *    VIEWS RATHER THAN BUILDING A CUTOFF TIMESTAMP.
001560           MOVE "N"                     TO WK-SKDATEL-FUNCTION.
001570           PERFORM D000-CALL-DATE-ROUTINE
001580              THRU D099-CALL-DATE-ROUTINE-EX.
001590           MOVE WK-SKDATEL-SECS-OUT     TO WK-N-NOW-SECS.
001600      *
001610           MOVE "S"                     TO WK-SKDATEL-FUNCTION.
001620           MOVE WK-C-BEST-RECORDED-AT   TO WK-SKDATEL-ISO-IN.
001630           PERFORM D000-CALL-DATE-ROUTINE
001640              THRU D099-CALL-DATE-ROUTINE-EX.
001650           MOVE WK-SKDATEL-SECS-OUT     TO WK-N-LATEST-SECS.
001660      *
001670           COMPUTE WK-N-AGE-SECS = WK-N-NOW-SECS - WK-N-LATEST-SECS.
001680      *
001690           IF WK-N-AGE-SECS > WK-SKHISTL-EXPIRE-SECS
001700               MOVE "Y" TO WK-SKHISTL-NEEDS-UPDATE
001710           ELSE
001720               MOVE "N" TO WK-SKHISTL-NEEDS-UPDATE.
001730      *---------------------------------------------------------------*
001740       C099-CHECK-EXPIRATION-EX.
001750      *---------------------------------------------------------------*
001760           EXIT.
001770      *---------------------------------------------------------------*
001780       D000-CALL-DATE-ROUTINE.
001790      *---------------------------------------------------------------*
001800           CALL "SKMCDATE" USING WK-SKDATEL.
001810      *---------------------------------------------------------------*
001820       D099-CALL-DATE-ROUTINE-EX.
001830      *---------------------------------------------------------------*
001840           EXIT.
001850      *---------------------------------------------------------------*
001860       Y900-ABNORMAL-TERMINATION.
001870      *---------------------------------------------------------------*
001880           MOVE "N" TO WK-SKHISTL-FOUND.
001890           CLOSE SKNSPHS.
001900           GOBACK.
001910      *
001920      ******************************************************************
001930      *************** END OF PROGRAM SOURCE  SKMCHIST ****************
001940      ******************************************************************
