000010      *----------------------------------------------------------------*
000020      * SKPROFL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCPROF" - PROFIT/DISCOUNT/GAIN FORMULA     *
000040      *----------------------------------------------------------------*
000050      * HISTORY OF MODIFICATION:                                       *
000060      * -------------------------------------------------------------- *
000070      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000080      *                              BATCH CORE, PHASE 1               *
000090      * CS2A08  TLIM    19/12/2024 - TICKET CS2-131 - ADD LAST-SALE    *
000100      *                              AND LOWEST-BUY-ORDER REFERENCE    *
000110      *                              PRICES TO THE SHARED FORMULA CALL *
000120      * -------------------------------------------------------------- *
000130       01  WK-SKPROFL.
000140           05  WK-SKPROFL-INPUT.
000150               10  WK-SKPROFL-MARKET-PRICE  PIC S9(09) COMP-3.
000160               10  WK-SKPROFL-STEAM-AVG     PIC S9(09) COMP-3.
000170               10  WK-SKPROFL-LAST-SALE     PIC S9(09) COMP-3.
000180               10  WK-SKPROFL-LOWEST-BUY    PIC S9(09) COMP-3.
000190           05  WK-SKPROFL-OUTPUT.
000200               10  WK-SKPROFL-REJECTED      PIC X(001).
000210                   88  WK-SKPROFL-WAS-REJECTED   VALUE "Y".
000220                   88  WK-SKPROFL-WAS-ACCEPTED   VALUE "N".
000230               10  WK-SKPROFL-DISCOUNT-BP   PIC S9(07) COMP-3.
000240               10  WK-SKPROFL-PROFIT-BP     PIC S9(07) COMP-3.
000250               10  WK-SKPROFL-GAIN-CENTS    PIC S9(09) COMP-3.
000260               10  WK-SKPROFL-VS-LAST-BP    PIC S9(07) COMP-3.
000270               10  WK-SKPROFL-VS-LAST-VALID PIC X(001).
000280                   88  WK-SKPROFL-VS-LAST-IS-VALID  VALUE "Y".
000290                   88  WK-SKPROFL-VS-LAST-NOT-VALID VALUE "N".
000300               10  WK-SKPROFL-VS-LOW-BP     PIC S9(07) COMP-3.
000310               10  WK-SKPROFL-VS-LOW-VALID  PIC X(001).
000320                   88  WK-SKPROFL-VS-LOW-IS-VALID   VALUE "Y".
000330                   88  WK-SKPROFL-VS-LOW-NOT-VALID  VALUE "N".
