000010      *----------------------------------------------------------------*
000020      * SKNCOMW.cpy                                                    *
000030      * COMMON FILE-STATUS / SWITCH WORK AREA - ALL SKM* PROGRAMS      *
000040      *----------------------------------------------------------------*
000050      *DESCRIPTION : COMMON CONDITION NAMES SHARED BY EVERY SKIN-      *
000060      *              MARKET BATCH PROGRAM AND CALLED ROUTINE. COPIED   *
000070      *              INTO WK-C-COMMON THE SAME WAY THE SHOP'S ASCMWS   *
000080      *              COPYBOOK IS USED ON THE TRANSFER SIDE.            *
000090      *----------------------------------------------------------------*
000100      * HISTORY OF MODIFICATION:                                       *
000110      *----------------------------------------------------------------*
000120      * MOD.#   INIT    DATE        DESCRIPTION                        *
000130      * ------- ------- ----------  --------------------------------- *
000140      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000150      *                              BATCH CORE, PHASE 1               *
000160      *----------------------------------------------------------------*
000170       05  WK-C-FILE-STATUS                PIC X(02).
000180           88  WK-C-SUCCESSFUL                  VALUE "00".
000190           88  WK-C-DUPLICATE-KEY               VALUE "22".
000200           88  WK-C-RECORD-NOT-FOUND            VALUE "23".
000210           88  WK-C-END-OF-FILE                 VALUE "10".
000220           88  WK-C-BOUNDARY-VIOLATION          VALUE "24".
000230      *
000240       05  WK-C-FOUND-SWITCH                PIC X(01).
000250           88  WK-C-FOUND                       VALUE "Y".
000260           88  WK-C-NOT-FOUND                   VALUE "N".
000270      *
000280       05  WK-C-EOF-SWITCH                  PIC X(01).
000290           88  WK-C-EOF-YES                     VALUE "Y".
000300           88  WK-C-EOF-NO                      VALUE "N".
000310      *
000320       05  WK-C-VALID-SWITCH                PIC X(01).
000330           88  WK-C-VALID                       VALUE "Y".
000340           88  WK-C-INVALID                     VALUE "N".
000350      *
000360       05  WK-C-YES-NO-ANSWER               PIC X(01).
000370           88  WK-C-ANSWER-YES                  VALUE "Y".
000380           88  WK-C-ANSWER-NO                   VALUE "N".
000390      *
000400       05  WK-N-ZERO-COMP                   PIC S9(01) COMP VALUE ZERO.
000410       05  FILLER                           PIC X(10) VALUE SPACES.
