000010      *----------------------------------------------------------------*
000020      * SKSAVEL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCSAVE" - SKIN UPSERT / HEARTBEAT WRITE    *
000040      *----------------------------------------------------------------*
000050      * HISTORY OF MODIFICATION:                                       *
000060      * -------------------------------------------------------------- *
000070      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000080      *                              BATCH CORE, PHASE 1               *
000090      * -------------------------------------------------------------- *
000100       01  WK-SKSAVEL.
000110           COPY SKNSKIN REPLACING ==SKIN-RECORD==
000120                       BY ==WK-SKSAVEL-SKIN-AREA==.
000130           05  WK-SKSAVEL-OUTPUT.
000140               10  WK-SKSAVEL-WAS-INSERT    PIC X(001).
000150                   88  WK-SKSAVEL-DID-INSERT    VALUE "Y".
000160                   88  WK-SKSAVEL-DID-UPDATE    VALUE "N".
