000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMSTALE.
000050       AUTHOR.         WONG KAH YEE.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   22 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  HEARTBEAT CLEANUP SWEEP. A SKIN ROW IS TOUCHED
000120      *               EVERY TIME IT IS SEEN ON THE INBOUND MARKET FEED
000130      *               (SKIN-LAST-SEEN-AT) - IF AN AVAILABLE SKIN HAS
000140      *               NOT BEEN SEEN FOR STALE-HOURS THE LISTING IS
000150      *               ASSUMED SOLD ELSEWHERE AND IS FLIPPED TO SOLD
000160      *               HERE. NEVER DELETED - KEPT FOR HISTORY.
000170      *NOTE        :  MODELLED ON THE SKNSKIN SCAN-AND-REWRITE SHAPE
000180      *               ALREADY USED BY SKMPRICE - START AT LOW-VALUES,
000190      *               READ NEXT TO END OF FILE, RANDOM I-O REWRITE ON
000200      *               A MATCH.
000210      *
000220      *================================================================
000230      * HISTORY OF MODIFICATION:
000240      *================================================================
000250      *  CS2A11 - WKY       22/03/2024 - MARKET DATA BATCH CORE PHASE 2
000260      *                                - INITIAL VERSION.
000270      *---------------------------------------------------------------*
000280       EJECT
000290      **********************
000300       ENVIRONMENT DIVISION.
000310      **********************
000320       CONFIGURATION SECTION.
000330       SOURCE-COMPUTER. IBM-AS400.
000340       OBJECT-COMPUTER. IBM-AS400.
000350       SPECIAL-NAMES.
000360           C01 IS TOP-OF-FORM.
000370       INPUT-OUTPUT SECTION.
000380       FILE-CONTROL.
000390           SELECT SKNSKIN ASSIGN TO DATABASE-SKNSKIN
000400                  ORGANIZATION      IS INDEXED
000410                  ACCESS MODE       IS DYNAMIC
000420                  RECORD KEY        IS SKIN-ID OF SKNSKIN-REC
000430                  FILE STATUS       IS WK-C-FILE-STATUS.
000440       EJECT
000450      ***************
000460       DATA DIVISION.
000470      ***************
000480       FILE SECTION.
000490      ***************
000500       FD  SKNSKIN
000510           LABEL RECORDS ARE OMITTED
000520           DATA RECORD IS SKNSKIN-REC.
000530       01  SKNSKIN-REC.
000540           COPY SKNSKIN.
000550      *
000560      *************************
000570       WORKING-STORAGE SECTION.
000580      *************************
000590       01  FILLER              PIC X(24)  VALUE
000600           "** PROGRAM SKMSTALE **".
000610      *
000620       01  WK-C-COMMON.
000630           COPY SKNCOMW.
000640      *
000650      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
000660      * FUNCTION-CODE PROTOCOL.
000670       COPY SKDATEL.
000680      *
000690      * RUN PARAMETERS - NO PARM-CARD READER HAS BEEN BUILT FOR THIS
000700      * SUITE YET (TICKET CS2-092 IS STILL OPEN), SO THE ONE VALUE
000710      * THIS JOB NEEDS IS HELD AS A HARDCODED DEFAULT UNTIL THAT WORK
000720      * IS DONE.
000730       01  WK-C-RUN-PARMS.
000740           05  WK-N-STALE-HOURS         PIC S9(03) COMP VALUE 2.
000750      *
000760      * "NOW" AND THE COMPUTED CUTOFF, BOTH HELD AS ISO-8601 TEXT SO
000770      * THEY CAN BE COMPARED DIRECTLY AGAINST SKIN-LAST-SEEN-AT.
000780       01  WK-C-TIME-WORK.
000790           05  WK-C-NOW-ISO             PIC X(026).
000800           05  WK-C-CUTOFF-ISO          PIC X(026).
000810           05  WK-N-DELTA-SECS          PIC S9(11) COMP-3.
000820      *
000830      * TRACE VIEW OF THE CONFIGURED STALE-HOURS VALUE, DISPLAYED AT
000840      * STARTUP SO AN OPERATOR CAN CONFIRM WHAT CUTOFF WAS USED.
000850       01  WK-C-STALE-HOURS-TRACE.
000860           05  WK-C-STALE-HOURS-D       PIC S9(03) DISPLAY.
000870           05  WK-C-STALE-HOURS-D-R REDEFINES
000880                                        WK-C-STALE-HOURS-D
000890                                        PIC X(04).
000900           05  FILLER                   PIC X(10) VALUE SPACES.
000910      *
000920      * TRACE VIEW OF THE FINAL MARKED-SOLD COUNT, DISPLAYED AT
000930      * END-OF-RUN.
000940       01  WK-C-MARKED-COUNT-TRACE.
000950           05  WK-C-MARKED-COUNT-D      PIC S9(07) DISPLAY.
000960           05  WK-C-MARKED-COUNT-D-R REDEFINES
000970                                        WK-C-MARKED-COUNT-D
000980                                        PIC X(08).
000990           05  FILLER                   PIC X(10) VALUE SPACES.
001000      *
001010       01  WK-N-RUN-TOTALS.
001020           05  WK-N-SKINS-MARKED-SOLD   PIC S9(07) COMP VALUE ZERO.
001030      *
001040       EJECT
001050      *****************
001060       PROCEDURE DIVISION.
001070      *****************
001080       MAIN-MODULE.
001090           PERFORM A000-INITIALISE-RUN
001100              THRU A099-INITIALISE-RUN-EX.
001110           PERFORM B000-SCAN-AND-MARK-STALE
001120              THRU B099-SCAN-AND-MARK-STALE-EX.
001130           PERFORM Z000-END-PROGRAM-ROUTINE
001140              THRU Z099-END-PROGRAM-ROUTINE-EX.
001150           GOBACK.
001160       EJECT
001170      *---------------------------------------------------------------*
001180       A000-INITIALISE-RUN.
001190      *---------------------------------------------------------------*
001200           OPEN I-O SKNSKIN.
001210           IF NOT WK-C-SUCCESSFUL
001220               DISPLAY "SKMSTALE - OPEN FILE ERROR - SKNSKIN"
001230               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001240               GO TO Y900-ABNORMAL-TERMINATION.
001250      *
001260           MOVE ZERO TO WK-N-SKINS-MARKED-SOLD.
001270           MOVE WK-N-STALE-HOURS TO WK-C-STALE-HOURS-D.
001280           DISPLAY "SKMSTALE - STALE HOURS THIS RUN "
001290                    WK-C-STALE-HOURS-D-R.
001300      *
001310      *    "NOW" IS TAKEN ONCE, AT THE TOP OF THE RUN, AND USED FOR
001320      *    BOTH THE CUTOFF CALCULATION AND THE UPDATED-AT STAMP ON
001330      *    EVERY ROW REWRITTEN BELOW - EVERY ROW IN A GIVEN RUN GETS
001340      *    THE SAME TIMESTAMP.
001350           MOVE "N" TO WK-SKDATEL-FUNCTION.
001360           CALL "SKMCDATE" USING WK-SKDATEL.
001370           MOVE WK-SKDATEL-ISO-OUT  TO WK-C-NOW-ISO.
001380      *
001390           COMPUTE WK-N-DELTA-SECS =
001400                   ZERO - (WK-N-STALE-HOURS * 3600).
001410           MOVE "A"                   TO WK-SKDATEL-FUNCTION.
001420           MOVE WK-SKDATEL-SECS-OUT   TO WK-SKDATEL-SECS-IN.
001430           MOVE WK-N-DELTA-SECS       TO WK-SKDATEL-DELTA-SECS.
001440           CALL "SKMCDATE" USING WK-SKDATEL.
001450           MOVE WK-SKDATEL-ISO-OUT  TO WK-C-CUTOFF-ISO.
001460      *
001470           MOVE "N" TO WK-C-EOF-SWITCH.
001480           MOVE LOW-VALUES TO SKIN-ID OF SKNSKIN-REC.
001490           START SKNSKIN KEY IS NOT LESS THAN SKIN-ID OF SKNSKIN-REC.
001500           IF NOT WK-C-SUCCESSFUL
001510               MOVE "Y" TO WK-C-EOF-SWITCH.
001520      *---------------------------------------------------------------*
001530       A099-INITIALISE-RUN-EX.
001540      *---------------------------------------------------------------*
001550           EXIT.
001560       EJECT
001570      *---------------------------------------------------------------*
001580       B000-SCAN-AND-MARK-STALE.
001590      *---------------------------------------------------------------*
001600           PERFORM B100-READ-AND-CHECK-ONE-SKIN
001610              THRU B199-READ-AND-CHECK-ONE-SKIN-EX
001620                  UNTIL WK-C-EOF-YES.
001630      *---------------------------------------------------------------*
001640       B099-SCAN-AND-MARK-STALE-EX.
001650      *---------------------------------------------------------------*
001660           EXIT.
001670      *---------------------------------------------------------------*
001680       B100-READ-AND-CHECK-ONE-SKIN.
001690      *---------------------------------------------------------------*
001700           READ SKNSKIN NEXT RECORD.
001710           IF WK-C-END-OF-FILE
001720               MOVE "Y" TO WK-C-EOF-SWITCH
001730               GO TO B199-READ-AND-CHECK-ONE-SKIN-EX.
001740      *
001750           IF NOT WK-C-SUCCESSFUL
001760               DISPLAY "SKMSTALE - READ ERROR - SKNSKIN"
001770               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001780               GO TO Y900-ABNORMAL-TERMINATION.
001790      *
001800           IF NOT SKIN-STATUS-AVAILABLE
001810               GO TO B199-READ-AND-CHECK-ONE-SKIN-EX.
001820      *
001830      *    STRICTLY BEFORE THE CUTOFF - A ROW LAST SEEN EXACTLY ON
001840      *    THE CUTOFF SECOND IS NOT YET STALE.
001850           IF SKIN-LAST-SEEN-AT OF SKNSKIN-REC NOT < WK-C-CUTOFF-ISO
001860               GO TO B199-READ-AND-CHECK-ONE-SKIN-EX.
001870      *
001880           MOVE "SOLD"     TO SKIN-STATUS     OF SKNSKIN-REC.
001890           MOVE WK-C-NOW-ISO TO SKIN-UPDATED-AT OF SKNSKIN-REC.
001900      *
001910      *    SKIN-LAST-SEEN-AT IS DELIBERATELY LEFT ALONE - THIS IS A
001920      *    HEARTBEAT-CLEANUP WRITE, NOT A SIGHTING, AND MUST NOT LOOK
001930      *    LIKE ONE.
001940           REWRITE SKNSKIN-REC.
001950           IF NOT WK-C-SUCCESSFUL
001960               DISPLAY "SKMSTALE - REWRITE ERROR - SKNSKIN"
001970               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001980               GO TO Y900-ABNORMAL-TERMINATION.
001990      *
002000           ADD 1 TO WK-N-SKINS-MARKED-SOLD.
002010      *---------------------------------------------------------------*
002020       B199-READ-AND-CHECK-ONE-SKIN-EX.
002030      *---------------------------------------------------------------*
002040           EXIT.
002050       EJECT
002060      *---------------------------------------------------------------*
002070       Y900-ABNORMAL-TERMINATION.
002080      *---------------------------------------------------------------*
002090           PERFORM Z000-END-PROGRAM-ROUTINE
002100              THRU Z099-END-PROGRAM-ROUTINE-EX.
002110           GOBACK.
002120      *---------------------------------------------------------------*
002130       Z000-END-PROGRAM-ROUTINE.
002140      *---------------------------------------------------------------*
002150           CLOSE SKNSKIN.
002160      *
002170           MOVE WK-N-SKINS-MARKED-SOLD TO WK-C-MARKED-COUNT-D.
002180           DISPLAY "SKMSTALE - SKINS MARKED SOLD "
002190                    WK-C-MARKED-COUNT-D-R.
002200      *---------------------------------------------------------------*
002210       Z099-END-PROGRAM-ROUTINE-EX.
002220      *---------------------------------------------------------------*
002230           EXIT.
002240      *
002250      ******************************************************************
002260      *************** END OF PROGRAM SOURCE  SKMSTALE ****************
002270      ******************************************************************
