000010      *----------------------------------------------------------------*
000020      * SKDATEL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCDATE" - COMMON DATE/TIME ARITHMETIC      *
000040      *----------------------------------------------------------------*
000050      *DESCRIPTION : ONE COMMON AREA FOR ALL FOUR FUNCTIONS SKMCDATE   *
000060      *              PERFORMS - SET WK-SKDATEL-FUNCTION BEFORE THE     *
000070      *              CALL:                                             *
000080      *                "N" - RETURN NOW, BOTH AS ISO-8601 TEXT AND AS  *
000090      *                      ELAPSED SECONDS SINCE THE EPOCH            *
000100      *                "S" - CONVERT WK-SKDATEL-ISO-IN TO ELAPSED      *
000110      *                      SECONDS IN WK-SKDATEL-SECS-OUT             *
000120      *                "I" - CONVERT WK-SKDATEL-SECS-IN TO ISO-8601    *
000130      *                      TEXT IN WK-SKDATEL-ISO-OUT                 *
000140      *                "A" - ADD WK-SKDATEL-DELTA-SECS TO               *
000150      *                      WK-SKDATEL-SECS-IN, RESULT IN SECS-OUT    *
000160      *                      AND ISO-OUT                                *
000170      *----------------------------------------------------------------*
000180      * HISTORY OF MODIFICATION:                                       *
000190      * -------------------------------------------------------------- *
000200      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000210      *                              BATCH CORE, PHASE 1               *
000220      * -------------------------------------------------------------- *
000230       01  WK-SKDATEL.
000240           05  WK-SKDATEL-FUNCTION          PIC X(001).
000250               88  WK-SKDATEL-FN-NOW            VALUE "N".
000260               88  WK-SKDATEL-FN-TO-SECS        VALUE "S".
000270               88  WK-SKDATEL-FN-TO-ISO         VALUE "I".
000280               88  WK-SKDATEL-FN-ADD            VALUE "A".
000290           05  WK-SKDATEL-INPUT.
000300               10  WK-SKDATEL-ISO-IN        PIC X(026).
000310               10  WK-SKDATEL-SECS-IN       PIC S9(11) COMP-3.
000320               10  WK-SKDATEL-DELTA-SECS    PIC S9(11) COMP-3.
000330           05  WK-SKDATEL-OUTPUT.
000340               10  WK-SKDATEL-ISO-OUT       PIC X(026).
000350               10  WK-SKDATEL-SECS-OUT      PIC S9(11) COMP-3.
