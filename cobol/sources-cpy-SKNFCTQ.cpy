000010      *----------------------------------------------------------------*
000020      * SKNFCTQ.cpy                                                    *
000030      * RECORD LAYOUT FOR THE FAILED CONVERSION TASK QUEUE             *
000040      * (DATABASE-SKNFCTQ)                                             *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : ONE ROW PER LISTING THAT COULD NOT BE CONVERTED   *
000070      *              TO USD ON INGEST (BRL RATE SERVICE DOWN, BAD      *
000080      *              RATE, ETC). SKMRETRY WALKS THIS QUEUE ON THE      *
000090      *              EXPONENTIAL BACKOFF SCHEDULE UNTIL THE SKIN IS    *
000100      *              SAVED OR THE ROW IS MARKED PERMANENTLY FAILED.    *
000110      *----------------------------------------------------------------*
000120      * HISTORY OF MODIFICATION:                                       *
000130      *----------------------------------------------------------------*
000140      * MOD.#   INIT    DATE        DESCRIPTION                        *
000150      * ------- ------- ----------  --------------------------------- *
000160      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000170      *                              BATCH CORE, PHASE 1               *
000180      * CS2A06  RKOH    03/10/2024 - TICKET CS2-102 - FCT-SKIN-DATA-   *
000190      *                              JSON WAS X(01000), TOO SHORT FOR  *
000200      *                              LISTINGS WITH LONG STEAM LINKS -  *
000210      *                              WIDENED TO X(02000)                *
000220      *----------------------------------------------------------------*
000230       05  FCT-RECORD.
000240           10  FCT-ID                        PIC S9(09) COMP-3.
000250      *                                SURROGATE KEY, ASSIGNED
000260      *                                SEQUENTIALLY FROM FCT-ID CTR
000270           10  FCT-SKIN-DATA-JSON            PIC X(2000).
000280      *                                ORIGINAL LISTING PAYLOAD,
000290      *                                REPLAYED VERBATIM ON SUCCESS
000300           10  FCT-ORIGINAL-PRICE            PIC S9(09) COMP-3.
000310      *                                PRICE IN FCT-CURRENCY BEFORE
000320      *                                CONVERSION
000330           10  FCT-CURRENCY                  PIC X(003).
000340      *                                ORIGINAL CURRENCY, E.G. "BRL"
000350           10  FCT-SKIN-ID                   PIC X(036).
000360      *                                SKIN ID FROM ORIGINAL MESSAGE
000370           10  FCT-ATTEMPT-COUNT             PIC S9(03) COMP-3.
000380      *                                ATTEMPTS SO FAR - STARTS AT 1
000390           10  FCT-LAST-ERROR                PIC X(200).
000400      *                                LAST ERROR MESSAGE TEXT
000410           10  FCT-CREATED-AT                PIC X(026).
000420      *                                ISO-8601, FIRST FAILURE
000430           10  FCT-NEXT-RETRY-AT             PIC X(026).
000440      *                                ISO-8601 OF NEXT ELIGIBLE RETRY,
000450      *                                SPACES IF PERMANENTLY FAILED
000460           10  FCT-PERMANENTLY-FAILED        PIC X(001).
000470               88  FCT-IS-PERMANENTLY-FAILED     VALUE "Y".
000480               88  FCT-NOT-PERMANENTLY-FAILED    VALUE "N".
000490           10  FILLER                        PIC X(030).
000500      *                                RESERVED FOR FUTURE EXPANSION
