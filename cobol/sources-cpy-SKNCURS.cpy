000010      *----------------------------------------------------------------*
000020      * SKNCURS.cpy                                                    *
000030      * RECORD LAYOUT FOR THE UPDATESKINPRICESJOB RESUME CURSOR        *
000040      * (DATABASE-SKNCURS - ONE ROW, RRN 1)                            *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : SKMPRICE'S PAGE-SWEEP CHECKPOINT. HOLDS THE PAGE  *
000070      *              NUMBER TO RESUME FROM ON THE NEXT RUN SO A LONG   *
000080      *              SKIN MASTER FILE CAN BE WALKED A PAGE AT A TIME   *
000090      *              ACROSS SEPARATE JOB SUBMISSIONS.                  *
000100      *----------------------------------------------------------------*
000110      * HISTORY OF MODIFICATION:                                       *
000120      *----------------------------------------------------------------*
000130      * MOD.#   INIT    DATE        DESCRIPTION                        *
000140      * ------- ------- ----------  --------------------------------- *
000150      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000160      *                              BATCH CORE, PHASE 1               *
000170      *----------------------------------------------------------------*
000180       05  CURS-RECORD.
000190           10  CURS-PAGE-NUMBER              PIC S9(07) COMP-3.
000200      *                                NEXT PAGE TO READ, ORIGIN ZERO
000210           10  CURS-PAGE-SIZE                PIC S9(05) COMP-3.
000220      *                                ROWS PER PAGE - DEFAULT 100
000230           10  CURS-LAST-RUN-AT              PIC X(026).
000240      *                                ISO-8601, LAST TIME THIS ROW WAS
000250      *                                ADVANCED
000260           10  FILLER                        PIC X(020).
000270      *                                RESERVED FOR FUTURE EXPANSION
