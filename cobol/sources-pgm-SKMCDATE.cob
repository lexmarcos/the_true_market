000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCDATE.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  COMMON DATE/TIME ARITHMETIC ROUTINE SHARED BY
000120      *               EVERY SKM* BATCH PROGRAM. GIVES "NOW", CONVERTS
000130      *               BETWEEN THE ISO-8601 TEXT FORM USED ON EVERY
000140      *               RECORD LAYOUT AND AN ELAPSED-SECONDS INTEGER
000150      *               VIEW, AND ADDS/SUBTRACTS A DELTA IN SECONDS -
000160      *               THE ONLY DATE ARITHMETIC ANY SKM* PROGRAM DOES.
000170      *NOTE        :  USES THE JULIAN DAY NUMBER METHOD (FLIEGEL AND
000180      *               VAN FLANDERN) SO NO INTRINSIC FUNCTION OR VENDOR
000190      *               DATE VERB IS NEEDED - PLAIN COMPUTE AND DIVIDE.
000200      *
000210      *================================================================
000220      * HISTORY OF MODIFICATION:
000230      *================================================================
000240      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000250      *                                - INITIAL VERSION. FUNCTIONS
000260      *                                  "N" (NOW), "S" (ISO TO SECS),
000270      *                                  "I" (SECS TO ISO), "A" (ADD
000280      *                                  DELTA SECONDS).
000290      *---------------------------------------------------------------*
000300      *  CS2A03 - TLIM      18/06/2024 - TICKET CS2-054
000310      *                                - CENTURY WINDOW FOR THE 2-DIGIT
000320      *                                  YEAR RETURNED BY ACCEPT FROM
000330      *                                  DATE WAS HARD-CODED TO 19 -
000340      *                                  FIXED TO 20 FOR THE Y2K
000350      *                                  REMEDIATION PROJECT. AS/400
000360      *                                  ACCEPT FROM DATE YYYYMMDD
000370      *                                  FORM NOW USED THROUGHOUT.
000380      *---------------------------------------------------------------*
000390      *  CS2A09 - RKOH      07/01/2025 - TICKET CS2-140
000400      *                                - FUNCTION "A" WAS TRUNCATING
000410      *                                  THE SIGN ON A NEGATIVE DELTA
000420      *                                  WHEN THE RESULTING SECONDS
000430      *                                  VIEW CROSSED A DAY BOUNDARY
000440      *                                  BACKWARDS - FIXED IN B300.
000450      *---------------------------------------------------------------*
000460       EJECT
000470      **********************
000480       ENVIRONMENT DIVISION.
000490      **********************
000500       CONFIGURATION SECTION.
000510       SOURCE-COMPUTER. IBM-AS400.
000520       OBJECT-COMPUTER. IBM-AS400.
000530       SPECIAL-NAMES.
000540           C01 IS TOP-OF-FORM
000550           CLASS WK-C-NUMERIC-CLASS  IS "0" THRU "9".
000560       EJECT
000570      ***************
000580       DATA DIVISION.
000590      ***************
000600       WORKING-STORAGE SECTION.
000610      *************************
000620       01  FILLER              PIC X(24)  VALUE
000630           "** PROGRAM SKMCDATE **".
000640      *
000650      * ------------------ PROGRAM WORKING STORAGE -------------------*
000660       01  WK-C-COMMON.
000670           COPY SKNCOMW.
000680           COPY SKNDATE.
000690      *
000700       01  WK-N-JDN-WORK.
000710           05  WK-N-JDN                     PIC S9(09) COMP-3 VALUE ZERO.
000720           05  WK-N-JDN-EPOCH               PIC S9(09) COMP-3
000730                                             VALUE 2440588.
000740           05  WK-N-JDN-A                   PIC S9(09) COMP  VALUE ZERO.
000750           05  WK-N-JDN-B                   PIC S9(09) COMP  VALUE ZERO.
000760           05  WK-N-JDN-C                   PIC S9(09) COMP  VALUE ZERO.
000770           05  WK-N-JDN-L                   PIC S9(09) COMP  VALUE ZERO.
000780           05  WK-N-JDN-N                   PIC S9(09) COMP  VALUE ZERO.
000790           05  WK-N-JDN-I                   PIC S9(09) COMP  VALUE ZERO.
000800           05  WK-N-JDN-J                   PIC S9(09) COMP  VALUE ZERO.
000810           05  FILLER                       PIC X(10) VALUE SPACES.
000820      *
000830      * STANDALONE WORK FIELDS - 77-LEVEL PER SHOP HOUSE STYLE.
000840       77  WK-N-TIME-OF-DAY-SECS            PIC S9(07) COMP-3 VALUE ZERO.
000850       77  WK-N-DAYS-PART                   PIC S9(07) COMP-3 VALUE ZERO.
000860       77  WK-N-SECS-PART                   PIC S9(07) COMP-3 VALUE ZERO.
000870      *
000880      * DATE-COMPONENT WORK FIELDS - DISPLAY, NOT COMP, SO THE ISO
000890      * TEXT BUILD IN C700 MOVES CLEAN DIGITS RATHER THAN A BINARY
000900      * BIT PATTERN - SAME HABIT AS WK-D-SYSTEM-YY/MM/DD IN SKNDATE.
000910       77  WK-N-YEAR                        PIC 9(04)  VALUE ZERO.
000920       77  WK-N-MONTH                       PIC 9(02)  VALUE ZERO.
000930       77  WK-N-DAY                         PIC 9(02)  VALUE ZERO.
000940       77  WK-N-HOUR                        PIC 9(02)  VALUE ZERO.
000950       77  WK-N-MINUTE                      PIC 9(02)  VALUE ZERO.
000960       77  WK-N-SECOND                      PIC 9(02)  VALUE ZERO.
000970      *
000980       EJECT
000990       LINKAGE SECTION.
001000      *****************
001010       COPY SKDATEL.
001020       EJECT
001030      ********************************************
001040       PROCEDURE DIVISION USING WK-SKDATEL.
001050      ********************************************
001060       MAIN-MODULE.
001070           PERFORM A000-MAIN-PROCESSING
001080              THRU A099-MAIN-PROCESSING-EX.
001090           GOBACK.
001100       EJECT
001110      *---------------------------------------------------------------*
001120       A000-MAIN-PROCESSING.
001130      *---------------------------------------------------------------*
001140           MOVE SPACES TO WK-SKDATEL-ISO-OUT.
001150           MOVE ZERO   TO WK-SKDATEL-SECS-OUT.
001160      *
001170           IF  WK-SKDATEL-FN-NOW
001180               PERFORM B000-BUILD-NOW
001190                  THRU B099-BUILD-NOW-EX
001200           ELSE
001210           IF  WK-SKDATEL-FN-TO-SECS
001220               PERFORM B100-ISO-TO-SECS
001230                  THRU B199-ISO-TO-SECS-EX
001240           ELSE
001250           IF  WK-SKDATEL-FN-TO-ISO
001260               PERFORM B200-SECS-TO-ISO
001270                  THRU B299-SECS-TO-ISO-EX
001280           ELSE
001290           IF  WK-SKDATEL-FN-ADD
001300               PERFORM B300-ADD-DELTA
001310                  THRU B399-ADD-DELTA-EX
001320           ELSE
001330               DISPLAY "SKMCDATE - INVALID FUNCTION CODE - "
001340                       WK-SKDATEL-FUNCTION.
001350      *---------------------------------------------------------------*
001360       A099-MAIN-PROCESSING-EX.
001370      *---------------------------------------------------------------*
001380           EXIT.
001390      *---------------------------------------------------------------*
001400       B000-BUILD-NOW.
001410      *---------------------------------------------------------------*
001420      *    ACCEPT THE SYSTEM DATE/TIME, FOLD THE 2-DIGIT YEAR INTO THE
001430      *    20 CENTURY WINDOW (CS2A03), BUILD THE ISO TEXT FORM AND
001440      *    THE ELAPSED-SECONDS FORM FROM THE SAME SPLIT FIELDS.
001450           ACCEPT WK-D-SYSTEM-DATE FROM DATE.
001460           ACCEPT WK-D-SYSTEM-TIME FROM TIME.
001470           MOVE 20                    TO WK-D-SYSTEM-CC.
001480           MOVE WK-D-SYSTEM-YY        TO WK-N-YEAR.
001490           ADD  2000                  TO WK-N-YEAR.
001500           MOVE WK-D-SYSTEM-MM        TO WK-N-MONTH.
001510           MOVE WK-D-SYSTEM-DD        TO WK-N-DAY.
001520           MOVE WK-D-SYSTEM-HH        TO WK-N-HOUR.
001530           MOVE WK-D-SYSTEM-MN        TO WK-N-MINUTE.
001540           MOVE WK-D-SYSTEM-SS        TO WK-N-SECOND.
001550      *
001560           PERFORM C000-YMD-TO-JDN THRU C099-YMD-TO-JDN-EX.
001570           PERFORM C400-BUILD-SECS THRU C499-BUILD-SECS-EX.
001580           PERFORM C700-BUILD-ISO-TEXT THRU C799-BUILD-ISO-TEXT-EX.
001590      *
001600           MOVE WK-N-SECS-PART        TO WK-SKDATEL-SECS-OUT.
001610           MOVE WK-D-ISO-TIMESTAMP    TO WK-SKDATEL-ISO-OUT.
001620      *---------------------------------------------------------------*
001630       B099-BUILD-NOW-EX.
001640      *---------------------------------------------------------------*
001650           EXIT.
001660      *---------------------------------------------------------------*
001670       B100-ISO-TO-SECS.
001680      *---------------------------------------------------------------*
001690           MOVE WK-SKDATEL-ISO-IN     TO WK-D-ISO-TIMESTAMP.
001700           MOVE WK-D-ISO-YYYY         TO WK-N-YEAR.
001710           MOVE WK-D-ISO-MM           TO WK-N-MONTH.
001720           MOVE WK-D-ISO-DD           TO WK-N-DAY.
001730           MOVE WK-D-ISO-HH           TO WK-N-HOUR.
001740           MOVE WK-D-ISO-MI           TO WK-N-MINUTE.
001750           MOVE WK-D-ISO-SS           TO WK-N-SECOND.
001760      *
001770           PERFORM C000-YMD-TO-JDN THRU C099-YMD-TO-JDN-EX.
001780           PERFORM C400-BUILD-SECS THRU C499-BUILD-SECS-EX.
001790      *
001800           MOVE WK-N-SECS-PART        TO WK-SKDATEL-SECS-OUT.
001810      *---------------------------------------------------------------*
001820       B199-ISO-TO-SECS-EX.
001830      *---------------------------------------------------------------*
001840           EXIT.
001850      *---------------------------------------------------------------*
001860       B200-SECS-TO-ISO.
001870      *---------------------------------------------------------------*
001880           MOVE WK-SKDATEL-SECS-IN    TO WK-N-SECS-PART.
001890           PERFORM C500-SPLIT-SECS THRU C599-SPLIT-SECS-EX.
001900           PERFORM C600-JDN-TO-YMD THRU C699-JDN-TO-YMD-EX.
001910           PERFORM C700-BUILD-ISO-TEXT THRU C799-BUILD-ISO-TEXT-EX.
001920      *
001930           MOVE WK-D-ISO-TIMESTAMP    TO WK-SKDATEL-ISO-OUT.
001940      *---------------------------------------------------------------*
001950       B299-SECS-TO-ISO-EX.
001960      *---------------------------------------------------------------*
001970           EXIT.
001980      *---------------------------------------------------------------*
001990       B300-ADD-DELTA.
002000      *---------------------------------------------------------------*
002010      *    CS2A09 - THE ADD/SUBTRACT IS DONE ENTIRELY IN THE ELAPSED-
002020      *    SECONDS VIEW SO A NEGATIVE DELTA THAT CROSSES A DAY
002030      *    BOUNDARY BACKWARDS NEVER TOUCHES THE SPLIT DATE FIELDS
002040      *    UNTIL AFTER THE ADD IS DONE.
002050           COMPUTE WK-N-SECS-PART = WK-SKDATEL-SECS-IN
002060                                   + WK-SKDATEL-DELTA-SECS.
002070           PERFORM C500-SPLIT-SECS THRU C599-SPLIT-SECS-EX.
002080           PERFORM C600-JDN-TO-YMD THRU C699-JDN-TO-YMD-EX.
002090           PERFORM C700-BUILD-ISO-TEXT THRU C799-BUILD-ISO-TEXT-EX.
002100      *
002110           MOVE WK-N-SECS-PART        TO WK-SKDATEL-SECS-OUT.
002120           MOVE WK-D-ISO-TIMESTAMP    TO WK-SKDATEL-ISO-OUT.
002130      *---------------------------------------------------------------*
002140       B399-ADD-DELTA-EX.
002150      *---------------------------------------------------------------*
002160           EXIT.
002170      *---------------------------------------------------------------*
002180       C000-YMD-TO-JDN.
002190      *---------------------------------------------------------------*
002200      *    FLIEGEL AND VAN FLANDERN INTEGER JULIAN DAY NUMBER FORMULA.
002210      *    ALL DIVISIONS ARE INTEGER (TRUNCATING) DIVISIONS.
002220           COMPUTE WK-N-JDN-A = (WK-N-MONTH - 14) / 12.
002230           COMPUTE WK-N-JDN-B =
002240               (1461 * (WK-N-YEAR + 4800 + WK-N-JDN-A)) / 4.
002250           COMPUTE WK-N-JDN-C =
002260               (367 * (WK-N-MONTH - 2 - 12 * WK-N-JDN-A)) / 12.
002270           COMPUTE WK-N-JDN-L =
002280               (3 * ((WK-N-YEAR + 4900 + WK-N-JDN-A) / 100)) / 4.
002290           COMPUTE WK-N-JDN = WK-N-JDN-B + WK-N-JDN-C - WK-N-JDN-L
002300                             + WK-N-DAY - 32075.
002310      *---------------------------------------------------------------*
002320       C099-YMD-TO-JDN-EX.
002330      *---------------------------------------------------------------*
002340           EXIT.
002350      *---------------------------------------------------------------*
002360       C400-BUILD-SECS.
002370      *---------------------------------------------------------------*
002380           COMPUTE WK-N-DAYS-PART = WK-N-JDN - WK-N-JDN-EPOCH.
002390           COMPUTE WK-N-TIME-OF-DAY-SECS =
002400               (WK-N-HOUR * 3600) + (WK-N-MINUTE * 60) + WK-N-SECOND.
002410           COMPUTE WK-N-SECS-PART =
002420               (WK-N-DAYS-PART * 86400) + WK-N-TIME-OF-DAY-SECS.
002430      *---------------------------------------------------------------*
002440       C499-BUILD-SECS-EX.
002450      *---------------------------------------------------------------*
002460           EXIT.
002470      *---------------------------------------------------------------*
002480       C500-SPLIT-SECS.
002490      *---------------------------------------------------------------*
002500      *    SPLIT THE ELAPSED-SECONDS VIEW BACK INTO A DAY COUNT AND A
002510      *    TIME-OF-DAY REMAINDER, THEN BACK INTO H/M/S.
002520           DIVIDE WK-N-SECS-PART BY 86400
002530               GIVING WK-N-DAYS-PART
002540               REMAINDER WK-N-TIME-OF-DAY-SECS.
002550           IF WK-N-TIME-OF-DAY-SECS < 0
002560               ADD 86400 TO WK-N-TIME-OF-DAY-SECS
002570               SUBTRACT 1 FROM WK-N-DAYS-PART.
002580           COMPUTE WK-N-JDN = WK-N-DAYS-PART + WK-N-JDN-EPOCH.
002590      *
002600           DIVIDE WK-N-TIME-OF-DAY-SECS BY 3600
002610               GIVING WK-N-HOUR
002620               REMAINDER WK-N-TIME-OF-DAY-SECS.
002630           DIVIDE WK-N-TIME-OF-DAY-SECS BY 60
002640               GIVING WK-N-MINUTE
002650               REMAINDER WK-N-SECOND.
002660      *---------------------------------------------------------------*
002670       C599-SPLIT-SECS-EX.
002680      *---------------------------------------------------------------*
002690           EXIT.
002700      *---------------------------------------------------------------*
002710       C600-JDN-TO-YMD.
002720      *---------------------------------------------------------------*
002730      *    FLIEGEL AND VAN FLANDERN INVERSE FORMULA - JDN BACK TO
002740      *    YEAR/MONTH/DAY. ALL DIVISIONS ARE INTEGER (TRUNCATING).
002750           COMPUTE WK-N-JDN-L = WK-N-JDN + 68569.
002760           COMPUTE WK-N-JDN-N = (4 * WK-N-JDN-L) / 146097.
002770           COMPUTE WK-N-JDN-L =
002780               WK-N-JDN-L - ((146097 * WK-N-JDN-N + 3) / 4).
002790           COMPUTE WK-N-JDN-I = (4000 * (WK-N-JDN-L + 1)) / 1461001.
002800           COMPUTE WK-N-JDN-L =
002810               WK-N-JDN-L - ((1461 * WK-N-JDN-I) / 4) + 31.
002820           COMPUTE WK-N-JDN-J = (80 * WK-N-JDN-L) / 2447.
002830           COMPUTE WK-N-DAY = WK-N-JDN-L - ((2447 * WK-N-JDN-J) / 80).
002840           COMPUTE WK-N-JDN-L = WK-N-JDN-J / 11.
002850           COMPUTE WK-N-MONTH = WK-N-JDN-J + 2 - (12 * WK-N-JDN-L).
002860           COMPUTE WK-N-YEAR =
002870               (100 * (WK-N-JDN-N - 49)) + WK-N-JDN-I + WK-N-JDN-L.
002880      *---------------------------------------------------------------*
002890       C699-JDN-TO-YMD-EX.
002900      *---------------------------------------------------------------*
002910           EXIT.
002920      *---------------------------------------------------------------*
002930       C700-BUILD-ISO-TEXT.
002940      *---------------------------------------------------------------*
002950           MOVE SPACES                TO WK-D-ISO-TIMESTAMP.
002960           MOVE WK-N-YEAR              TO WK-D-ISO-YYYY.
002970           MOVE "-"                    TO WK-D-ISO-DASH1.
002980           MOVE WK-N-MONTH             TO WK-D-ISO-MM.
002990           MOVE "-"                    TO WK-D-ISO-DASH2.
003000           MOVE WK-N-DAY               TO WK-D-ISO-DD.
003010           MOVE "T"                    TO WK-D-ISO-TEE.
003020           MOVE WK-N-HOUR              TO WK-D-ISO-HH.
003030           MOVE ":"                    TO WK-D-ISO-COLON1.
003040           MOVE WK-N-MINUTE            TO WK-D-ISO-MI.
003050           MOVE ":"                    TO WK-D-ISO-COLON2.
003060           MOVE WK-N-SECOND            TO WK-D-ISO-SS.
003070      *---------------------------------------------------------------*
003080       C799-BUILD-ISO-TEXT-EX.
003090      *---------------------------------------------------------------*
003100           EXIT.
003110      *
003120      ******************************************************************
003130      *************** END OF PROGRAM SOURCE  SKMCDATE ****************
003140      ******************************************************************
