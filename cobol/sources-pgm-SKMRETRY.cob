000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMRETRY.
000050       AUTHOR.         WONG KAH YEE.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   24 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  RETRY QUEUE FOR LISTINGS THAT FAILED THEIR BRL TO
000120      *               USD CONVERSION ON INGEST BECAUSE THE EXCHANGE
000130      *               RATE FEED WAS DOWN. FCT-SKIN-DATA-JSON HOLDS A
000140      *               BYTE-FOR-BYTE COPY OF THE ORIGINAL SKNFEED ROW
000150      *               (THE FIELD NAME IS A HOLDOVER FROM AN EARLIER
000160      *               UPSTREAM FEED FORMAT - THIS SHOP NEVER PARSES
000170      *               IT, IT JUST REPLAYS THE FIXED-FORMAT FEED
000180      *               RECORD OVER THE SAME LAYOUT IT WAS WRITTEN
000190      *               FROM). ON A SUCCESSFUL RE-CONVERSION THE
000200      *               ORIGINAL LISTING IS REBUILT AND SAVED THROUGH
000210      *               SKMCSAVE, EXACTLY AS SKMINGST WOULD HAVE ON
000220      *               THE FIRST TRY.
000230      *NOTE        :  BASE-DELAY-MINUTES AND MAX-ATTEMPTS ARE RUN
000240      *               PARAMETERS WITH NO PARM-CARD READER YET (TICKET
000250      *               CS2-092 IS STILL OPEN) - HELD AS HARDCODED
000260      *               DEFAULTS BELOW UNTIL THAT WORK IS DONE.
000270      *
000280      *================================================================
000290      * HISTORY OF MODIFICATION:
000300      *================================================================
000310      *  CS2A13 - WKY       24/03/2024 - MARKET DATA BATCH CORE PHASE 2
000320      *                                - INITIAL VERSION.
000330      *---------------------------------------------------------------*
000340       EJECT
000350      **********************
000360       ENVIRONMENT DIVISION.
000370      **********************
000380       CONFIGURATION SECTION.
000390       SOURCE-COMPUTER. IBM-AS400.
000400       OBJECT-COMPUTER. IBM-AS400.
000410       SPECIAL-NAMES.
000420           C01 IS TOP-OF-FORM.
000430       INPUT-OUTPUT SECTION.
000440       FILE-CONTROL.
000450           SELECT SKNFCTQ ASSIGN TO DATABASE-SKNFCTQ
000460                  ORGANIZATION      IS RELATIVE
000470                  ACCESS MODE       IS DYNAMIC
000480                  RELATIVE KEY      IS WK-N-FCTQ-RRN
000490                  FILE STATUS       IS WK-C-FILE-STATUS.
000500       EJECT
000510      ***************
000520       DATA DIVISION.
000530      ***************
000540       FILE SECTION.
000550      ***************
000560       FD  SKNFCTQ
000570           LABEL RECORDS ARE OMITTED
000580           DATA RECORD IS SKNFCTQ-REC.
000590       01  SKNFCTQ-REC.
000600           COPY SKNFCTQ.
000610      *
000620      *************************
000630       WORKING-STORAGE SECTION.
000640      *************************
000650       01  FILLER              PIC X(24)  VALUE
000660           "** PROGRAM SKMRETRY **".
000670      *
000680       01  WK-C-COMMON.
000690           COPY SKNCOMW.
000700      *
000710      * CALL AREAS FOR THE COMMON DATE ROUTINE, THE CONVERSION/BACKOFF
000720      * ROUTINE, THE WEAR CLASSIFIER AND THE SKIN UPSERT ROUTINE - THE
000730      * SAME FOUR CALLS SKMINGST MAKES WHEN A LISTING FIRST ARRIVES.
000740       COPY SKDATEL.
000750       COPY SKCONVL.
000760       COPY SKWEARL.
000770       COPY SKSAVEL.
000780      *
000790      * THE ORIGINAL FEED ROW, REPLAYED OUT OF FCT-SKIN-DATA-JSON BY A
000800      * PLAIN GROUP MOVE - THE BYTES WERE COPIED IN VERBATIM BY
000810      * SKMINGST'S C400 PARAGRAPH SO THEY MOVE BACK OUT THE SAME WAY,
000820      * COMP-3 FIELDS AND ALL.
000830       01  WK-REPLAY-AREA.
000840           COPY SKNFEED REPLACING ==FEED-RECORD== BY ==WK-REPLAY-RECORD==.
000850      *
000860      * ROUTING-KEY PARSE WORK - SAME PREFIX/SOURCE LOOKUP SKMINGST
000870      * USES, NEEDED AGAIN HERE BECAUSE SKIN-MARKET-SOURCE IS NOT
000880      * ITSELF CARRIED IN THE STORED FEED PAYLOAD.
000890       01  WK-C-ROUTING-WORK.
000900           05  WK-C-ROUTING-KEY-UC          PIC X(030) VALUE SPACES.
000910           05  WK-C-ROUTING-KEY-UC-R REDEFINES WK-C-ROUTING-KEY-UC.
000920               10  WK-C-ROUTING-PREFIX      PIC X(012).
000930               10  WK-C-ROUTING-REMAINDER   PIC X(018).
000940      *
000950       77  WK-N-FCTQ-RRN               PIC S9(09) COMP  VALUE ZERO.
000960      *
000970      * BRL EXCHANGE RATE - THE SAME HARDCODED RUN PARAMETER SKMINGST
000980      * USES, PLUS THE TWO BACKOFF-SCHEDULE PARAMETERS.
000990       01  WK-N-RUN-PARMS.
001000           05  WK-N-BRL-RATE                PIC S9(03)V9(06) COMP-3
001010                                             VALUE 0.192000.
001020           05  WK-C-BRL-RATE-OK             PIC X(001) VALUE "Y".
001030           05  WK-N-BASE-DELAY-MI           PIC S9(05) COMP VALUE 5.
001040           05  WK-N-MAX-ATTEMPTS            PIC S9(03) COMP VALUE 10.
001050      *
001060      * "NOW" IS TAKEN ONCE, AT THE TOP OF THE RUN, AND USED BOTH TO
001070      * DECIDE WHICH ROWS ARE DUE AND TO COMPUTE THE NEXT BACKOFF
001080      * STAMP FOR ANY ROW THAT FAILS AGAIN.
001090       01  WK-C-NOW-WORK.
001100           05  WK-C-NOW-ISO                 PIC X(026).
001110           05  WK-N-NOW-SECS                PIC S9(11) COMP-3.
001120      *
001130      * TRACE VIEWS OF THE THREE RUN COUNTERS, DISPLAYED AT
001140      * END-OF-RUN.
001150       01  WK-C-COUNT-TRACE.
001160           05  WK-C-SUCCEEDED-D             PIC S9(07) DISPLAY.
001170           05  WK-C-SUCCEEDED-D-R REDEFINES WK-C-SUCCEEDED-D
001180                                            PIC X(08).
001190           05  WK-C-FAILED-D                PIC S9(07) DISPLAY.
001200           05  WK-C-FAILED-D-R REDEFINES WK-C-FAILED-D
001210                                            PIC X(08).
001220           05  WK-C-PERM-FAILED-D           PIC S9(07) DISPLAY.
001230           05  WK-C-PERM-FAILED-D-R REDEFINES WK-C-PERM-FAILED-D
001240                                            PIC X(08).
001250           05  FILLER                       PIC X(10) VALUE SPACES.
001260      *
001270       01  WK-N-RUN-TOTALS.
001280           05  WK-N-SUCCEEDED               PIC S9(07) COMP VALUE ZERO.
001290           05  WK-N-FAILED                  PIC S9(07) COMP VALUE ZERO.
001300           05  WK-N-PERM-FAILED             PIC S9(07) COMP VALUE ZERO.
001310      *
001320       EJECT
001330      *****************
001340       PROCEDURE DIVISION.
001350      *****************
001360       MAIN-MODULE.
001370           PERFORM A000-INITIALISE-RUN
001380              THRU A099-INITIALISE-RUN-EX.
001390           PERFORM B000-SCAN-AND-RETRY-TASKS
001400              THRU B099-SCAN-AND-RETRY-TASKS-EX.
001410           PERFORM Z000-END-PROGRAM-ROUTINE
001420              THRU Z099-END-PROGRAM-ROUTINE-EX.
001430           GOBACK.
001440       EJECT
001450      *---------------------------------------------------------------*
001460       A000-INITIALISE-RUN.
001470      *---------------------------------------------------------------*
001480           OPEN I-O SKNFCTQ.
001490           IF NOT WK-C-SUCCESSFUL
001500               DISPLAY "SKMRETRY - OPEN FILE ERROR - SKNFCTQ"
001510               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001520               GO TO Y900-ABNORMAL-TERMINATION.
001530      *
001540           MOVE ZERO TO WK-N-SUCCEEDED.
001550           MOVE ZERO TO WK-N-FAILED.
001560           MOVE ZERO TO WK-N-PERM-FAILED.
001570      *
001580           MOVE "N" TO WK-SKDATEL-FUNCTION.
001590           CALL "SKMCDATE" USING WK-SKDATEL.
001600           MOVE WK-SKDATEL-ISO-OUT  TO WK-C-NOW-ISO.
001610           MOVE WK-SKDATEL-SECS-OUT TO WK-N-NOW-SECS.
001620      *
001630           MOVE "N" TO WK-C-EOF-SWITCH.
001640      *---------------------------------------------------------------*
001650       A099-INITIALISE-RUN-EX.
001660      *---------------------------------------------------------------*
001670           EXIT.
001680       EJECT
001690      *---------------------------------------------------------------*
001700       B000-SCAN-AND-RETRY-TASKS.
001710      *---------------------------------------------------------------*
001720           PERFORM B100-READ-AND-CHECK-ONE-TASK
001730              THRU B199-READ-AND-CHECK-ONE-TASK-EX
001740                  UNTIL WK-C-EOF-YES.
001750      *---------------------------------------------------------------*
001760       B099-SCAN-AND-RETRY-TASKS-EX.
001770      *---------------------------------------------------------------*
001780           EXIT.
001790      *---------------------------------------------------------------*
001800       B100-READ-AND-CHECK-ONE-TASK.
001810      *---------------------------------------------------------------*
001820           READ SKNFCTQ NEXT RECORD.
001830           IF WK-C-END-OF-FILE
001840               MOVE "Y" TO WK-C-EOF-SWITCH
001850               GO TO B199-READ-AND-CHECK-ONE-TASK-EX.
001860      *
001870           IF NOT WK-C-SUCCESSFUL
001880               DISPLAY "SKMRETRY - READ ERROR - SKNFCTQ"
001890               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001900               GO TO Y900-ABNORMAL-TERMINATION.
001910      *
001920           IF FCT-IS-PERMANENTLY-FAILED
001930               GO TO B199-READ-AND-CHECK-ONE-TASK-EX.
001940      *
001950      *    NOT YET DUE - THE NEXT-RETRY STAMP IS STILL IN THE FUTURE.
001960           IF FCT-NEXT-RETRY-AT > WK-C-NOW-ISO
001970               GO TO B199-READ-AND-CHECK-ONE-TASK-EX.
001980      *
001990           PERFORM C000-REATTEMPT-ONE-TASK
002000              THRU C099-REATTEMPT-ONE-TASK-EX.
002010      *---------------------------------------------------------------*
002020       B199-READ-AND-CHECK-ONE-TASK-EX.
002030      *---------------------------------------------------------------*
002040           EXIT.
002050       EJECT
002060      *---------------------------------------------------------------*
002070       C000-REATTEMPT-ONE-TASK.
002080      *---------------------------------------------------------------*
002090           MOVE FCT-SKIN-DATA-JSON TO WK-REPLAY-RECORD.
002100      *
002110           MOVE "C"                TO WK-SKCONVL-FUNCTION.
002120           MOVE FCT-ORIGINAL-PRICE TO WK-SKCONVL-BRL-CENTS.
002130           MOVE WK-N-BRL-RATE      TO WK-SKCONVL-RATE.
002140           MOVE WK-C-BRL-RATE-OK   TO WK-SKCONVL-RATE-OK.
002150           CALL "SKMCCONV" USING WK-SKCONVL.
002160      *
002170           IF NOT WK-SKCONVL-RATE-WAS-USED
002180               PERFORM C200-APPLY-BACKOFF-AND-REWRITE
002190                  THRU C299-APPLY-BACKOFF-AND-REWRITE-EX
002200               GO TO C099-REATTEMPT-ONE-TASK-EX.
002210      *
002220           PERFORM C100-BUILD-AND-SAVE-SKIN
002230              THRU C199-BUILD-AND-SAVE-SKIN-EX.
002240      *
002250           DELETE SKNFCTQ RECORD.
002260           IF NOT WK-C-SUCCESSFUL
002270               DISPLAY "SKMRETRY - DELETE ERROR - SKNFCTQ"
002280               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002290               GO TO Y900-ABNORMAL-TERMINATION.
002300      *
002310           ADD 1 TO WK-N-SUCCEEDED.
002320      *---------------------------------------------------------------*
002330       C099-REATTEMPT-ONE-TASK-EX.
002340      *---------------------------------------------------------------*
002350           EXIT.
002360       EJECT
002370      *---------------------------------------------------------------*
002380       C100-BUILD-AND-SAVE-SKIN.
002390      *---------------------------------------------------------------*
002400           MOVE FEED-SKIN-ID       TO SKIN-ID.
002410           MOVE FEED-SKIN-NAME     TO SKIN-NAME.
002420           MOVE FEED-SKIN-ASSET-ID TO SKIN-ASSET-ID.
002430           MOVE FEED-FLOAT-VALUE   TO SKIN-FLOAT-VALUE.
002440           MOVE FEED-PAINT-SEED    TO SKIN-PAINT-SEED.
002450           MOVE FEED-PAINT-INDEX   TO SKIN-PAINT-INDEX.
002460           MOVE FEED-STICKER-COUNT TO SKIN-STICKER-COUNT.
002470           MOVE FEED-LINK          TO SKIN-LINK.
002480           MOVE WK-SKCONVL-USD-CENTS TO SKIN-PRICE-CENTS.
002490           MOVE "USD"              TO SKIN-CURRENCY.
002500           MOVE "AVAILABLE"        TO SKIN-STATUS.
002510      *
002520           PERFORM C150-DETERMINE-MARKET-SOURCE
002530              THRU C159-DETERMINE-MARKET-SOURCE-EX.
002540      *
002550           MOVE FEED-FLOAT-VALUE   TO WK-SKWEARL-FLOAT-VALUE.
002560           CALL "SKMCWEAR" USING WK-SKWEARL.
002570           MOVE WK-SKWEARL-WEAR    TO SKIN-WEAR.
002580      *
002590           CALL "SKMCSAVE" USING WK-SKSAVEL.
002600      *---------------------------------------------------------------*
002610       C199-BUILD-AND-SAVE-SKIN-EX.
002620      *---------------------------------------------------------------*
002630           EXIT.
002640      *---------------------------------------------------------------*
002650       C150-DETERMINE-MARKET-SOURCE.
002660      *---------------------------------------------------------------*
002670      *    SAME PREFIX-STRIP/MATCH RULE AS SKMINGST'S B200 - THE
002680      *    ROUTING KEY TRAVELLED HERE INSIDE THE REPLAYED FEED ROW.
002690           MOVE FEED-ROUTING-KEY TO WK-C-ROUTING-KEY-UC.
002700           INSPECT WK-C-ROUTING-KEY-UC
002710               CONVERTING "abcdefghijklmnopqrstuvwxyz"
002720                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002730      *
002740           MOVE SPACES TO SKIN-MARKET-SOURCE.
002750      *
002760           IF WK-C-ROUTING-PREFIX NOT = "SKIN.MARKET."
002770               GO TO C159-DETERMINE-MARKET-SOURCE-EX.
002780      *
002790           IF WK-C-ROUTING-REMAINDER = "STEAM"
002800               MOVE "STEAM"     TO SKIN-MARKET-SOURCE
002810           ELSE
002820           IF WK-C-ROUTING-REMAINDER = "BITSKINS"
002830               MOVE "BITSKINS"  TO SKIN-MARKET-SOURCE
002840           ELSE
002850           IF WK-C-ROUTING-REMAINDER = "DASHSKINS"
002860               MOVE "DASHSKINS" TO SKIN-MARKET-SOURCE.
002870       C159-DETERMINE-MARKET-SOURCE-EX.
002880           EXIT.
002890       EJECT
002900      *---------------------------------------------------------------*
002910       C200-APPLY-BACKOFF-AND-REWRITE.
002920      *---------------------------------------------------------------*
002930           MOVE "B"                    TO WK-SKCONVL-FUNCTION.
002940           MOVE FCT-ATTEMPT-COUNT      TO WK-SKCONVL-ATTEMPT-COUNT.
002950           MOVE WK-N-BASE-DELAY-MI     TO WK-SKCONVL-BASE-DELAY-MI.
002960           MOVE WK-N-MAX-ATTEMPTS      TO WK-SKCONVL-MAX-ATTEMPTS.
002970           CALL "SKMCCONV" USING WK-SKCONVL.
002980      *
002990           MOVE WK-SKCONVL-NEW-ATTEMPTS TO FCT-ATTEMPT-COUNT.
003000           MOVE "EXCHANGE RATE STILL UNAVAILABLE" TO FCT-LAST-ERROR.
003010      *
003020           IF WK-SKCONVL-IS-PERM-FAILED
003030               MOVE "Y"     TO FCT-PERMANENTLY-FAILED
003040               MOVE SPACES  TO FCT-NEXT-RETRY-AT
003050               ADD 1 TO WK-N-PERM-FAILED
003060           ELSE
003070               PERFORM C250-COMPUTE-NEXT-RETRY-AT
003080                  THRU C259-COMPUTE-NEXT-RETRY-AT-EX
003090               ADD 1 TO WK-N-FAILED.
003100      *
003110           REWRITE SKNFCTQ-REC.
003120           IF NOT WK-C-SUCCESSFUL
003130               DISPLAY "SKMRETRY - REWRITE ERROR - SKNFCTQ"
003140               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003150               GO TO Y900-ABNORMAL-TERMINATION.
003160      *---------------------------------------------------------------*
003170       C299-APPLY-BACKOFF-AND-REWRITE-EX.
003180      *---------------------------------------------------------------*
003190           EXIT.
003200      *---------------------------------------------------------------*
003210       C250-COMPUTE-NEXT-RETRY-AT.
003220      *---------------------------------------------------------------*
003230           MOVE "A"                    TO WK-SKDATEL-FUNCTION.
003240           MOVE WK-N-NOW-SECS          TO WK-SKDATEL-SECS-IN.
003250           COMPUTE WK-SKDATEL-DELTA-SECS =
003260                   WK-SKCONVL-DELAY-MINUTES * 60.
003270           CALL "SKMCDATE" USING WK-SKDATEL.
003280           MOVE WK-SKDATEL-ISO-OUT     TO FCT-NEXT-RETRY-AT.
003290      *---------------------------------------------------------------*
003300       C259-COMPUTE-NEXT-RETRY-AT-EX.
003310      *---------------------------------------------------------------*
003320           EXIT.
003330       EJECT
003340      *---------------------------------------------------------------*
003350       Y900-ABNORMAL-TERMINATION.
003360      *---------------------------------------------------------------*
003370           PERFORM Z000-END-PROGRAM-ROUTINE
003380              THRU Z099-END-PROGRAM-ROUTINE-EX.
003390           GOBACK.
003400      *---------------------------------------------------------------*
003410       Z000-END-PROGRAM-ROUTINE.
003420      *---------------------------------------------------------------*
003430           CLOSE SKNFCTQ.
003440      *
003450           MOVE WK-N-SUCCEEDED   TO WK-C-SUCCEEDED-D.
003460           MOVE WK-N-FAILED      TO WK-C-FAILED-D.
003470           MOVE WK-N-PERM-FAILED TO WK-C-PERM-FAILED-D.
003480           DISPLAY "SKMRETRY - SUCCEEDED         " WK-C-SUCCEEDED-D-R.
003490           DISPLAY "SKMRETRY - FAILED             " WK-C-FAILED-D-R.
003500           DISPLAY "SKMRETRY - PERMANENTLY FAILED "
003510                    WK-C-PERM-FAILED-D-R.
003520      *---------------------------------------------------------------*
003530       Z099-END-PROGRAM-ROUTINE-EX.
003540      *---------------------------------------------------------------*
003550           EXIT.
003560      *
003570      ******************************************************************
003580      *************** END OF PROGRAM SOURCE  SKMRETRY ****************
003590      ******************************************************************
