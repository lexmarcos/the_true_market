000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCWEAR.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  CLASSIFIES A SKIN'S WEAR FLOAT VALUE INTO ONE OF
000120      *               THE FIVE STANDARD WEAR BANDS BY A TABLE RANGE
000130      *               SEARCH. CALLED FROM SKMINGST (INGEST) AND
000140      *               SKMPRICE (RE-VALIDATION ON THE PERIODIC SWEEP).
000150      *NOTE        :  MODELLED ON TRFXPARA'S TABLE-DRIVEN LOOKUP.
000160      *
000170      *================================================================
000180      * HISTORY OF MODIFICATION:
000190      *================================================================
000200      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000210      *                                - INITIAL VERSION.
000220      *---------------------------------------------------------------*
000230      *  CS2A02 - RKOH      02/05/2024 - TICKET CS2-039
000240      *                                - FLOAT VALUE OF EXACTLY 1.00
000250      *                                  WAS FALLING OUT OF THE TABLE
000260      *                                  SEARCH UNCLASSIFIED (RANGE
000270      *                                  WAS OPEN AT THE TOP) - TABLE
000280      *                                  UPPER BOUND ON THE LAST ROW
000290      *                                  NOW CLOSED AT 1.000000.
000300      *---------------------------------------------------------------*
000310       EJECT
000320      **********************
000330       ENVIRONMENT DIVISION.
000340      **********************
000350       CONFIGURATION SECTION.
000360       SOURCE-COMPUTER. IBM-AS400.
000370       OBJECT-COMPUTER. IBM-AS400.
000380       SPECIAL-NAMES.
000390           C01 IS TOP-OF-FORM.
000400       EJECT
000410      ***************
000420       DATA DIVISION.
000430      ***************
000440       WORKING-STORAGE SECTION.
000450      *************************
000460       01  FILLER              PIC X(24)  VALUE
000470           "** PROGRAM SKMCWEAR **".
000480      *
000490       01  WK-C-COMMON.
000500           COPY SKNCOMW.
000510      *
000520      * ------------------- WEAR RANGE TABLE ---------------------*
000530      * LOW BOUND IS INCLUSIVE, HIGH BOUND IS EXCLUSIVE EXCEPT ON
000540      * THE LAST ROW WHERE 1.000000 IS INCLUSIVE (CS2A02). TABLE IS
000550      * LOADED ONCE BY B900-LOAD-WEAR-TABLE ON THE FIRST CALL RATHER
000560      * THAN BY VALUE CLAUSE, SO THE MICRO-FLOAT BOUNDS STAY IN ONE
000570      * PLACE NEXT TO THE PARAGRAPH THAT SETS THEM.
000580       01  WK-T-WEAR-TABLE.
000590           05  WK-T-WEAR-ROW OCCURS 5 TIMES
000600                             INDEXED BY WK-T-WEAR-IDX.
000610               10  WK-T-WEAR-LOW        PIC 9(07).
000620               10  WK-T-WEAR-HIGH       PIC 9(07).
000630               10  WK-T-WEAR-NAME       PIC X(06).
000640           05  FILLER                   PIC X(10) VALUE SPACES.
000650       01  WK-T-WEAR-TABLE-X REDEFINES WK-T-WEAR-TABLE.
000660      *    FLAT TEXT VIEW OF THE TABLE - HELD FOR THE OCCASIONAL
000670      *    DIAGNOSTIC DISPLAY WHEN A MAINTAINER SUSPECTS A BAD BOUND.
000680           05  WK-T-WEAR-ROW-X OCCURS 5 TIMES PIC X(20).
000690       77  WK-C-TABLE-LOADED-SW         PIC X(01) VALUE "N".
000700           88  WK-C-TABLE-IS-LOADED         VALUE "Y".
000710      *
000720       77  WK-N-FLOAT-MICRO             PIC S9(07) COMP  VALUE ZERO.
000730       77  WK-N-SUB                     PIC S9(04) COMP  VALUE ZERO.
000740      *
000750      * FULL WEAR NAMES DO NOT FIT THE 6-CHAR TABLE ROW - RESOLVED
000760      * BY POSITION AFTER THE SEARCH RATHER THAN STORED IN FULL.
000770       01  WK-T-WEAR-FULL-NAMES.
000780           05  FILLER  PIC X(14) VALUE "FACTORY_NEW   ".
000790           05  FILLER  PIC X(14) VALUE "MINIMAL_WEAR  ".
000800           05  FILLER  PIC X(14) VALUE "FIELD_TESTED  ".
000810           05  FILLER  PIC X(14) VALUE "WELL_WORN     ".
000820           05  FILLER  PIC X(14) VALUE "BATTLE_SCARRED".
000830       01  WK-T-WEAR-FULL-NAMES-R REDEFINES WK-T-WEAR-FULL-NAMES.
000840           05  WK-T-WEAR-FULL-NAME OCCURS 5 TIMES
000850                                   INDEXED BY WK-T-FULL-IDX
000860                                   PIC X(14).
000870      *    NOTE: NO FILLER PERMITTED HERE - THIS 01 IS A REDEFINES OF
000880      *    WK-T-WEAR-FULL-NAMES AND MUST MATCH ITS LENGTH EXACTLY.
000890      *
000900       EJECT
000910       LINKAGE SECTION.
000920      *****************
000930       COPY SKWEARL.
000940       EJECT
000950      ********************************************
000960       PROCEDURE DIVISION USING WK-SKWEARL.
000970      ********************************************
000980       MAIN-MODULE.
000990           PERFORM A000-MAIN-PROCESSING
001000              THRU A099-MAIN-PROCESSING-EX.
001010           GOBACK.
001020       EJECT
001030      *---------------------------------------------------------------*
001040       A000-MAIN-PROCESSING.
001050      *---------------------------------------------------------------*
001060           IF NOT WK-C-TABLE-IS-LOADED
001070               PERFORM B900-LOAD-WEAR-TABLE
001080                  THRU B999-LOAD-WEAR-TABLE-EX.
001090      *
001100           MOVE SPACES TO WK-SKWEARL-WEAR.
001110           MOVE "Y"    TO WK-SKWEARL-VALID.
001120      *
001130           IF  WK-SKWEARL-FLOAT-VALUE < 0
001140           OR  WK-SKWEARL-FLOAT-VALUE > 1
001150               MOVE "N" TO WK-SKWEARL-VALID
001160               GO TO A099-MAIN-PROCESSING-EX.
001170      *
001180      *    MICRO-FLOAT VIEW - 0.000000 THRU 1.000000 BECOMES
001190      *    0000000 THRU 1000000 SO THE TABLE CAN SEARCH ON A
001200      *    PLAIN INTEGER RANGE.
001210           COMPUTE WK-N-FLOAT-MICRO =
001220               WK-SKWEARL-FLOAT-VALUE * 1000000.
001230      *
001240           SET WK-T-WEAR-IDX TO 1.
001250           SEARCH WK-T-WEAR-ROW VARYING WK-T-WEAR-IDX
001260               AT END
001270                   MOVE "N" TO WK-SKWEARL-VALID
001280               WHEN WK-N-FLOAT-MICRO >= WK-T-WEAR-LOW (WK-T-WEAR-IDX)
001290                AND (WK-N-FLOAT-MICRO <  WK-T-WEAR-HIGH (WK-T-WEAR-IDX)
001300                 OR (WK-N-FLOAT-MICRO = 1000000
001310                 AND WK-T-WEAR-HIGH (WK-T-WEAR-IDX) = 1000000))
001320                   PERFORM B000-RESOLVE-FULL-NAME
001330                      THRU B099-RESOLVE-FULL-NAME-EX.
001340      *---------------------------------------------------------------*
001350       A099-MAIN-PROCESSING-EX.
001360      *---------------------------------------------------------------*
001370           EXIT.
001380      *---------------------------------------------------------------*
001390       B000-RESOLVE-FULL-NAME.
001400      *---------------------------------------------------------------*
001410      *    TABLE ROW HOLDS ONLY A 6-CHAR ABBREVIATED NAME - MAP TO
001420      *    THE FULL SPEC WEAR TEXT BY POSITION, SAME SUBSCRIPT.
001430           SET WK-T-FULL-IDX TO WK-T-WEAR-IDX.
001440           MOVE WK-T-WEAR-FULL-NAME (WK-T-FULL-IDX)
001450                                        TO WK-SKWEARL-WEAR.
001460      *---------------------------------------------------------------*
001470       B099-RESOLVE-FULL-NAME-EX.
001480      *---------------------------------------------------------------*
001490           EXIT.
001500      *---------------------------------------------------------------*
001510       B900-LOAD-WEAR-TABLE.
001520      *---------------------------------------------------------------*
001530           MOVE 0000000 TO WK-T-WEAR-LOW  (1).
001540           MOVE 0070000 TO WK-T-WEAR-HIGH (1).
001550           MOVE "FACTNW" TO WK-T-WEAR-NAME (1).
001560      *
001570           MOVE 0070000 TO WK-T-WEAR-LOW  (2).
001580           MOVE 0150000 TO WK-T-WEAR-HIGH (2).
001590           MOVE "MINWER" TO WK-T-WEAR-NAME (2).
001600      *
001610           MOVE 0150000 TO WK-T-WEAR-LOW  (3).
001620           MOVE 0380000 TO WK-T-WEAR-HIGH (3).
001630           MOVE "FLDTST" TO WK-T-WEAR-NAME (3).
001640      *
001650           MOVE 0380000 TO WK-T-WEAR-LOW  (4).
001660           MOVE 0450000 TO WK-T-WEAR-HIGH (4).
001670           MOVE "WELWRN" TO WK-T-WEAR-NAME (4).
001680      *
001690           MOVE 0450000 TO WK-T-WEAR-LOW  (5).
001700           MOVE 1000000 TO WK-T-WEAR-HIGH (5).
001710           MOVE "BATSCR" TO WK-T-WEAR-NAME (5).
001720      *
001730           MOVE "Y" TO WK-C-TABLE-LOADED-SW.
001740      *---------------------------------------------------------------*
001750       B999-LOAD-WEAR-TABLE-EX.
001760      *---------------------------------------------------------------*
001770           EXIT.
001780      *
001790      ******************************************************************
001800      *************** END OF PROGRAM SOURCE  SKMCWEAR ****************
001810      ******************************************************************
