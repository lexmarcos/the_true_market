000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCTASK.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  CREATES A HISTORY-UPDATE-TASK FOR A (SKIN NAME,
000120      *               WEAR) PAIR, UNLESS A WAITING TASK FOR THAT SAME
000130      *               KEY ALREADY EXISTS (DEDUP - A REPEAT CALL IS A
000140      *               NO-OP). ASSIGNS THE HUT-ID SURROGATE KEY FROM
000150      *               THE SHARED COUNTER RECORD.
000160      *NOTE        :  SKNHUTQ IS RELATIVE WITH A SURROGATE KEY - THE
000170      *               DEDUP LOOKUP IS A SEQUENTIAL SCAN FOR A WAITING
000180      *               ROW ON THE SAME KEY, AS TRFVGLAC SCANS ITS GL
000190      *               ACCOUNT FILE BEFORE DECIDING WHETHER TO WRITE.
000200      *
000210      *================================================================
000220      * HISTORY OF MODIFICATION:
000230      *================================================================
000240      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000250      *                                - INITIAL VERSION.
000260      *---------------------------------------------------------------*
000270       EJECT
000280      **********************
000290       ENVIRONMENT DIVISION.
000300      **********************
000310       CONFIGURATION SECTION.
000320       SOURCE-COMPUTER. IBM-AS400.
000330       OBJECT-COMPUTER. IBM-AS400.
000340       SPECIAL-NAMES.
000350           C01 IS TOP-OF-FORM.
000360       INPUT-OUTPUT SECTION.
000370       FILE-CONTROL.
000380           SELECT SKNHUTQ ASSIGN TO DATABASE-SKNHUTQ
000390                  ORGANIZATION      IS RELATIVE
000400                  ACCESS MODE       IS DYNAMIC
000410                  RELATIVE KEY      IS WK-N-HUTQ-RRN
000420                  FILE STATUS       IS WK-C-FILE-STATUS.
000430           SELECT SKNCTRS ASSIGN TO DATABASE-SKNCTRS
000440                  ORGANIZATION      IS INDEXED
000450                  ACCESS MODE       IS RANDOM
000460                  RECORD KEY        IS CTRS-KEY
000470                  FILE STATUS       IS WK-C-FILE-STATUS.
000480       EJECT
000490      ***************
000500       DATA DIVISION.
000510      ***************
000520       FILE SECTION.
000530      ***************
000540       FD  SKNHUTQ
000550           LABEL RECORDS ARE OMITTED
000560           DATA RECORD IS SKNHUTQ-REC.
000570       01  SKNHUTQ-REC.
000580           COPY SKNHUTQ.
000590      *
000600       FD  SKNCTRS
000610           LABEL RECORDS ARE OMITTED
000620           DATA RECORD IS SKNCTRS-REC.
000630       01  SKNCTRS-REC.
000640           05  CTRS-KEY                     PIC X(008).
000650           05  CTRS-NEXT-HUT-ID             PIC S9(09) COMP-3.
000660           05  CTRS-NEXT-SPHS-ID            PIC S9(09) COMP-3.
000670           05  CTRS-NEXT-FCT-ID             PIC S9(09) COMP-3.
000680           05  FILLER                       PIC X(020).
000690      *
000700      *************************
000710       WORKING-STORAGE SECTION.
000720      *************************
000730       01  FILLER              PIC X(24)  VALUE
000740           "** PROGRAM SKMCTASK **".
000750      *
000760       01  WK-C-COMMON.
000770           COPY SKNCOMW.
000780           COPY SKNDATE.
000790      *
000800       01  WK-N-HUTQ-RRN                    PIC S9(09) COMP  VALUE ZERO.
000810       77  WK-N-MAX-RRN                     PIC S9(09) COMP  VALUE ZERO.
000820      *
000830      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
000840      * FUNCTION-CODE PROTOCOL.
000850       COPY SKDATEL.
000860      *
000870       EJECT
000880       LINKAGE SECTION.
000890      *****************
000900       COPY SKTASKL.
000910       EJECT
000920      ********************************************
000930       PROCEDURE DIVISION USING WK-SKTASKL.
000940      ********************************************
000950       MAIN-MODULE.
000960           PERFORM A000-MAIN-PROCESSING
000970              THRU A099-MAIN-PROCESSING-EX.
000980           GOBACK.
000990       EJECT
001000      *---------------------------------------------------------------*
001010       A000-MAIN-PROCESSING.
001020      *---------------------------------------------------------------*
001030           MOVE "N" TO WK-SKTASKL-CREATED.
001040           MOVE ZERO TO WK-SKTASKL-HUT-ID.
001050      *
001060           OPEN I-O SKNHUTQ.
001070           IF NOT WK-C-SUCCESSFUL
001080               DISPLAY "SKMCTASK - OPEN FILE ERROR - SKNHUTQ"
001090               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001100               GO TO Y900-ABNORMAL-TERMINATION.
001110      *
001120           PERFORM B000-DEDUP-SCAN THRU B099-DEDUP-SCAN-EX.
001130           IF WK-C-FOUND-SWITCH = "Y"
001140               CLOSE SKNHUTQ
001150               GO TO A099-MAIN-PROCESSING-EX.
001160      *
001170           PERFORM C000-BUILD-AND-WRITE THRU C099-BUILD-AND-WRITE-EX.
001180           CLOSE SKNHUTQ.
001190      *---------------------------------------------------------------*
001200       A099-MAIN-PROCESSING-EX.
001210      *---------------------------------------------------------------*
001220           EXIT.
001230      *---------------------------------------------------------------*
001240       B000-DEDUP-SCAN.
001250      *---------------------------------------------------------------*
001260      *    LINEAR SCAN FOR A WAITING ROW ON THE SAME (SKIN NAME, WEAR)
001270      *    KEY. ALSO TRACKS THE HIGHEST RRN SEEN SO C000 KNOWS WHERE
001280      *    TO WRITE THE NEW ROW.
001290           MOVE "N" TO WK-C-FOUND-SWITCH.
001300           MOVE "N" TO WK-C-EOF-SWITCH.
001310           MOVE ZERO TO WK-N-MAX-RRN.
001320           MOVE 1 TO WK-N-HUTQ-RRN.
001330      *
001340           PERFORM B100-READ-NEXT THRU B199-READ-NEXT-EX
001350               UNTIL WK-C-EOF-YES OR WK-C-FOUND-SWITCH = "Y".
001360      *---------------------------------------------------------------*
001370       B099-DEDUP-SCAN-EX.
001380      *---------------------------------------------------------------*
001390           EXIT.
001400      *---------------------------------------------------------------*
001410       B100-READ-NEXT.
001420      *---------------------------------------------------------------*
001430           READ SKNHUTQ NEXT RECORD.
001440           IF WK-C-END-OF-FILE
001450               MOVE "Y" TO WK-C-EOF-SWITCH
001460               GO TO B199-READ-NEXT-EX.
001470      *
001480           IF NOT WK-C-SUCCESSFUL
001490               DISPLAY "SKMCTASK - READ ERROR - SKNHUTQ"
001500               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001510               GO TO Y900-ABNORMAL-TERMINATION.
001520      *
001530           IF WK-N-HUTQ-RRN > WK-N-MAX-RRN
001540               MOVE WK-N-HUTQ-RRN TO WK-N-MAX-RRN.
001550      *
001560           IF  HUT-SKIN-NAME = WK-SKTASKL-SKIN-NAME
001570           AND HUT-WEAR      = WK-SKTASKL-WEAR
001580           AND HUT-STATUS-WAITING
001590               MOVE "Y" TO WK-C-FOUND-SWITCH.
001600      *---------------------------------------------------------------*
001610       B199-READ-NEXT-EX.
001620      *---------------------------------------------------------------*
001630           EXIT.
001640      *---------------------------------------------------------------*
001650       C000-BUILD-AND-WRITE.
001660      *---------------------------------------------------------------*
001670           PERFORM D000-NEXT-HUT-ID THRU D099-NEXT-HUT-ID-EX.
001680           PERFORM E000-GET-NOW THRU E099-GET-NOW-EX.
001690      *
001700           INITIALIZE HUT-RECORD.
001710           MOVE WK-SKTASKL-HUT-ID     TO HUT-ID.
001720           MOVE WK-SKTASKL-SKIN-NAME  TO HUT-SKIN-NAME.
001730           MOVE WK-SKTASKL-WEAR       TO HUT-WEAR.
001740           MOVE "WAITING"             TO HUT-STATUS.
001750           MOVE WK-D-ISO-TIMESTAMP    TO HUT-CREATED-AT.
001760           MOVE SPACES                TO HUT-FINISHED-AT.
001770      *
001780           COMPUTE WK-N-HUTQ-RRN = WK-N-MAX-RRN + 1.
001790           WRITE SKNHUTQ-REC.
001800           IF NOT WK-C-SUCCESSFUL
001810               DISPLAY "SKMCTASK - WRITE ERROR - SKNHUTQ"
001820               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001830               GO TO Y900-ABNORMAL-TERMINATION.
001840      *
001850           MOVE "Y" TO WK-SKTASKL-CREATED.
001860      *---------------------------------------------------------------*
001870       C099-BUILD-AND-WRITE-EX.
001880      *---------------------------------------------------------------*
001890           EXIT.
001900      *---------------------------------------------------------------*
001910       D000-NEXT-HUT-ID.
001920      *---------------------------------------------------------------*
001930      *    THE SURROGATE-KEY COUNTER FILE HOLDS ONE ROW (CTRS-KEY =
001940      *    "SKNCTR01") CARRYING THE NEXT-TO-ASSIGN VALUE FOR EACH OF
001950      *    THE THREE SURROGATE-KEYED FILES IN THE SUITE.
001960           OPEN I-O SKNCTRS.
001970           IF NOT WK-C-SUCCESSFUL
001980               DISPLAY "SKMCTASK - OPEN FILE ERROR - SKNCTRS"
001990               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002000               GO TO Y900-ABNORMAL-TERMINATION.
002010      *
002020           MOVE "SKNCTR01" TO CTRS-KEY.
002030           READ SKNCTRS KEY IS CTRS-KEY.
002040           IF NOT WK-C-SUCCESSFUL
002050               DISPLAY "SKMCTASK - READ ERROR - SKNCTRS"
002060               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002070               CLOSE SKNCTRS
002080               GO TO Y900-ABNORMAL-TERMINATION.
002090      *
002100           ADD 1 TO CTRS-NEXT-HUT-ID.
002110           MOVE CTRS-NEXT-HUT-ID TO WK-SKTASKL-HUT-ID.
002120           REWRITE SKNCTRS-REC.
002130           CLOSE SKNCTRS.
002140      *---------------------------------------------------------------*
002150       D099-NEXT-HUT-ID-EX.
002160      *---------------------------------------------------------------*
002170           EXIT.
002180      *---------------------------------------------------------------*
002190       E000-GET-NOW.
002200      *---------------------------------------------------------------*
002210           MOVE "N" TO WK-SKDATEL-FUNCTION.
002220           CALL "SKMCDATE" USING WK-SKDATEL.
002230           MOVE WK-SKDATEL-ISO-OUT TO WK-D-ISO-TIMESTAMP.
002240      *---------------------------------------------------------------*
002250       E099-GET-NOW-EX.
002260      *---------------------------------------------------------------*
002270           EXIT.
002280      *---------------------------------------------------------------*
002290       Y900-ABNORMAL-TERMINATION.
002300      *---------------------------------------------------------------*
002310           MOVE "N" TO WK-SKTASKL-CREATED.
002320           GOBACK.
002330      *
002340      ******************************************************************
002350      *************** END OF PROGRAM SOURCE  SKMCTASK ****************
002360      ******************************************************************
