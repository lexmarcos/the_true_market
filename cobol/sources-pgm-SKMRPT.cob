000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMRPT.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   20 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  BUILDS THE PROFITABLE-SKINS REPORT. LOADS THE
000120      *               LATEST STEAM PRICE HISTORY PER (SKIN NAME, WEAR)
000130      *               INTO A TABLE, JOINS IT AGAINST EVERY PRICED SKIN,
000140      *               CALLS SKMCPROF FOR THE PROFIT FIGURES, THEN
000150      *               FILTERS, SORTS AND TRUNCATES A WORKING TABLE OF
000160      *               RESULT ROWS BEFORE PRINTING THEM HEAD-OF-LIST
000170      *               FIRST.
000180      *NOTE        :  MODELLED ON TRFVTE3'S SHAPE - BUILD ONE OUTPUT
000190      *               RECORD FROM MANY COMPUTED FIELDS. THE SORT/
000200      *               FILTER PARAMETERS BELOW ARE THE RUN'S DEFAULTS -
000210      *               THIS SHOP HAS NO PARM-CARD READER ON THIS JOB
000220      *               YET (SEE CS2-092).
000230      *
000240      *================================================================
000250      * HISTORY OF MODIFICATION:
000260      *================================================================
000270      *  CS2A02 - RKOH      20/03/2024 - MARKET DATA BATCH CORE PHASE 1
000280      *                                - INITIAL VERSION.
000290      *---------------------------------------------------------------*
000300      *  CS2A10 - RKOH      14/01/2025 - TICKET CS2-092
000310      *                                - ROWS WITH NO PROFIT-BP VALUE
000320      *                                  WERE SORTING TO THE TOP ON A
000330      *                                  DESCENDING RUN INSTEAD OF THE
000340      *                                  BOTTOM - LOW-VALUE SENTINEL
000350      *                                  NOW APPLIED BEFORE THE SORT,
000360      *                                  NOT AFTER.
000370      *---------------------------------------------------------------*
000380       EJECT
000390      **********************
000400       ENVIRONMENT DIVISION.
000410      **********************
000420       CONFIGURATION SECTION.
000430       SOURCE-COMPUTER. IBM-AS400.
000440       OBJECT-COMPUTER. IBM-AS400.
000450       SPECIAL-NAMES.
000460           C01 IS TOP-OF-FORM.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT SKNSKIN ASSIGN TO DATABASE-SKNSKIN
000500                  ORGANIZATION      IS INDEXED
000510                  ACCESS MODE       IS SEQUENTIAL
000520                  RECORD KEY        IS SKIN-ID OF SKNSKIN-REC
000530                  FILE STATUS       IS WK-C-FILE-STATUS.
000540           SELECT SKNSPHS ASSIGN TO DATABASE-SKNSPHS
000550                  ORGANIZATION      IS SEQUENTIAL
000560                  FILE STATUS       IS WK-C-FILE-STATUS.
000570           SELECT SKNRPT01 ASSIGN TO DATABASE-SKNRPT01
000580                  ORGANIZATION      IS LINE SEQUENTIAL
000590                  FILE STATUS       IS WK-C-FILE-STATUS.
000600       EJECT
000610      ***************
000620       DATA DIVISION.
000630      ***************
000640       FILE SECTION.
000650      ***************
000660       FD  SKNSKIN
000670           LABEL RECORDS ARE OMITTED
000680           DATA RECORD IS SKNSKIN-REC.
000690       01  SKNSKIN-REC.
000700           COPY SKNSKIN.
000710      *
000720       FD  SKNSPHS
000730           LABEL RECORDS ARE OMITTED
000740           DATA RECORD IS SKNSPHS-REC.
000750       01  SKNSPHS-REC.
000760           COPY SKNSPHS.
000770      *
000780       FD  SKNRPT01
000790           LABEL RECORDS ARE OMITTED
000800           DATA RECORD IS SKNRPT01-REC.
000810       01  SKNRPT01-REC.
000820           COPY SKNPRPT.
000830      *
000840      *************************
000850       WORKING-STORAGE SECTION.
000860      *************************
000870       01  FILLER              PIC X(24)  VALUE
000880           "** PROGRAM SKMRPT **".
000890      *
000900       01  WK-C-COMMON.
000910           COPY SKNCOMW.
000920      *
000930      * CALL AREA FOR THE SHARED PROFIT/DISCOUNT/GAIN FORMULA - SEE
000940      * SKPROFL FOR THE FIELD LIST.
000950       COPY SKPROFL.
000960      *
000970      *---------------------------------------------------------------*
000980      * RUN PARAMETERS - HARDCODED DEFAULTS PER THE PRICING DESK'S
000990      * STANDING REQUEST UNTIL THE PARM-CARD READER (CS2-092) IS BUILT.
001000      *---------------------------------------------------------------*
001010       01  WK-C-RUN-PARMS.
001020           05  WK-C-MIN-PROFIT-SUPPLIED     PIC X(001) VALUE "N".
001030               88  WK-C-MIN-PROFIT-IS-SET       VALUE "Y".
001040           05  WK-N-MIN-PROFIT-BP           PIC S9(07) COMP-3 VALUE ZERO.
001050           05  WK-C-SORT-FIELD              PIC X(001) VALUE "P".
001060               88  WK-C-SORT-BY-PROFIT          VALUE "P".
001070               88  WK-C-SORT-BY-DISCOUNT        VALUE "D".
001080               88  WK-C-SORT-BY-GAIN            VALUE "G".
001090           05  WK-C-SORT-ORDER               PIC X(001) VALUE "D".
001100               88  WK-C-SORT-DESCENDING          VALUE "D".
001110               88  WK-C-SORT-ASCENDING           VALUE "A".
001120           05  WK-C-MAX-RESULTS-SUPPLIED    PIC X(001) VALUE "N".
001130               88  WK-C-MAX-RESULTS-IS-SET      VALUE "Y".
001140           05  WK-N-MAX-RESULTS             PIC S9(07) COMP VALUE ZERO.
001150           05  FILLER                       PIC X(10) VALUE SPACES.
001160      *
001170      * A VALUE THIS FAR NEGATIVE CAN NEVER BE A GENUINE BASIS-POINT
001180      * OR CENT FIGURE - USED AS THE "NO VALUE, SORTS LOWEST" SENTINEL
001190      * PER CS2A10 ABOVE. SAME WIDTH AS THE NARROWEST FIELD IT IS
001200      * MOVED INTO SO NO FIELD EVER TRUNCATES IT ON THE WAY IN.
001210       77  WK-N-LOW-SENTINEL                PIC S9(07) COMP-3
001220                                             VALUE -9999999.
001230      *
001240       77  WK-N-HIST-COUNT                  PIC S9(07) COMP VALUE ZERO.
001250       77  WK-N-MAX-HIST-ROWS               PIC S9(07) COMP VALUE 3000.
001260       77  WK-N-HIST-IX                     PIC S9(07) COMP VALUE ZERO.
001270       77  WK-C-HIST-REPLACED                PIC X(001) VALUE "N".
001280           88  WK-C-HIST-WAS-REPLACED           VALUE "Y".
001290      *
001300      * ONE ROW PER (SKIN NAME, WEAR) - LATEST STEAM PRICE HISTORY
001310      * OBSERVED, LOADED ONCE BEFORE THE SKIN FILE IS WALKED.
001320       01  WK-T-HIST-ENTRIES.
001330           05  WK-T-HIST-ENTRY OCCURS 3000 TIMES
001340                       INDEXED BY WK-IX-HIST-1.
001350               10  WK-T-HIST-NAME             PIC X(100).
001360               10  WK-T-HIST-WEAR             PIC X(014).
001370               10  WK-T-HIST-AVG-CENTS        PIC S9(09) COMP-3.
001380               10  WK-T-HIST-LAST-SALE-CENTS  PIC S9(09) COMP-3.
001390               10  WK-T-HIST-LOWEST-BUY-CENTS PIC S9(09) COMP-3.
001400               10  WK-T-HIST-RECORDED-AT      PIC X(026).
001410      *
001420       77  WK-N-PA-COUNT                     PIC S9(07) COMP VALUE ZERO.
001430       77  WK-N-MAX-PA-ROWS                  PIC S9(07) COMP VALUE 3000.
001440       77  WK-N-PA-IX                        PIC S9(07) COMP VALUE ZERO.
001450       77  WK-N-PA-IX-2                      PIC S9(07) COMP VALUE ZERO.
001460       77  WK-N-PA-BEST-IX                   PIC S9(07) COMP VALUE ZERO.
001470       77  WK-N-PA-EMIT-LIMIT                PIC S9(07) COMP VALUE ZERO.
001480      *
001490      * ONE ROW PER QUALIFYING SKIN - CARRIES THE SAME FIELDS AS
001500      * PRPT-LINE PLUS THE RAW SORT KEY THE SELECTION SORT COMPARES
001510      * ON (WHICHEVER OF PROFIT/DISCOUNT/GAIN WAS ASKED FOR).
001520       01  WK-T-PA-ENTRIES.
001530           05  WK-T-PA-ENTRY OCCURS 3000 TIMES
001540                       INDEXED BY WK-IX-PA-1.
001550               10  WK-T-PA-SKIN-ID            PIC X(036).
001560               10  WK-T-PA-SKIN-NAME          PIC X(100).
001570               10  WK-T-PA-WEAR               PIC X(014).
001580               10  WK-T-PA-MARKET-PRICE       PIC S9(09) COMP-3.
001590               10  WK-T-PA-CURRENCY           PIC X(003).
001600               10  WK-T-PA-SOURCE             PIC X(010).
001610               10  WK-T-PA-STEAM-AVG          PIC S9(09) COMP-3.
001620               10  WK-T-PA-DISCOUNT-BP        PIC S9(07) COMP-3.
001630               10  WK-T-PA-PROFIT-BP          PIC S9(07) COMP-3.
001640               10  WK-T-PA-GAIN-CENTS         PIC S9(09) COMP-3.
001650               10  WK-T-PA-VS-LAST-BP         PIC S9(07) COMP-3.
001660               10  WK-T-PA-VS-LAST-VALID      PIC X(001).
001670               10  WK-T-PA-VS-LOW-BP          PIC S9(07) COMP-3.
001680               10  WK-T-PA-VS-LOW-VALID       PIC X(001).
001690               10  WK-T-PA-HAS-HISTORY        PIC X(001).
001700               10  WK-T-PA-DROPPED            PIC X(001) VALUE "N".
001710                   88  WK-T-PA-WAS-DROPPED         VALUE "Y".
001720               10  WK-T-PA-SORT-KEY           PIC S9(09) COMP-3.
001730      *
001740      * SWAP AREA FOR THE SELECTION SORT - ONE FULL TABLE ROW WIDE.
001750       01  WK-T-PA-SWAP.
001760           05  WK-T-SWAP-SKIN-ID              PIC X(036).
001770           05  WK-T-SWAP-SKIN-NAME            PIC X(100).
001780           05  WK-T-SWAP-WEAR                 PIC X(014).
001790           05  WK-T-SWAP-MARKET-PRICE         PIC S9(09) COMP-3.
001800           05  WK-T-SWAP-CURRENCY             PIC X(003).
001810           05  WK-T-SWAP-SOURCE               PIC X(010).
001820           05  WK-T-SWAP-STEAM-AVG            PIC S9(09) COMP-3.
001830           05  WK-T-SWAP-DISCOUNT-BP          PIC S9(07) COMP-3.
001840           05  WK-T-SWAP-PROFIT-BP            PIC S9(07) COMP-3.
001850           05  WK-T-SWAP-GAIN-CENTS           PIC S9(09) COMP-3.
001860           05  WK-T-SWAP-VS-LAST-BP           PIC S9(07) COMP-3.
001870           05  WK-T-SWAP-VS-LAST-VALID        PIC X(001).
001880           05  WK-T-SWAP-VS-LOW-BP            PIC S9(07) COMP-3.
001890           05  WK-T-SWAP-VS-LOW-VALID         PIC X(001).
001900           05  WK-T-SWAP-HAS-HISTORY          PIC X(001).
001910           05  WK-T-SWAP-DROPPED              PIC X(001).
001920           05  WK-T-SWAP-SORT-KEY             PIC S9(09) COMP-3.
001930      *
001940      * REPORT-LINE NUMERIC EDIT WORK - THE PRPT-LINE PICTURE CLAUSES
001950      * ARE ALL Z/- EDITED, SO A CENTS-TO-DOLLARS SHIFT IS DONE HERE
001960      * FIRST FOR THE TWO MONEY COLUMNS.
001970       01  WK-N-EDIT-WORK.
001980           05  WK-N-EDIT-DOLLARS             PIC S9(09)V99 COMP-3.
001990           05  WK-N-EDIT-DOLLARS-R REDEFINES WK-N-EDIT-DOLLARS
002000                                             PIC S9(11)     COMP-3.
002010      *                                INTEGER-CENTS VIEW, TRACE ONLY
002020           05  FILLER                       PIC X(10) VALUE SPACES.
002030      *
002040       01  WK-N-RUN-TOTALS.
002050           05  WK-N-ROWS-EMITTED             PIC S9(07) COMP.
002060           05  FILLER                        PIC X(10) VALUE SPACES.
002070      *
002080      * TRACE VIEW OF THE HISTORY-TABLE ROW COUNT - LOGGED AT THE END
002090      * OF THE LOAD STEP SO A SHRINKING COUNT DAY-OVER-DAY IS EASY TO
002100      * SPOT ON THE JOB LOG WITHOUT A SEPARATE COUNTER FIELD.
002110       01  WK-C-HIST-COUNT-TRACE.
002120           05  WK-C-HIST-COUNT-D             PIC S9(07) DISPLAY.
002130           05  WK-C-HIST-COUNT-D-R REDEFINES WK-C-HIST-COUNT-D
002140                                             PIC X(08).
002150           05  FILLER                        PIC X(10) VALUE SPACES.
002160      *
002170       EJECT
002180      *****************
002190       PROCEDURE DIVISION.
002200      *****************
002210       MAIN-MODULE.
002220           PERFORM A000-INITIALISE-RUN
002230              THRU A099-INITIALISE-RUN-EX.
002240           PERFORM B000-LOAD-LATEST-HISTORY
002250              THRU B099-LOAD-LATEST-HISTORY-EX.
002260           PERFORM C000-BUILD-ANALYSIS-TABLE
002270              THRU C099-BUILD-ANALYSIS-TABLE-EX.
002280           PERFORM D000-FILTER-TABLE
002290              THRU D099-FILTER-TABLE-EX.
002300           PERFORM D100-SORT-TABLE
002310              THRU D199-SORT-TABLE-EX.
002320           PERFORM D200-TRUNCATE-TABLE
002330              THRU D299-TRUNCATE-TABLE-EX.
002340           PERFORM E000-EMIT-REPORT
002350              THRU E099-EMIT-REPORT-EX.
002360           PERFORM Z000-END-PROGRAM-ROUTINE
002370              THRU Z099-END-PROGRAM-ROUTINE-EX.
002380           GOBACK.
002390       EJECT
002400      *---------------------------------------------------------------*
002410       A000-INITIALISE-RUN.
002420      *---------------------------------------------------------------*
002430           OPEN INPUT SKNSKIN.
002440           IF NOT WK-C-SUCCESSFUL
002450               DISPLAY "SKMRPT - OPEN FILE ERROR - SKNSKIN"
002460               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002470               GO TO Y900-ABNORMAL-TERMINATION.
002480      *
002490           OPEN INPUT SKNSPHS.
002500           IF NOT WK-C-SUCCESSFUL
002510               DISPLAY "SKMRPT - OPEN FILE ERROR - SKNSPHS"
002520               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002530               GO TO Y900-ABNORMAL-TERMINATION.
002540      *
002550           OPEN OUTPUT SKNRPT01.
002560           IF NOT WK-C-SUCCESSFUL
002570               DISPLAY "SKMRPT - OPEN FILE ERROR - SKNRPT01"
002580               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002590               GO TO Y900-ABNORMAL-TERMINATION.
002600      *
002610           MOVE ZERO TO WK-N-ROWS-EMITTED.
002620      *---------------------------------------------------------------*
002630       A099-INITIALISE-RUN-EX.
002640      *---------------------------------------------------------------*
002650           EXIT.
002660       EJECT
002670      *---------------------------------------------------------------*
002680       B000-LOAD-LATEST-HISTORY.
002690      *---------------------------------------------------------------*
002700           MOVE "N" TO WK-C-EOF-SWITCH.
002710           MOVE ZERO TO WK-N-HIST-COUNT.
002720      *
002730           PERFORM B100-READ-ONE-HISTORY-ROW
002740              THRU B199-READ-ONE-HISTORY-ROW-EX
002750                  UNTIL WK-C-EOF-YES.
002760      *
002770           MOVE WK-N-HIST-COUNT TO WK-C-HIST-COUNT-D.
002780           DISPLAY "SKMRPT - HISTORY TABLE ROWS LOADED "
002790                    WK-C-HIST-COUNT-D-R.
002800      *---------------------------------------------------------------*
002810       B099-LOAD-LATEST-HISTORY-EX.
002820      *---------------------------------------------------------------*
002830           EXIT.
002840      *---------------------------------------------------------------*
002850       B100-READ-ONE-HISTORY-ROW.
002860      *---------------------------------------------------------------*
002870           READ SKNSPHS RECORD.
002880           IF WK-C-END-OF-FILE
002890               MOVE "Y" TO WK-C-EOF-SWITCH
002900               GO TO B199-READ-ONE-HISTORY-ROW-EX.
002910      *
002920           IF NOT WK-C-SUCCESSFUL
002930               DISPLAY "SKMRPT - READ ERROR - SKNSPHS"
002940               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002950               GO TO Y900-ABNORMAL-TERMINATION.
002960      *
002970           MOVE "N" TO WK-C-HIST-REPLACED.
002980           IF WK-N-HIST-COUNT > ZERO
002990               PERFORM B200-CHECK-ONE-HIST-ENTRY
003000                  THRU B299-CHECK-ONE-HIST-ENTRY-EX
003010                      VARYING WK-N-HIST-IX FROM 1 BY 1
003020                          UNTIL WK-N-HIST-IX > WK-N-HIST-COUNT
003030                             OR WK-C-HIST-WAS-REPLACED.
003040      *
003050           IF WK-C-HIST-WAS-REPLACED
003060               GO TO B199-READ-ONE-HISTORY-ROW-EX.
003070      *
003080           IF WK-N-HIST-COUNT >= WK-N-MAX-HIST-ROWS
003090               GO TO B199-READ-ONE-HISTORY-ROW-EX.
003100      *
003110           ADD 1 TO WK-N-HIST-COUNT.
003120           MOVE SPHS-SKIN-NAME            
003130                            TO WK-T-HIST-NAME (WK-N-HIST-COUNT).
003140           MOVE SPHS-WEAR                 
003150                            TO WK-T-HIST-WEAR (WK-N-HIST-COUNT).
003160           MOVE SPHS-AVERAGE-PRICE-CENTS  
003170                            TO WK-T-HIST-AVG-CENTS (WK-N-HIST-COUNT).
003180           MOVE SPHS-LAST-SALE-PRICE-CENTS
003190                           TO WK-T-HIST-LAST-SALE-CENTS (WK-N-HIST-COUNT).
003200           MOVE SPHS-LOWEST-BUY-ORDER-CENTS
003210                          TO WK-T-HIST-LOWEST-BUY-CENTS (WK-N-HIST-COUNT).
003220           MOVE SPHS-RECORDED-AT          
003230                            TO WK-T-HIST-RECORDED-AT (WK-N-HIST-COUNT).
003240      *---------------------------------------------------------------*
003250       B199-READ-ONE-HISTORY-ROW-EX.
003260      *---------------------------------------------------------------*
003270           EXIT.
003280      *---------------------------------------------------------------*
003290       B200-CHECK-ONE-HIST-ENTRY.
003300      *---------------------------------------------------------------*
003310           IF  SPHS-SKIN-NAME = WK-T-HIST-NAME (WK-N-HIST-IX)
003320           AND SPHS-WEAR      = WK-T-HIST-WEAR (WK-N-HIST-IX)
003330               MOVE "Y" TO WK-C-HIST-REPLACED
003340               IF SPHS-RECORDED-AT > WK-T-HIST-RECORDED-AT (WK-N-HIST-IX)
003350                   MOVE SPHS-AVERAGE-PRICE-CENTS
003360                             TO WK-T-HIST-AVG-CENTS (WK-N-HIST-IX)
003370                   MOVE SPHS-LAST-SALE-PRICE-CENTS
003380                             TO WK-T-HIST-LAST-SALE-CENTS (WK-N-HIST-IX)
003390                   MOVE SPHS-LOWEST-BUY-ORDER-CENTS
003400                             TO WK-T-HIST-LOWEST-BUY-CENTS (WK-N-HIST-IX)
003410                   MOVE SPHS-RECORDED-AT
003420                             TO WK-T-HIST-RECORDED-AT (WK-N-HIST-IX).
003430      *---------------------------------------------------------------*
003440       B299-CHECK-ONE-HIST-ENTRY-EX.
003450      *---------------------------------------------------------------*
003460           EXIT.
003470       EJECT
003480      *---------------------------------------------------------------*
003490       C000-BUILD-ANALYSIS-TABLE.
003500      *---------------------------------------------------------------*
003510           MOVE "N" TO WK-C-EOF-SWITCH.
003520           MOVE LOW-VALUES TO SKIN-ID OF SKNSKIN-REC.
003530           START SKNSKIN KEY IS NOT LESS THAN SKIN-ID OF SKNSKIN-REC.
003540           IF NOT WK-C-SUCCESSFUL
003550               MOVE "Y" TO WK-C-EOF-SWITCH
003560               GO TO C099-BUILD-ANALYSIS-TABLE-EX.
003570      *
003580           PERFORM C100-READ-ONE-SKIN
003590              THRU C199-READ-ONE-SKIN-EX
003600                  UNTIL WK-C-EOF-YES.
003610      *---------------------------------------------------------------*
003620       C099-BUILD-ANALYSIS-TABLE-EX.
003630      *---------------------------------------------------------------*
003640           EXIT.
003650      *---------------------------------------------------------------*
003660       C100-READ-ONE-SKIN.
003670      *---------------------------------------------------------------*
003680           READ SKNSKIN NEXT RECORD.
003690           IF WK-C-END-OF-FILE
003700               MOVE "Y" TO WK-C-EOF-SWITCH
003710               GO TO C199-READ-ONE-SKIN-EX.
003720      *
003730           IF NOT WK-C-SUCCESSFUL
003740               DISPLAY "SKMRPT - READ ERROR - SKNSKIN"
003750               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003760               GO TO Y900-ABNORMAL-TERMINATION.
003770      *
003780           IF SKIN-PRICE-CENTS OF SKNSKIN-REC NOT > ZERO
003790               GO TO C199-READ-ONE-SKIN-EX.
003800      *
003810           IF WK-N-PA-COUNT >= WK-N-MAX-PA-ROWS
003820               GO TO C199-READ-ONE-SKIN-EX.
003830      *
003840           PERFORM C200-ADD-ONE-ANALYSIS-ROW
003850              THRU C299-ADD-ONE-ANALYSIS-ROW-EX.
003860      *---------------------------------------------------------------*
003870       C199-READ-ONE-SKIN-EX.
003880      *---------------------------------------------------------------*
003890           EXIT.
003900      *---------------------------------------------------------------*
003910       C200-ADD-ONE-ANALYSIS-ROW.
003920      *---------------------------------------------------------------*
003930           ADD 1 TO WK-N-PA-COUNT.
003940      *
003950           MOVE SKIN-ID OF SKNSKIN-REC    
003960                            TO WK-T-PA-SKIN-ID (WK-N-PA-COUNT).
003970           MOVE SKIN-NAME OF SKNSKIN-REC  
003980                            TO WK-T-PA-SKIN-NAME (WK-N-PA-COUNT).
003990           MOVE SKIN-WEAR OF SKNSKIN-REC  
004000                            TO WK-T-PA-WEAR (WK-N-PA-COUNT).
004010           MOVE SKIN-PRICE-CENTS OF SKNSKIN-REC
004020                                  TO WK-T-PA-MARKET-PRICE (WK-N-PA-COUNT).
004030           MOVE SKIN-CURRENCY OF SKNSKIN-REC
004040                                    TO WK-T-PA-CURRENCY (WK-N-PA-COUNT).
004050           MOVE SKIN-MARKET-SOURCE OF SKNSKIN-REC
004060                                    TO WK-T-PA-SOURCE (WK-N-PA-COUNT).
004070           MOVE ZERO TO WK-T-PA-STEAM-AVG (WK-N-PA-COUNT).
004080           MOVE WK-N-LOW-SENTINEL TO WK-T-PA-DISCOUNT-BP (WK-N-PA-COUNT).
004090           MOVE WK-N-LOW-SENTINEL TO WK-T-PA-PROFIT-BP (WK-N-PA-COUNT).
004100           MOVE WK-N-LOW-SENTINEL TO WK-T-PA-GAIN-CENTS (WK-N-PA-COUNT).
004110           MOVE WK-N-LOW-SENTINEL TO WK-T-PA-VS-LAST-BP (WK-N-PA-COUNT).
004120           MOVE "N" TO WK-T-PA-VS-LAST-VALID (WK-N-PA-COUNT).
004130           MOVE WK-N-LOW-SENTINEL TO WK-T-PA-VS-LOW-BP (WK-N-PA-COUNT).
004140           MOVE "N" TO WK-T-PA-VS-LOW-VALID (WK-N-PA-COUNT).
004150           MOVE "N" TO WK-T-PA-HAS-HISTORY (WK-N-PA-COUNT).
004160           MOVE "N" TO WK-T-PA-DROPPED (WK-N-PA-COUNT).
004170      *
004180           PERFORM C300-FIND-HISTORY-MATCH
004190              THRU C399-FIND-HISTORY-MATCH-EX.
004200      *---------------------------------------------------------------*
004210       C299-ADD-ONE-ANALYSIS-ROW-EX.
004220      *---------------------------------------------------------------*
004230           EXIT.
004240      *---------------------------------------------------------------*
004250       C300-FIND-HISTORY-MATCH.
004260      *---------------------------------------------------------------*
004270           IF WK-N-HIST-COUNT = ZERO
004280               GO TO C399-FIND-HISTORY-MATCH-EX.
004290      *
004300           SET WK-IX-HIST-1 TO 1.
004310           SEARCH WK-T-HIST-ENTRY
004320               AT END
004330                   GO TO C399-FIND-HISTORY-MATCH-EX
004340               WHEN  WK-T-HIST-NAME (WK-IX-HIST-1) =
004350                             SKIN-NAME OF SKNSKIN-REC
004360                 AND WK-T-HIST-WEAR (WK-IX-HIST-1) =
004370                             SKIN-WEAR OF SKNSKIN-REC
004380                   PERFORM C400-APPLY-HISTORY-MATCH
004390                      THRU C499-APPLY-HISTORY-MATCH-EX.
004400      *---------------------------------------------------------------*
004410       C399-FIND-HISTORY-MATCH-EX.
004420      *---------------------------------------------------------------*
004430           EXIT.
004440      *---------------------------------------------------------------*
004450       C400-APPLY-HISTORY-MATCH.
004460      *---------------------------------------------------------------*
004470           MOVE "Y" TO WK-T-PA-HAS-HISTORY (WK-N-PA-COUNT).
004480           MOVE WK-T-HIST-AVG-CENTS (WK-IX-HIST-1)
004490                                    TO WK-T-PA-STEAM-AVG (WK-N-PA-COUNT).
004500      *
004510           MOVE SKIN-PRICE-CENTS OF SKNSKIN-REC
004520                                    TO WK-SKPROFL-MARKET-PRICE.
004530           MOVE WK-T-HIST-AVG-CENTS (WK-IX-HIST-1)
004540                                    TO WK-SKPROFL-STEAM-AVG.
004550           MOVE WK-T-HIST-LAST-SALE-CENTS (WK-IX-HIST-1)
004560                                    TO WK-SKPROFL-LAST-SALE.
004570           MOVE WK-T-HIST-LOWEST-BUY-CENTS (WK-IX-HIST-1)
004580                                    TO WK-SKPROFL-LOWEST-BUY.
004590           CALL "SKMCPROF" USING WK-SKPROFL.
004600      *
004610           IF WK-SKPROFL-WAS-REJECTED
004620               GO TO C499-APPLY-HISTORY-MATCH-EX.
004630      *
004640           MOVE WK-SKPROFL-DISCOUNT-BP
004650                                TO WK-T-PA-DISCOUNT-BP (WK-N-PA-COUNT).
004660           MOVE WK-SKPROFL-PROFIT-BP
004670                                TO WK-T-PA-PROFIT-BP (WK-N-PA-COUNT).
004680           MOVE WK-SKPROFL-GAIN-CENTS
004690                                TO WK-T-PA-GAIN-CENTS (WK-N-PA-COUNT).
004700      *
004710           IF WK-SKPROFL-VS-LAST-IS-VALID
004720               MOVE WK-SKPROFL-VS-LAST-BP
004730                                TO WK-T-PA-VS-LAST-BP (WK-N-PA-COUNT)
004740               MOVE "Y" TO WK-T-PA-VS-LAST-VALID (WK-N-PA-COUNT).
004750      *
004760           IF WK-SKPROFL-VS-LOW-IS-VALID
004770               MOVE WK-SKPROFL-VS-LOW-BP
004780                                TO WK-T-PA-VS-LOW-BP (WK-N-PA-COUNT)
004790               MOVE "Y" TO WK-T-PA-VS-LOW-VALID (WK-N-PA-COUNT).
004800      *---------------------------------------------------------------*
004810       C499-APPLY-HISTORY-MATCH-EX.
004820      *---------------------------------------------------------------*
004830           EXIT.
004840       EJECT
004850      *---------------------------------------------------------------*
004860       D000-FILTER-TABLE.
004870      *---------------------------------------------------------------*
004880      *    A ROW WITH NO PROFIT-BP VALUE (STILL AT THE LOW SENTINEL)
004890      *    IS ALWAYS DROPPED WHEN A THRESHOLD IS IN FORCE - THE MOVE
004900      *    TO THE SENTINEL IN C200 MAKES THAT THE SAME COMPARISON AS
004910      *    "BELOW THE THRESHOLD".
004920           IF NOT WK-C-MIN-PROFIT-IS-SET
004930               GO TO D099-FILTER-TABLE-EX.
004940      *
004950           PERFORM D050-FILTER-ONE-ROW
004960              THRU D059-FILTER-ONE-ROW-EX
004970                  VARYING WK-N-PA-IX FROM 1 BY 1
004980                      UNTIL WK-N-PA-IX > WK-N-PA-COUNT.
004990      *---------------------------------------------------------------*
005000       D099-FILTER-TABLE-EX.
005010      *---------------------------------------------------------------*
005020           EXIT.
005030      *---------------------------------------------------------------*
005040       D050-FILTER-ONE-ROW.
005050      *---------------------------------------------------------------*
005060           IF WK-T-PA-PROFIT-BP (WK-N-PA-IX) < WK-N-MIN-PROFIT-BP
005070               MOVE WK-N-LOW-SENTINEL
005080                            TO WK-T-PA-DISCOUNT-BP (WK-N-PA-IX)
005090                               WK-T-PA-PROFIT-BP (WK-N-PA-IX)
005100                               WK-T-PA-VS-LAST-BP (WK-N-PA-IX)
005110                               WK-T-PA-VS-LOW-BP (WK-N-PA-IX)
005120                               WK-T-PA-SORT-KEY (WK-N-PA-IX)
005130               MOVE ZERO TO WK-T-PA-GAIN-CENTS (WK-N-PA-IX)
005140               MOVE "Y" TO WK-T-PA-DROPPED (WK-N-PA-IX).
005150      *---------------------------------------------------------------*
005160       D059-FILTER-ONE-ROW-EX.
005170      *---------------------------------------------------------------*
005180           EXIT.
005190       EJECT
005200      *---------------------------------------------------------------*
005210       D100-SORT-TABLE.
005220      *---------------------------------------------------------------*
005230      *    THE SORT KEY IS COPIED OUT OF WHICHEVER FIELD THE RUN ASKED
005240      *    FOR BEFORE THE SELECTION SORT RUNS, SO THE COMPARE LOGIC
005250      *    BELOW NEVER NEEDS TO KNOW WHICH ONE IT IS.
005260           PERFORM D110-SET-SORT-KEY
005270              THRU D119-SET-SORT-KEY-EX
005280                  VARYING WK-N-PA-IX FROM 1 BY 1
005290                      UNTIL WK-N-PA-IX > WK-N-PA-COUNT.
005300      *
005310           IF WK-N-PA-COUNT < 2
005320               GO TO D199-SORT-TABLE-EX.
005330      *
005340           PERFORM D150-SELECT-ONE-POSITION
005350              THRU D159-SELECT-ONE-POSITION-EX
005360                  VARYING WK-N-PA-IX FROM 1 BY 1
005370                      UNTIL WK-N-PA-IX >= WK-N-PA-COUNT.
005380      *---------------------------------------------------------------*
005390       D199-SORT-TABLE-EX.
005400      *---------------------------------------------------------------*
005410           EXIT.
005420      *---------------------------------------------------------------*
005430       D110-SET-SORT-KEY.
005440      *---------------------------------------------------------------*
005450           IF WK-C-SORT-BY-DISCOUNT
005460               MOVE WK-T-PA-DISCOUNT-BP (WK-N-PA-IX)
005470                                    TO WK-T-PA-SORT-KEY (WK-N-PA-IX)
005480           ELSE
005490           IF WK-C-SORT-BY-GAIN
005500               MOVE WK-T-PA-GAIN-CENTS (WK-N-PA-IX)
005510                                    TO WK-T-PA-SORT-KEY (WK-N-PA-IX)
005520           ELSE
005530               MOVE WK-T-PA-PROFIT-BP (WK-N-PA-IX)
005540                                    TO WK-T-PA-SORT-KEY (WK-N-PA-IX).
005550      *---------------------------------------------------------------*
005560       D119-SET-SORT-KEY-EX.
005570      *---------------------------------------------------------------*
005580           EXIT.
005590      *---------------------------------------------------------------*
005600       D150-SELECT-ONE-POSITION.
005610      *---------------------------------------------------------------*
005620      *    A PLAIN SELECTION SORT - THE TABLE IS AT MOST A FEW
005630      *    THOUSAND ROWS AND THIS RUNS ONCE A DAY, SO AN N-SQUARED
005640      *    PASS IS NO HARDSHIP ON THE MACHINE.
005650           MOVE WK-N-PA-IX TO WK-N-PA-BEST-IX.
005660      *
005670           PERFORM D160-COMPARE-ONE-CANDIDATE
005680              THRU D169-COMPARE-ONE-CANDIDATE-EX
005690                  VARYING WK-N-PA-IX-2 FROM WK-N-PA-IX BY 1
005700                      UNTIL WK-N-PA-IX-2 > WK-N-PA-COUNT.
005710      *
005720           IF WK-N-PA-BEST-IX NOT = WK-N-PA-IX
005730               MOVE WK-T-PA-ENTRY (WK-N-PA-IX)      TO WK-T-PA-SWAP
005740               MOVE WK-T-PA-ENTRY (WK-N-PA-BEST-IX)
005750                                  TO WK-T-PA-ENTRY (WK-N-PA-IX)
005760               MOVE WK-T-PA-SWAP
005770                                  TO WK-T-PA-ENTRY (WK-N-PA-BEST-IX).
005780      *---------------------------------------------------------------*
005790       D159-SELECT-ONE-POSITION-EX.
005800      *---------------------------------------------------------------*
005810           EXIT.
005820      *---------------------------------------------------------------*
005830       D160-COMPARE-ONE-CANDIDATE.
005840      *---------------------------------------------------------------*
005850           IF WK-C-SORT-DESCENDING
005860               GO TO D162-COMPARE-DESCENDING.
005870           GO TO D164-COMPARE-ASCENDING.
005880      *---------------------------------------------------------------*
005890       D162-COMPARE-DESCENDING.
005900      *---------------------------------------------------------------*
005910           IF WK-T-PA-SORT-KEY (WK-N-PA-IX-2) >
005920                        WK-T-PA-SORT-KEY (WK-N-PA-BEST-IX)
005930               MOVE WK-N-PA-IX-2 TO WK-N-PA-BEST-IX.
005940           GO TO D169-COMPARE-ONE-CANDIDATE-EX.
005950      *---------------------------------------------------------------*
005960       D164-COMPARE-ASCENDING.
005970      *---------------------------------------------------------------*
005980           IF WK-T-PA-SORT-KEY (WK-N-PA-IX-2) <
005990                        WK-T-PA-SORT-KEY (WK-N-PA-BEST-IX)
006000               MOVE WK-N-PA-IX-2 TO WK-N-PA-BEST-IX.
006010      *---------------------------------------------------------------*
006020       D169-COMPARE-ONE-CANDIDATE-EX.
006030      *---------------------------------------------------------------*
006040           EXIT.
006050       EJECT
006060      *---------------------------------------------------------------*
006070       D200-TRUNCATE-TABLE.
006080      *---------------------------------------------------------------*
006090           MOVE WK-N-PA-COUNT TO WK-N-PA-EMIT-LIMIT.
006100           IF WK-C-MAX-RESULTS-IS-SET
006110           AND WK-N-MAX-RESULTS < WK-N-PA-COUNT
006120               MOVE WK-N-MAX-RESULTS TO WK-N-PA-EMIT-LIMIT.
006130      *---------------------------------------------------------------*
006140       D299-TRUNCATE-TABLE-EX.
006150      *---------------------------------------------------------------*
006160           EXIT.
006170       EJECT
006180      *---------------------------------------------------------------*
006190       E000-EMIT-REPORT.
006200      *---------------------------------------------------------------*
006210           IF WK-N-PA-EMIT-LIMIT = ZERO
006220               GO TO E099-EMIT-REPORT-EX.
006230      *
006240           PERFORM E100-EMIT-ONE-ROW
006250              THRU E199-EMIT-ONE-ROW-EX
006260                  VARYING WK-N-PA-IX FROM 1 BY 1
006270                      UNTIL WK-N-PA-IX > WK-N-PA-EMIT-LIMIT.
006280      *---------------------------------------------------------------*
006290       E099-EMIT-REPORT-EX.
006300      *---------------------------------------------------------------*
006310           EXIT.
006320      *---------------------------------------------------------------*
006330       E100-EMIT-ONE-ROW.
006340      *---------------------------------------------------------------*
006350      *    A ROW DROPPED BY THE FILTER STEP IS SKIPPED, NOT PRINTED
006360      *    BLANK - ITS SORT KEY IS STILL THE LOW SENTINEL SO IT ONLY
006370      *    EVER SURFACES AT THE TAIL OF THE LIST.
006380           IF WK-T-PA-WAS-DROPPED (WK-N-PA-IX)
006390               GO TO E199-EMIT-ONE-ROW-EX.
006400      *
006410           INITIALIZE PRPT-LINE.
006420           MOVE WK-T-PA-SKIN-ID (WK-N-PA-IX)   TO PRPT-SKIN-ID.
006430           MOVE WK-T-PA-SKIN-NAME (WK-N-PA-IX) TO PRPT-SKIN-NAME.
006440           MOVE WK-T-PA-WEAR (WK-N-PA-IX)      TO PRPT-WEAR.
006450      *
006460           COMPUTE WK-N-EDIT-DOLLARS =
006470                   WK-T-PA-MARKET-PRICE (WK-N-PA-IX) / 100.
006480           MOVE WK-N-EDIT-DOLLARS TO PRPT-MARKET-PRICE.
006490           MOVE WK-T-PA-CURRENCY (WK-N-PA-IX)  TO PRPT-CURRENCY.
006500           MOVE WK-T-PA-SOURCE (WK-N-PA-IX)    TO PRPT-SOURCE.
006510      *
006520           COMPUTE WK-N-EDIT-DOLLARS =
006530                   WK-T-PA-STEAM-AVG (WK-N-PA-IX) / 100.
006540           MOVE WK-N-EDIT-DOLLARS TO PRPT-STEAM-AVG-PRICE.
006550      *
006560           IF WK-T-PA-DISCOUNT-BP (WK-N-PA-IX) NOT = WK-N-LOW-SENTINEL
006570               MOVE WK-T-PA-DISCOUNT-BP (WK-N-PA-IX) TO PRPT-DISCOUNT-BP.
006580           IF WK-T-PA-PROFIT-BP (WK-N-PA-IX) NOT = WK-N-LOW-SENTINEL
006590               MOVE WK-T-PA-PROFIT-BP (WK-N-PA-IX) TO PRPT-PROFIT-BP.
006600      *
006610           IF WK-T-PA-GAIN-CENTS (WK-N-PA-IX) NOT = WK-N-LOW-SENTINEL
006620               COMPUTE WK-N-EDIT-DOLLARS =
006630                       WK-T-PA-GAIN-CENTS (WK-N-PA-IX) / 100
006640               MOVE WK-N-EDIT-DOLLARS TO PRPT-EXPECTED-GAIN.
006650      *
006660           IF WK-T-PA-VS-LAST-VALID (WK-N-PA-IX) = "Y"
006670               MOVE WK-T-PA-VS-LAST-BP (WK-N-PA-IX)
006680                                    TO PRPT-PROFIT-VS-LAST-SALE-BP.
006690           IF WK-T-PA-VS-LOW-VALID (WK-N-PA-IX) = "Y"
006700               MOVE WK-T-PA-VS-LOW-BP (WK-N-PA-IX)
006710                                    TO PRPT-PROFIT-VS-LOWEST-BUY-BP.
006720      *
006730           MOVE WK-T-PA-HAS-HISTORY (WK-N-PA-IX) TO PRPT-HAS-HISTORY.
006740      *
006750           WRITE SKNRPT01-REC.
006760           IF NOT WK-C-SUCCESSFUL
006770               DISPLAY "SKMRPT - WRITE ERROR - SKNRPT01"
006780               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
006790               GO TO Y900-ABNORMAL-TERMINATION.
006800      *
006810           ADD 1 TO WK-N-ROWS-EMITTED.
006820      *---------------------------------------------------------------*
006830       E199-EMIT-ONE-ROW-EX.
006840      *---------------------------------------------------------------*
006850           EXIT.
006860       EJECT
006870      *---------------------------------------------------------------*
006880       Y900-ABNORMAL-TERMINATION.
006890      *---------------------------------------------------------------*
006900           PERFORM Z000-END-PROGRAM-ROUTINE
006910              THRU Z099-END-PROGRAM-ROUTINE-EX.
006920           GOBACK.
006930      *---------------------------------------------------------------*
006940       Z000-END-PROGRAM-ROUTINE.
006950      *---------------------------------------------------------------*
006960           CLOSE SKNSKIN.
006970           CLOSE SKNSPHS.
006980           CLOSE SKNRPT01.
006990      *
007000           DISPLAY "SKMRPT - ROWS EMITTED " WK-N-ROWS-EMITTED.
007010      *---------------------------------------------------------------*
007020       Z099-END-PROGRAM-ROUTINE-EX.
007030      *---------------------------------------------------------------*
007040           EXIT.
007050      *
007060      ******************************************************************
007070      *************** END OF PROGRAM SOURCE  SKMRPT ******************
007080      ******************************************************************
