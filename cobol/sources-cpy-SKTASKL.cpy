000010      *----------------------------------------------------------------*
000020      * SKTASKL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCTASK" - HISTORY-UPDATE-TASK DEDUP/CREATE *
000040      *----------------------------------------------------------------*
000050      * HISTORY OF MODIFICATION:                                       *
000060      * -------------------------------------------------------------- *
000070      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000080      *                              BATCH CORE, PHASE 1               *
000090      * -------------------------------------------------------------- *
000100       01  WK-SKTASKL.
000110           05  WK-SKTASKL-INPUT.
000120               10  WK-SKTASKL-SKIN-NAME     PIC X(100).
000130               10  WK-SKTASKL-WEAR          PIC X(014).
000140           05  WK-SKTASKL-OUTPUT.
000150               10  WK-SKTASKL-CREATED       PIC X(001).
000160                   88  WK-SKTASKL-WAS-CREATED    VALUE "Y".
000170                   88  WK-SKTASKL-WAS-DUP        VALUE "N".
000180               10  WK-SKTASKL-HUT-ID        PIC S9(09) COMP-3.
