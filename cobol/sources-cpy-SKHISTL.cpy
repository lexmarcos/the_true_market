000010      *----------------------------------------------------------------*
000020      * SKHISTL.cpy                                                    *
000030      * LINKAGE FOR CALL "SKMCHIST" - PRICE-HISTORY FRESHNESS CHECK    *
000040      *----------------------------------------------------------------*
000050      * HISTORY OF MODIFICATION:                                       *
000060      * -------------------------------------------------------------- *
000070      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000080      *                              BATCH CORE, PHASE 1               *
000090      * -------------------------------------------------------------- *
000100       01  WK-SKHISTL.
000110           05  WK-SKHISTL-INPUT.
000120               10  WK-SKHISTL-SKIN-NAME     PIC X(100).
000130               10  WK-SKHISTL-WEAR          PIC X(014).
000140               10  WK-SKHISTL-EXPIRE-SECS   PIC S9(07) COMP-3.
000150           05  WK-SKHISTL-OUTPUT.
000160               10  WK-SKHISTL-FOUND         PIC X(001).
000170                   88  WK-SKHISTL-WAS-FOUND      VALUE "Y".
000180                   88  WK-SKHISTL-NOT-FOUND      VALUE "N".
000190               10  WK-SKHISTL-NEEDS-UPDATE  PIC X(001).
000200                   88  WK-SKHISTL-DOES-NEED-UPDATE  VALUE "Y".
000210                   88  WK-SKHISTL-NO-UPDATE-NEEDED  VALUE "N".
000220               10  WK-SKHISTL-RECORDED-AT   PIC X(026).
