000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMCSAVE.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  UPSERTS ONE ROW OF THE SKIN MASTER FILE KEYED ON
000120      *               SKIN-ID. AN EXISTING ROW HAS ITS CREATED-AT
000130      *               PRESERVED AND EVERYTHING ELSE OVERLAID; A NEW
000140      *               ROW STAMPS CREATED-AT = NOW. UPDATED-AT AND
000150      *               LAST-SEEN-AT ARE ALWAYS STAMPED = NOW - THIS IS
000160      *               THE "HEARTBEAT" THE SCRAPER FEED RELIES ON.
000170      *NOTE        :  MODELLED ON TRFVBACU'S READ-THEN-REWRITE-ELSE-
000180      *               WRITE PATTERN AGAINST A KEYED MASTER.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000240      *                                - INITIAL VERSION.
000250      *---------------------------------------------------------------*
000260       EJECT
000270      **********************
000280       ENVIRONMENT DIVISION.
000290      **********************
000300       CONFIGURATION SECTION.
000310       SOURCE-COMPUTER. IBM-AS400.
000320       OBJECT-COMPUTER. IBM-AS400.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT SKNSKIN ASSIGN TO DATABASE-SKNSKIN
000380                  ORGANIZATION      IS INDEXED
000390                  ACCESS MODE       IS RANDOM
000400                  RECORD KEY        IS SKIN-ID OF SKNSKIN-REC
000410                  FILE STATUS       IS WK-C-FILE-STATUS.
000420       EJECT
000430      ***************
000440       DATA DIVISION.
000450      ***************
000460       FILE SECTION.
000470      ***************
000480       FD  SKNSKIN
000490           LABEL RECORDS ARE OMITTED
000500           DATA RECORD IS SKNSKIN-REC.
000510       01  SKNSKIN-REC.
000520           COPY SKNSKIN.
000530      *
000540      *************************
000550       WORKING-STORAGE SECTION.
000560      *************************
000570       01  FILLER              PIC X(24)  VALUE
000580           "** PROGRAM SKMCSAVE **".
000590      *
000600       01  WK-C-COMMON.
000610           COPY SKNCOMW.
000620           COPY SKNDATE.
000630      *
000640      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
000650      * FUNCTION-CODE PROTOCOL.
000660       COPY SKDATEL.
000670      *
000680       01  WK-C-EXISTING-CREATED-AT           PIC X(026) VALUE SPACES.
000690      *
000700       EJECT
000710       LINKAGE SECTION.
000720      *****************
000730       COPY SKSAVEL.
000740       EJECT
000750      ********************************************
000760       PROCEDURE DIVISION USING WK-SKSAVEL.
000770      ********************************************
000780       MAIN-MODULE.
000790           PERFORM A000-MAIN-PROCESSING
000800              THRU A099-MAIN-PROCESSING-EX.
000810           GOBACK.
000820       EJECT
000830      *---------------------------------------------------------------*
000840       A000-MAIN-PROCESSING.
000850      *---------------------------------------------------------------*
000860           MOVE "N" TO WK-SKSAVEL-WAS-INSERT.
000870      *
000880           MOVE "N" TO WK-SKDATEL-FUNCTION.
000890           CALL "SKMCDATE" USING WK-SKDATEL.
000900      *
000910           OPEN I-O SKNSKIN.
000920           IF NOT WK-C-SUCCESSFUL
000930               DISPLAY "SKMCSAVE - OPEN FILE ERROR - SKNSKIN"
000940               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
000950               GO TO Y900-ABNORMAL-TERMINATION.
000960      *
000970           READ SKNSKIN KEY IS SKIN-ID OF SKNSKIN-REC.
000980           IF WK-C-SUCCESSFUL
000990               PERFORM B000-REWRITE-EXISTING
001000                  THRU B099-REWRITE-EXISTING-EX
001010           ELSE
001020           IF WK-C-RECORD-NOT-FOUND
001030               PERFORM C000-WRITE-NEW
001040                  THRU C099-WRITE-NEW-EX
001050           ELSE
001060               DISPLAY "SKMCSAVE - READ ERROR - SKNSKIN"
001070               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001080               CLOSE SKNSKIN
001090               GO TO Y900-ABNORMAL-TERMINATION.
001100      *
001110           CLOSE SKNSKIN.
001120      *---------------------------------------------------------------*
001130       A099-MAIN-PROCESSING-EX.
001140      *---------------------------------------------------------------*
001150           EXIT.
001160      *---------------------------------------------------------------*
001170       B000-REWRITE-EXISTING.
001180      *---------------------------------------------------------------*
001190           MOVE SKIN-CREATED-AT OF SKNSKIN-REC
001200                                        TO WK-C-EXISTING-CREATED-AT.
001210      *
001220           MOVE WK-SKSAVEL-SKIN-AREA   TO SKNSKIN-REC.
001230           MOVE WK-C-EXISTING-CREATED-AT
001240                                        TO SKIN-CREATED-AT OF SKNSKIN-REC.
001250           MOVE WK-SKDATEL-ISO-OUT     TO SKIN-UPDATED-AT OF SKNSKIN-REC.
001260           MOVE WK-SKDATEL-ISO-OUT     TO SKIN-LAST-SEEN-AT
001270                                        OF SKNSKIN-REC.
001280      *
001290           REWRITE SKNSKIN-REC.
001300           IF NOT WK-C-SUCCESSFUL
001310               DISPLAY "SKMCSAVE - REWRITE ERROR - SKNSKIN"
001320               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001330               CLOSE SKNSKIN
001340               GO TO Y900-ABNORMAL-TERMINATION.
001350      *
001360           MOVE "N" TO WK-SKSAVEL-WAS-INSERT.
001370      *---------------------------------------------------------------*
001380       B099-REWRITE-EXISTING-EX.
001390      *---------------------------------------------------------------*
001400           EXIT.
001410      *---------------------------------------------------------------*
001420       C000-WRITE-NEW.
001430      *---------------------------------------------------------------*
001440           MOVE WK-SKSAVEL-SKIN-AREA   TO SKNSKIN-REC.
001450           MOVE WK-SKDATEL-ISO-OUT     TO SKIN-CREATED-AT OF SKNSKIN-REC.
001460           MOVE WK-SKDATEL-ISO-OUT     TO SKIN-UPDATED-AT OF SKNSKIN-REC.
001470           MOVE WK-SKDATEL-ISO-OUT     TO SKIN-LAST-SEEN-AT
001480                                        OF SKNSKIN-REC.
001490      *
001500           WRITE SKNSKIN-REC.
001510           IF NOT WK-C-SUCCESSFUL
001520               DISPLAY "SKMCSAVE - WRITE ERROR - SKNSKIN"
001530               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001540               CLOSE SKNSKIN
001550               GO TO Y900-ABNORMAL-TERMINATION.
001560      *
001570           MOVE "Y" TO WK-SKSAVEL-WAS-INSERT.
001580      *---------------------------------------------------------------*
001590       C099-WRITE-NEW-EX.
001600      *---------------------------------------------------------------*
001610           EXIT.
001620      *---------------------------------------------------------------*
001630       Y900-ABNORMAL-TERMINATION.
001640      *---------------------------------------------------------------*
001650           MOVE "N" TO WK-SKSAVEL-WAS-INSERT.
001660           GOBACK.
001670      *
001680      ******************************************************************
001690      *************** END OF PROGRAM SOURCE  SKMCSAVE ****************
001700      ******************************************************************
