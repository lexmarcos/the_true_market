000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMWORK.
000050       AUTHOR.         TAN LI MIN.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   18 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  READS THE PRICE-HISTORY WORKER'S RESULT STREAM,
000120      *               MATCHES EACH ROW TO THE OLDEST STILL-WAITING
000130      *               HISTORY-UPDATE-TASK ON THE SAME (SKIN NAME, WEAR)
000140      *               KEY, VALIDATES THE MATCH, WRITES A NEW STEAM
000150      *               PRICE HISTORY ROW AND COMPLETES THE TASK.
000160      *NOTE        :  MODELLED ON TRFVTD2'S SHAPE - ONE INPUT STREAM
000170      *               MATCHED AGAINST A REFERENCE FILE, ONE OUTPUT
000180      *               RECORD BUILT PER SUCCESSFUL MATCH.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      *  CS2A03 - TLIM      18/03/2024 - MARKET DATA BATCH CORE PHASE 1
000240      *                                - INITIAL VERSION.
000250      *---------------------------------------------------------------*
000260      *  CS2A08 - TLIM      19/12/2024 - TICKET CS2-131
000270      *                                - CARRY LAST-SALE AND LOWEST-BUY
000280      *                                  -ORDER PRICES THROUGH FROM THE
000290      *                                  WORKER RESULT INTO THE HISTORY
000300      *                                  ROW - WERE BEING DROPPED.
000310      *---------------------------------------------------------------*
000320       EJECT
000330      **********************
000340       ENVIRONMENT DIVISION.
000350      **********************
000360       CONFIGURATION SECTION.
000370       SOURCE-COMPUTER. IBM-AS400.
000380       OBJECT-COMPUTER. IBM-AS400.
000390       SPECIAL-NAMES.
000400           C01 IS TOP-OF-FORM.
000410       INPUT-OUTPUT SECTION.
000420       FILE-CONTROL.
000430           SELECT SKNWORK ASSIGN TO DATABASE-SKNWORK
000440                  ORGANIZATION      IS SEQUENTIAL
000450                  FILE STATUS       IS WK-C-FILE-STATUS.
000460           SELECT SKNHUTQ ASSIGN TO DATABASE-SKNHUTQ
000470                  ORGANIZATION      IS RELATIVE
000480                  ACCESS MODE       IS DYNAMIC
000490                  RELATIVE KEY      IS WK-N-HUTQ-RRN
000500                  FILE STATUS       IS WK-C-FILE-STATUS.
000510           SELECT SKNSPHS ASSIGN TO DATABASE-SKNSPHS
000520                  ORGANIZATION      IS SEQUENTIAL
000530                  FILE STATUS       IS WK-C-FILE-STATUS.
000540           SELECT SKNCTRS ASSIGN TO DATABASE-SKNCTRS
000550                  ORGANIZATION      IS INDEXED
000560                  ACCESS MODE       IS RANDOM
000570                  RECORD KEY        IS CTRS-KEY
000580                  FILE STATUS       IS WK-C-FILE-STATUS.
000590       EJECT
000600      ***************
000610       DATA DIVISION.
000620      ***************
000630       FILE SECTION.
000640      ***************
000650       FD  SKNWORK
000660           LABEL RECORDS ARE OMITTED
000670           DATA RECORD IS SKNWORK-REC.
000680       01  SKNWORK-REC.
000690           COPY SKNWORK.
000700      *
000710       FD  SKNHUTQ
000720           LABEL RECORDS ARE OMITTED
000730           DATA RECORD IS SKNHUTQ-REC.
000740       01  SKNHUTQ-REC.
000750           COPY SKNHUTQ.
000760      *
000770       FD  SKNSPHS
000780           LABEL RECORDS ARE OMITTED
000790           DATA RECORD IS SKNSPHS-REC.
000800       01  SKNSPHS-REC.
000810           COPY SKNSPHS.
000820      *
000830       FD  SKNCTRS
000840           LABEL RECORDS ARE OMITTED
000850           DATA RECORD IS SKNCTRS-REC.
000860       01  SKNCTRS-REC.
000870           05  CTRS-KEY                     PIC X(008).
000880           05  CTRS-NEXT-HUT-ID             PIC S9(09) COMP-3.
000890           05  CTRS-NEXT-SPHS-ID            PIC S9(09) COMP-3.
000900           05  CTRS-NEXT-FCT-ID             PIC S9(09) COMP-3.
000910           05  FILLER                       PIC X(020).
000920      *
000930      *************************
000940       WORKING-STORAGE SECTION.
000950      *************************
000960       01  FILLER              PIC X(24)  VALUE
000970           "** PROGRAM SKMWORK **".
000980      *
000990       01  WK-C-COMMON.
001000           COPY SKNCOMW.
001010           COPY SKNDATE.
001020      *
001030      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
001040      * FUNCTION-CODE PROTOCOL.
001050       COPY SKDATEL.
001060      *
001070       01  WK-N-HUTQ-RRN                    PIC S9(09) COMP  VALUE ZERO.
001080       77  WK-N-MATCH-RRN                   PIC S9(09) COMP  VALUE ZERO.
001090       77  WK-N-NEXT-SPHS-ID                PIC S9(09) COMP-3 VALUE ZERO.
001100      *
001110      * EARLIEST-MATCH TRACKING FOR THE FIFO SCAN - THE OLDEST
001120      * HUT-CREATED-AT SEEN SO FAR ON THE MATCHING KEY WINS, EVEN
001130      * THOUGH IN PRACTICE RRN ORDER AND CREATION ORDER COINCIDE.
001140       01  WK-C-EARLIEST-CREATED-AT         PIC X(026) VALUE HIGH-VALUES.
001150       77  WK-C-MATCH-FOUND                 PIC X(001) VALUE "N".
001160           88  WK-C-MATCH-WAS-FOUND             VALUE "Y".
001170      *
001180       01  WK-N-RUN-TOTALS.
001190           05  WK-N-COMPLETED-COUNT         PIC S9(07) COMP.
001200           05  WK-N-REJECTED-COUNT          PIC S9(07) COMP.
001210           05  FILLER                       PIC X(10) VALUE SPACES.
001220      *
001230      * SIGNED-ZONED TRACE VIEW OF THE TWO RUN COUNTERS - LAID OVER
001240      * THE SAME BYTES SO A DISPLAY LINE CAN PRINT EITHER WITHOUT A
001250      * SEPARATE FIELD DECLARATION.
001260       01  WK-C-RUN-TRACE.
001270           05  WK-C-COMPLETED-D             PIC S9(07) DISPLAY.
001280           05  WK-C-COMPLETED-D-R REDEFINES WK-C-COMPLETED-D
001290                                             PIC X(08).
001300           05  FILLER                       PIC X(10) VALUE SPACES.
001310      *
001320       EJECT
001330      *****************
001340       PROCEDURE DIVISION.
001350      *****************
001360       MAIN-MODULE.
001370           PERFORM A000-INITIALISE-RUN
001380              THRU A099-INITIALISE-RUN-EX.
001390           PERFORM B000-PROCESS-ONE-WORK-RECORD
001400              THRU B099-PROCESS-ONE-WORK-RECORD-EX
001410                  UNTIL WK-C-EOF-YES.
001420           PERFORM Z000-END-PROGRAM-ROUTINE
001430              THRU Z099-END-PROGRAM-ROUTINE-EX.
001440           GOBACK.
001450       EJECT
001460      *---------------------------------------------------------------*
001470       A000-INITIALISE-RUN.
001480      *---------------------------------------------------------------*
001490           OPEN INPUT SKNWORK.
001500           IF NOT WK-C-SUCCESSFUL
001510               DISPLAY "SKMWORK - OPEN FILE ERROR - SKNWORK"
001520               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001530               GO TO Y900-ABNORMAL-TERMINATION.
001540      *
001550           OPEN I-O SKNHUTQ.
001560           IF NOT WK-C-SUCCESSFUL
001570               DISPLAY "SKMWORK - OPEN FILE ERROR - SKNHUTQ"
001580               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001590               GO TO Y900-ABNORMAL-TERMINATION.
001600      *
001610           OPEN EXTEND SKNSPHS.
001620           IF NOT WK-C-SUCCESSFUL
001630               DISPLAY "SKMWORK - OPEN FILE ERROR - SKNSPHS"
001640               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001650               GO TO Y900-ABNORMAL-TERMINATION.
001660      *
001670           MOVE ZERO TO WK-N-COMPLETED-COUNT.
001680           MOVE ZERO TO WK-N-REJECTED-COUNT.
001690           MOVE "N"  TO WK-C-EOF-SWITCH.
001700      *
001710           PERFORM B900-READ-NEXT-WORK-ROW
001720              THRU B999-READ-NEXT-WORK-ROW-EX.
001730      *---------------------------------------------------------------*
001740       A099-INITIALISE-RUN-EX.
001750      *---------------------------------------------------------------*
001760           EXIT.
001770       EJECT
001780      *---------------------------------------------------------------*
001790       B000-PROCESS-ONE-WORK-RECORD.
001800      *---------------------------------------------------------------*
001810           PERFORM C000-FIND-OLDEST-WAITING-TASK
001820              THRU C099-FIND-OLDEST-WAITING-TASK-EX.
001830      *
001840           IF NOT WK-C-MATCH-WAS-FOUND
001850               DISPLAY "SKMWORK - NO WAITING TASK FOR "
001860                        WORK-SKIN-NAME " / " WORK-WEAR
001870               ADD 1 TO WK-N-REJECTED-COUNT
001880               GO TO B090-NEXT-WORK-ROW.
001890      *
001900      *    THE SCAN IN C000 MATCHED ON (NAME, WEAR) SO THIS VALIDATION
001910      *    CAN ONLY EVER FAIL IF THE TASK ROW WAS REWRITTEN BETWEEN
001920      *    THE SCAN AND HERE - CHECKED ANYWAY, PER THE SPECIFICATION
001930      *    HANDED DOWN BY THE PRICING DESK.
001940           MOVE WK-N-MATCH-RRN TO WK-N-HUTQ-RRN.
001950           READ SKNHUTQ RECORD.
001960           IF NOT WK-C-SUCCESSFUL
001970               DISPLAY "SKMWORK - REREAD ERROR - SKNHUTQ"
001980               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001990               GO TO Y900-ABNORMAL-TERMINATION.
002000      *
002010           IF  HUT-SKIN-NAME NOT = WORK-SKIN-NAME
002020           OR  HUT-WEAR      NOT = WORK-WEAR
002030               DISPLAY "SKMWORK - REJECTED - NAME/WEAR MISMATCH"
002040               ADD 1 TO WK-N-REJECTED-COUNT
002050               GO TO B090-NEXT-WORK-ROW.
002060      *
002070           PERFORM D000-WRITE-HISTORY-ROW
002080              THRU D099-WRITE-HISTORY-ROW-EX.
002090           PERFORM E000-COMPLETE-THE-TASK
002100              THRU E099-COMPLETE-THE-TASK-EX.
002110           ADD 1 TO WK-N-COMPLETED-COUNT.
002120      *
002130       B090-NEXT-WORK-ROW.
002140           PERFORM B900-READ-NEXT-WORK-ROW
002150              THRU B999-READ-NEXT-WORK-ROW-EX.
002160      *---------------------------------------------------------------*
002170       B099-PROCESS-ONE-WORK-RECORD-EX.
002180      *---------------------------------------------------------------*
002190           EXIT.
002200      *---------------------------------------------------------------*
002210       B900-READ-NEXT-WORK-ROW.
002220      *---------------------------------------------------------------*
002230           READ SKNWORK RECORD.
002240           IF WK-C-END-OF-FILE
002250               MOVE "Y" TO WK-C-EOF-SWITCH
002260               GO TO B999-READ-NEXT-WORK-ROW-EX.
002270      *
002280           IF NOT WK-C-SUCCESSFUL
002290               DISPLAY "SKMWORK - READ ERROR - SKNWORK"
002300               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002310               GO TO Y900-ABNORMAL-TERMINATION.
002320      *---------------------------------------------------------------*
002330       B999-READ-NEXT-WORK-ROW-EX.
002340      *---------------------------------------------------------------*
002350           EXIT.
002360       EJECT
002370      *---------------------------------------------------------------*
002380       C000-FIND-OLDEST-WAITING-TASK.
002390      *---------------------------------------------------------------*
002400      *    FULL SCAN OF THE QUEUE - THE OLDEST WAITING ROW ON THE
002410      *    MATCHING KEY WINS, PER THE FIFO RULE HANDED DOWN BY THE
002420      *    PRICING DESK.
002430           MOVE "N" TO WK-C-MATCH-FOUND.
002440           MOVE ZERO TO WK-N-MATCH-RRN.
002450           MOVE HIGH-VALUES TO WK-C-EARLIEST-CREATED-AT.
002460      *
002470           MOVE 1 TO WK-N-HUTQ-RRN.
002480           MOVE "N" TO WK-C-VALID-SWITCH.
002490      *
002500           PERFORM C100-SCAN-ONE-TASK-ROW
002510              THRU C199-SCAN-ONE-TASK-ROW-EX
002520                  UNTIL WK-C-INVALID.
002530      *---------------------------------------------------------------*
002540       C099-FIND-OLDEST-WAITING-TASK-EX.
002550      *---------------------------------------------------------------*
002560           EXIT.
002570      *---------------------------------------------------------------*
002580       C100-SCAN-ONE-TASK-ROW.
002590      *---------------------------------------------------------------*
002600           READ SKNHUTQ NEXT RECORD.
002610           IF WK-C-END-OF-FILE
002620               MOVE "Y" TO WK-C-VALID-SWITCH
002630               GO TO C199-SCAN-ONE-TASK-ROW-EX.
002640      *
002650           IF NOT WK-C-SUCCESSFUL
002660               DISPLAY "SKMWORK - SCAN ERROR - SKNHUTQ"
002670               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002680               GO TO Y900-ABNORMAL-TERMINATION.
002690      *
002700           IF  HUT-SKIN-NAME = WORK-SKIN-NAME
002710           AND HUT-WEAR      = WORK-WEAR
002720           AND HUT-STATUS-WAITING
002730           AND HUT-CREATED-AT < WK-C-EARLIEST-CREATED-AT
002740               MOVE "Y" TO WK-C-MATCH-FOUND
002750               MOVE WK-N-HUTQ-RRN     TO WK-N-MATCH-RRN
002760               MOVE HUT-CREATED-AT    TO WK-C-EARLIEST-CREATED-AT.
002770      *---------------------------------------------------------------*
002780       C199-SCAN-ONE-TASK-ROW-EX.
002790      *---------------------------------------------------------------*
002800           EXIT.
002810       EJECT
002820      *---------------------------------------------------------------*
002830       D000-WRITE-HISTORY-ROW.
002840      *---------------------------------------------------------------*
002850           PERFORM D100-NEXT-SPHS-ID THRU D199-NEXT-SPHS-ID-EX.
002860      *
002870           MOVE "N" TO WK-SKDATEL-FUNCTION.
002880           CALL "SKMCDATE" USING WK-SKDATEL.
002890      *
002900           INITIALIZE SPHS-RECORD.
002910           MOVE WK-N-NEXT-SPHS-ID         TO SPHS-ID.
002920           MOVE SPACES                    TO SPHS-SKIN-ID.
002930           MOVE WORK-SKIN-NAME            TO SPHS-SKIN-NAME.
002940           MOVE WORK-WEAR                 TO SPHS-WEAR.
002950           MOVE WORK-AVERAGE-PRICE-CENTS  TO SPHS-AVERAGE-PRICE-CENTS.
002960           MOVE WORK-LAST-SALE-PRICE-CENTS
002970                                        TO SPHS-LAST-SALE-PRICE-CENTS.
002980           MOVE WORK-LOWEST-BUY-ORDER-CENTS
002990                                        TO SPHS-LOWEST-BUY-ORDER-CENTS.
003000           MOVE WK-SKDATEL-ISO-OUT         TO SPHS-RECORDED-AT.
003010           MOVE WK-SKDATEL-ISO-OUT         TO SPHS-CREATED-AT.
003020      *
003030           WRITE SKNSPHS-REC.
003040           IF NOT WK-C-SUCCESSFUL
003050               DISPLAY "SKMWORK - WRITE ERROR - SKNSPHS"
003060               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003070               GO TO Y900-ABNORMAL-TERMINATION.
003080      *---------------------------------------------------------------*
003090       D099-WRITE-HISTORY-ROW-EX.
003100      *---------------------------------------------------------------*
003110           EXIT.
003120      *---------------------------------------------------------------*
003130       D100-NEXT-SPHS-ID.
003140      *---------------------------------------------------------------*
003150           OPEN I-O SKNCTRS.
003160           IF NOT WK-C-SUCCESSFUL
003170               DISPLAY "SKMWORK - OPEN FILE ERROR - SKNCTRS"
003180               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003190               GO TO Y900-ABNORMAL-TERMINATION.
003200      *
003210           MOVE "SKNCTR01" TO CTRS-KEY.
003220           READ SKNCTRS KEY IS CTRS-KEY.
003230           IF NOT WK-C-SUCCESSFUL
003240               DISPLAY "SKMWORK - READ ERROR - SKNCTRS"
003250               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003260               CLOSE SKNCTRS
003270               GO TO Y900-ABNORMAL-TERMINATION.
003280      *
003290           ADD 1 TO CTRS-NEXT-SPHS-ID.
003300           MOVE CTRS-NEXT-SPHS-ID TO WK-N-NEXT-SPHS-ID.
003310           REWRITE SKNCTRS-REC.
003320           CLOSE SKNCTRS.
003330      *---------------------------------------------------------------*
003340       D199-NEXT-SPHS-ID-EX.
003350      *---------------------------------------------------------------*
003360           EXIT.
003370       EJECT
003380      *---------------------------------------------------------------*
003390       E000-COMPLETE-THE-TASK.
003400      *---------------------------------------------------------------*
003410      *    SKNHUTQ-REC ALREADY HOLDS THE TASK ROW READ BY B000 - NO
003420      *    NEED TO REREAD IT BEFORE THE REWRITE.
003430           MOVE "COMPLETED" TO HUT-STATUS.
003440           MOVE WK-SKDATEL-ISO-OUT TO HUT-FINISHED-AT.
003450      *
003460           REWRITE SKNHUTQ-REC.
003470           IF NOT WK-C-SUCCESSFUL
003480               DISPLAY "SKMWORK - REWRITE ERROR - SKNHUTQ"
003490               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003500               GO TO Y900-ABNORMAL-TERMINATION.
003510      *---------------------------------------------------------------*
003520       E099-COMPLETE-THE-TASK-EX.
003530      *---------------------------------------------------------------*
003540           EXIT.
003550      *---------------------------------------------------------------*
003560       Y900-ABNORMAL-TERMINATION.
003570      *---------------------------------------------------------------*
003580           PERFORM Z000-END-PROGRAM-ROUTINE
003590              THRU Z099-END-PROGRAM-ROUTINE-EX.
003600           GOBACK.
003610      *---------------------------------------------------------------*
003620       Z000-END-PROGRAM-ROUTINE.
003630      *---------------------------------------------------------------*
003640           CLOSE SKNWORK.
003650           CLOSE SKNHUTQ.
003660           CLOSE SKNSPHS.
003670      *
003680           MOVE WK-N-COMPLETED-COUNT TO WK-C-COMPLETED-D.
003690           DISPLAY "SKMWORK - TASKS COMPLETED " WK-C-COMPLETED-D-R.
003700           DISPLAY "SKMWORK - TASKS REJECTED  " WK-N-REJECTED-COUNT.
003710      *---------------------------------------------------------------*
003720       Z099-END-PROGRAM-ROUTINE-EX.
003730      *---------------------------------------------------------------*
003740           EXIT.
003750      *
003760      ******************************************************************
003770      *************** END OF PROGRAM SOURCE  SKMWORK *****************
003780      ******************************************************************
