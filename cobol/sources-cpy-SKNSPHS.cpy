000010      *----------------------------------------------------------------*
000020      * SKNSPHS.cpy                                                    *
000030      * RECORD LAYOUT FOR THE STEAM PRICE HISTORY FILE                 *
000040      * (DATABASE-SKNSPHS)                                             *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : ONE ROW PER REFRESH OF A (SKIN NAME, WEAR) PAIR'S *
000070      *              STEAM PRICE PICTURE. APPEND-ONLY - SKMWORK WRITES *
000080      *              A NEW ROW EACH TIME A WORKER RESULT COMPLETES A   *
000090      *              HISTORY-UPDATE-TASK. LATEST ROW FOR A GIVEN KEY   *
000100      *              WINS BY SPH-RECORDED-AT (SEE SKMCHIST).           *
000110      *----------------------------------------------------------------*
000120      * HISTORY OF MODIFICATION:                                       *
000130      *----------------------------------------------------------------*
000140      * MOD.#   INIT    DATE        DESCRIPTION                        *
000150      * ------- ------- ----------  --------------------------------- *
000160      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000170      *                              BATCH CORE, PHASE 1               *
000180      * CS2A08  TLIM    19/12/2024 - TICKET CS2-131 - CARRY LAST-SALE  *
000190      *                              AND LOWEST-BUY-ORDER PRICES SO    *
000200      *                              SKMCPROF CAN OFFER THE FULL PRICE *
000210      *                              MODEL, NOT JUST THE AVERAGE       *
000220      *----------------------------------------------------------------*
000230       05  SPHS-RECORD.
000240           10  SPHS-ID                       PIC S9(09) COMP-3.
000250      *                                SURROGATE KEY, ASSIGNED
000260      *                                SEQUENTIALLY FROM SPHS-ID CTR
000270           10  SPHS-SKIN-ID                  PIC X(036).
000280      *                                OPTIONAL SKIN ID REFERENCE, MAY
000290      *                                BE BLANK
000300           10  SPHS-SKIN-NAME                PIC X(100).
000310      *                                SKIN NAME THIS HISTORY APPLIES
000320      *                                TO
000330           10  SPHS-WEAR                     PIC X(014).
000340      *                                WEAR CATEGORY THIS HISTORY
000350      *                                APPLIES TO
000360           10  SPHS-AVERAGE-PRICE-CENTS      PIC S9(09) COMP-3.
000370      *                                AVERAGE OF RECENT STEAM SALES,
000380      *                                USD CENTS
000390           10  SPHS-LAST-SALE-PRICE-CENTS    PIC S9(09) COMP-3.
000400      *                                MOST RECENT SINGLE STEAM SALE,
000410      *                                USD CENTS - MAY BE ZERO/UNKNOWN
000420           10  SPHS-LOWEST-BUY-ORDER-CENTS   PIC S9(09) COMP-3.
000430      *                                LOWEST STANDING STEAM BUY ORDER,
000440      *                                USD CENTS - MAY BE ZERO/UNKNOWN
000450           10  SPHS-RECORDED-AT              PIC X(026).
000460      *                                ISO-8601, WHEN PRICES WERE
000470      *                                OBSERVED BY THE WORKER
000480           10  SPHS-CREATED-AT               PIC X(026).
000490      *                                ISO-8601, WHEN THIS ROW WAS
000500      *                                WRITTEN
000510           10  FILLER                        PIC X(020).
000520      *                                RESERVED FOR FUTURE EXPANSION
