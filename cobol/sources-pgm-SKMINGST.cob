000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMINGST.
000050       AUTHOR.         RONNIE KOH.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   14 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  INGESTS ONE MARKET LISTING PER RECORD OF THE
000120      *               INBOUND FEED FILE - THE MAINFRAME SUBSTITUTE FOR
000130      *               THE LIVE SYSTEM'S BROKER QUEUE. FOR EACH RECORD:
000140      *               ROUTES THE MARKET SOURCE FROM THE ROUTING KEY,
000150      *               CONVERTS BRL PRICING TO USD WHERE NEEDED, CLASS-
000160      *               IFIES THE WEAR, UPSERTS THE SKIN MASTER, AND
000170      *               ENQUEUES A HISTORY-UPDATE-TASK IF THE STEAM PRICE
000180      *               HISTORY HAS GONE STALE.
000190      *NOTE        :  DRIVER SHAPE FOLLOWS GHOINSSTPL - UPSI-0 SELECTS
000200      *               WHETHER THE RUN IS ALLOWED TO WRITE (OFF = DRY
000210      *               RUN, FOR THE OPS TEAM'S RECONCILIATION PASSES).
000220      *
000230      *================================================================
000240      * HISTORY OF MODIFICATION:
000250      *================================================================
000260      *  CS2A01 - RKOH      14/03/2024 - MARKET DATA BATCH CORE PHASE 1
000270      *                                - INITIAL VERSION.
000280      *---------------------------------------------------------------*
000290      *  CS2A06 - RKOH      03/10/2024 - TICKET CS2-102
000300      *                                - FAILED-CONVERSION TASK WRITE
000310      *                                  ADDED (SEE C300) - PREVIOUSLY
000320      *                                  A RATE FAILURE ABORTED THE
000330      *                                  WHOLE RUN.
000340      *---------------------------------------------------------------*
000350       EJECT
000360      **********************
000370       ENVIRONMENT DIVISION.
000380      **********************
000390       CONFIGURATION SECTION.
000400       SOURCE-COMPUTER. IBM-AS400.
000410       OBJECT-COMPUTER. IBM-AS400.
000420       SPECIAL-NAMES.
000430           C01 IS TOP-OF-FORM
000440           UPSI-0 IS SW-DRY-RUN
000450               ON  STATUS IS SW-DRY-RUN-YES
000460               OFF STATUS IS SW-DRY-RUN-NO.
000470       INPUT-OUTPUT SECTION.
000480       FILE-CONTROL.
000490           SELECT SKNFEED ASSIGN TO DATABASE-SKNFEED
000500                  ORGANIZATION      IS SEQUENTIAL
000510                  ACCESS MODE       IS SEQUENTIAL
000520                  FILE STATUS       IS WK-C-FILE-STATUS.
000530           SELECT SKNFCTQ ASSIGN TO DATABASE-SKNFCTQ
000540                  ORGANIZATION      IS RELATIVE
000550                  ACCESS MODE       IS DYNAMIC
000560                  RELATIVE KEY      IS WK-N-FCTQ-RRN
000570                  FILE STATUS       IS WK-C-FILE-STATUS.
000580           SELECT SKNCTRS ASSIGN TO DATABASE-SKNCTRS
000590                  ORGANIZATION      IS INDEXED
000600                  ACCESS MODE       IS RANDOM
000610                  RECORD KEY        IS CTRS-KEY
000620                  FILE STATUS       IS WK-C-FILE-STATUS.
000630       EJECT
000640      ***************
000650       DATA DIVISION.
000660      ***************
000670       FILE SECTION.
000680      ***************
000690       FD  SKNFEED
000700           LABEL RECORDS ARE OMITTED
000710           DATA RECORD IS SKNFEED-REC.
000720       01  SKNFEED-REC.
000730           COPY SKNFEED.
000740      *
000750       FD  SKNFCTQ
000760           LABEL RECORDS ARE OMITTED
000770           DATA RECORD IS SKNFCTQ-REC.
000780       01  SKNFCTQ-REC.
000790           COPY SKNFCTQ.
000800      *
000810       FD  SKNCTRS
000820           LABEL RECORDS ARE OMITTED
000830           DATA RECORD IS SKNCTRS-REC.
000840       01  SKNCTRS-REC.
000850           05  CTRS-KEY                     PIC X(008).
000860           05  CTRS-NEXT-HUT-ID             PIC S9(09) COMP-3.
000870           05  CTRS-NEXT-SPHS-ID            PIC S9(09) COMP-3.
000880           05  CTRS-NEXT-FCT-ID             PIC S9(09) COMP-3.
000890           05  FILLER                       PIC X(020).
000900      *
000910      *************************
000920       WORKING-STORAGE SECTION.
000930      *************************
000940       01  FILLER              PIC X(24)  VALUE
000950           "** PROGRAM SKMINGST **".
000960      *
000970       01  WK-C-COMMON.
000980           COPY SKNCOMW.
000990           COPY SKNDATE.
001000      *
001010      * CALL AREAS FOR THE COMMON ROUTINES CALLED PER LISTING.
001020       COPY SKDATEL.
001030       COPY SKWEARL.
001040       COPY SKCONVL.
001050       COPY SKHISTL.
001060       COPY SKTASKL.
001070       01  WK-SKSAVEL.
001080           COPY SKNSKIN REPLACING ==SKIN-RECORD== BY ==SKIN-AREA==.
001090           05  WK-I-SAVE-OUTPUT.
001100               10  WK-I-WAS-INSERT      PIC X(001).
001110      *
001120       01  WK-N-FCTQ-RRN                    PIC S9(09) COMP  VALUE ZERO.
001130       77  WK-N-MAX-FCTQ-RRN                PIC S9(09) COMP  VALUE ZERO.
001140       77  WK-N-NEXT-FCT-ID                 PIC S9(09) COMP-3 VALUE ZERO.
001150      *
001160      * BRL EXCHANGE RATE - HELD HERE AS A RUN PARAMETER UNTIL A RATE
001170      * SERVICE FEED IS ON-BOARDED - RATE-OK IS FLIPPED OFF TO DRILL
001180      * THE FAILED-CONVERSION PATH IN UAT.
001190       01  WK-N-RUN-PARMS.
001200           05  WK-N-BRL-RATE                PIC S9(03)V9(06) COMP-3
001210                                             VALUE 0.192000.
001220           05  WK-C-BRL-RATE-OK             PIC X(001) VALUE "Y".
001230           05  FILLER                       PIC X(10) VALUE SPACES.
001240      *
001250       01  WK-C-ROUTING-WORK.
001260           05  WK-C-ROUTING-KEY-UC          PIC X(030) VALUE SPACES.
001270           05  WK-C-ROUTING-KEY-UC-R REDEFINES WK-C-ROUTING-KEY-UC.
001280               10  WK-C-ROUTING-PREFIX      PIC X(012).
001290               10  WK-C-ROUTING-REMAINDER   PIC X(018).
001300           05  WK-C-SOURCE-VALID            PIC X(001) VALUE "N".
001310      *
001320       01  WK-N-INGEST-TOTALS.
001330           05  WK-N-READ-COUNT              PIC S9(07) COMP  VALUE ZERO.
001340           05  WK-N-TASKS-CREATED           PIC S9(07) COMP  VALUE ZERO.
001350           05  WK-N-CONV-FAILED             PIC S9(07) COMP  VALUE ZERO.
001360           05  WK-N-SOURCE-REJECTED         PIC S9(07) COMP  VALUE ZERO.
001370           05  FILLER                       PIC X(10) VALUE SPACES.
001380      *
001390       EJECT
001400      ***************
001410       PROCEDURE DIVISION.
001420      ***************
001430       MAIN-MODULE.
001440           PERFORM A000-INITIALISE-RUN
001450              THRU A099-INITIALISE-RUN-EX.
001460           PERFORM B000-INGEST-ONE-RECORD
001470              THRU B099-INGEST-ONE-RECORD-EX
001480               UNTIL WK-C-EOF-YES.
001490           PERFORM Z000-END-PROGRAM-ROUTINE
001500              THRU Z099-END-PROGRAM-ROUTINE-EX.
001510           GOBACK.
001520       EJECT
001530      *---------------------------------------------------------------*
001540       A000-INITIALISE-RUN.
001550      *---------------------------------------------------------------*
001560           OPEN INPUT SKNFEED.
001570           IF NOT WK-C-SUCCESSFUL
001580               DISPLAY "SKMINGST - OPEN FILE ERROR - SKNFEED"
001590               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001600               GO TO Y900-ABNORMAL-TERMINATION.
001610      *
001620           OPEN I-O SKNFCTQ.
001630           IF NOT WK-C-SUCCESSFUL
001640               DISPLAY "SKMINGST - OPEN FILE ERROR - SKNFCTQ"
001650               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001660               GO TO Y900-ABNORMAL-TERMINATION.
001670      *
001680           PERFORM A050-FIND-MAX-FCTQ-RRN
001690              THRU A059-FIND-MAX-FCTQ-RRN-EX.
001700      *
001710           MOVE "N" TO WK-C-EOF-SWITCH.
001720       A099-INITIALISE-RUN-EX.
001730           EXIT.
001740      *---------------------------------------------------------------*
001750       A050-FIND-MAX-FCTQ-RRN.
001760      *---------------------------------------------------------------*
001770      *    SCAN THE EXISTING QUEUE ONCE AT STARTUP SO NEW ROWS WRITTEN
001780      *    THIS RUN LAND ON UNUSED RELATIVE-RECORD NUMBERS.
001790           MOVE ZERO TO WK-N-MAX-FCTQ-RRN.
001800           MOVE 1 TO WK-N-FCTQ-RRN.
001810           MOVE "N" TO WK-C-EOF-SWITCH.
001820      *
001830           PERFORM A055-READ-NEXT-FCTQ
001840              THRU A056-READ-NEXT-FCTQ-EX
001850                  UNTIL WK-C-EOF-YES.
001860      *---------------------------------------------------------------*
001870       A059-FIND-MAX-FCTQ-RRN-EX.
001880      *---------------------------------------------------------------*
001890           EXIT.
001900      *---------------------------------------------------------------*
001910       A055-READ-NEXT-FCTQ.
001920      *---------------------------------------------------------------*
001930           READ SKNFCTQ NEXT RECORD.
001940           IF WK-C-END-OF-FILE
001950               MOVE "Y" TO WK-C-EOF-SWITCH
001960               GO TO A056-READ-NEXT-FCTQ-EX.
001970      *
001980           IF NOT WK-C-SUCCESSFUL
001990               DISPLAY "SKMINGST - READ ERROR - SKNFCTQ"
002000               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002010               GO TO Y900-ABNORMAL-TERMINATION.
002020      *
002030           IF WK-N-FCTQ-RRN > WK-N-MAX-FCTQ-RRN
002040               MOVE WK-N-FCTQ-RRN TO WK-N-MAX-FCTQ-RRN.
002050      *---------------------------------------------------------------*
002060       A056-READ-NEXT-FCTQ-EX.
002070      *---------------------------------------------------------------*
002080           EXIT.
002090      *---------------------------------------------------------------*
002100       B000-INGEST-ONE-RECORD.
002110      *---------------------------------------------------------------*
002120           READ SKNFEED.
002130           IF WK-C-END-OF-FILE
002140               MOVE "Y" TO WK-C-EOF-SWITCH
002150               GO TO B099-INGEST-ONE-RECORD-EX.
002160      *
002170           IF NOT WK-C-SUCCESSFUL
002180               DISPLAY "SKMINGST - READ ERROR - SKNFEED"
002190               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
002200               GO TO Y900-ABNORMAL-TERMINATION.
002210      *
002220           ADD 1 TO WK-N-READ-COUNT.
002230      *
002240           PERFORM B200-DETERMINE-MARKET-SOURCE
002250              THRU B299-DETERMINE-MARKET-SOURCE-EX.
002260           IF WK-C-SOURCE-VALID = "N"
002270               ADD 1 TO WK-N-SOURCE-REJECTED
002280               GO TO B099-INGEST-ONE-RECORD-EX.
002290      *
002300           MOVE ZERO TO SKIN-PRICE-CENTS.
002310           MOVE "USD" TO SKIN-CURRENCY.
002320      *
002330           IF FEED-CURRENCY NOT = "BRL"
002340               MOVE FEED-PRICE-CENTS  TO SKIN-PRICE-CENTS
002350               MOVE FEED-CURRENCY     TO SKIN-CURRENCY
002360               GO TO B050-CURRENCY-RESOLVED.
002370      *
002380           PERFORM C300-CONVERT-BRL-PRICE
002390              THRU C399-CONVERT-BRL-PRICE-EX.
002400           IF WK-SKCONVL-RATE-UNAVAILABLE
002410               PERFORM C400-WRITE-FAILED-CONVERSION
002420                  THRU C499-WRITE-FAILED-CONVERSION-EX
002430               ADD 1 TO WK-N-CONV-FAILED
002440               GO TO B099-INGEST-ONE-RECORD-EX.
002450      *
002460       B050-CURRENCY-RESOLVED.
002470      *
002480           PERFORM C000-BUILD-AND-SAVE-SKIN
002490              THRU C099-BUILD-AND-SAVE-SKIN-EX.
002500      *
002510           PERFORM C100-CHECK-AND-ENQUEUE-HISTORY
002520              THRU C199-CHECK-AND-ENQUEUE-HISTORY-EX.
002530      *---------------------------------------------------------------*
002540       B099-INGEST-ONE-RECORD-EX.
002550      *---------------------------------------------------------------*
002560           EXIT.
002570      *---------------------------------------------------------------*
002580       B200-DETERMINE-MARKET-SOURCE.
002590      *---------------------------------------------------------------*
002600      *    STRIP THE "SKIN.MARKET." PREFIX (CASE-INSENSITIVE) AND
002610      *    MATCH THE REMAINDER AGAINST THE THREE KNOWN SOURCES. NO
002620      *    MATCH IS A HARD REJECT OF THE MESSAGE - RULE PER SPEC.
002630           MOVE FEED-ROUTING-KEY TO WK-C-ROUTING-KEY-UC.
002640           INSPECT WK-C-ROUTING-KEY-UC
002650               CONVERTING "abcdefghijklmnopqrstuvwxyz"
002660                       TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
002670      *
002680           MOVE "N" TO WK-C-SOURCE-VALID.
002690           MOVE SPACES TO SKIN-MARKET-SOURCE.
002700      *
002710           IF WK-C-ROUTING-PREFIX NOT = "SKIN.MARKET."
002720               GO TO B299-DETERMINE-MARKET-SOURCE-EX.
002730      *
002740           IF WK-C-ROUTING-REMAINDER = "STEAM"
002750               MOVE "STEAM"     TO SKIN-MARKET-SOURCE
002760               MOVE "Y"         TO WK-C-SOURCE-VALID
002770           ELSE
002780           IF WK-C-ROUTING-REMAINDER = "BITSKINS"
002790               MOVE "BITSKINS"  TO SKIN-MARKET-SOURCE
002800               MOVE "Y"         TO WK-C-SOURCE-VALID
002810           ELSE
002820           IF WK-C-ROUTING-REMAINDER = "DASHSKINS"
002830               MOVE "DASHSKINS" TO SKIN-MARKET-SOURCE
002840               MOVE "Y"         TO WK-C-SOURCE-VALID.
002850       B299-DETERMINE-MARKET-SOURCE-EX.
002860           EXIT.
002870      *---------------------------------------------------------------*
002880       C000-BUILD-AND-SAVE-SKIN.
002890      *---------------------------------------------------------------*
002900           MOVE FEED-SKIN-ID           TO SKIN-ID.
002910           MOVE FEED-SKIN-NAME         TO SKIN-NAME.
002920           MOVE FEED-SKIN-ASSET-ID     TO SKIN-ASSET-ID.
002930           MOVE FEED-FLOAT-VALUE       TO SKIN-FLOAT-VALUE.
002940           MOVE FEED-PAINT-SEED        TO SKIN-PAINT-SEED.
002950           MOVE FEED-PAINT-INDEX       TO SKIN-PAINT-INDEX.
002960           MOVE FEED-STICKER-COUNT     TO SKIN-STICKER-COUNT.
002970           MOVE FEED-LINK              TO SKIN-LINK.
002980           MOVE "AVAILABLE"            TO SKIN-STATUS.
002990      *
003000           MOVE FEED-FLOAT-VALUE       TO WK-SKWEARL-FLOAT-VALUE.
003010           CALL "SKMCWEAR" USING WK-SKWEARL.
003020           MOVE WK-SKWEARL-WEAR        TO SKIN-WEAR.
003030      *
003040           IF NOT SW-DRY-RUN-YES
003050               CALL "SKMCSAVE" USING WK-SKSAVEL.
003060      *---------------------------------------------------------------*
003070       C099-BUILD-AND-SAVE-SKIN-EX.
003080      *---------------------------------------------------------------*
003090           EXIT.
003100      *---------------------------------------------------------------*
003110       C100-CHECK-AND-ENQUEUE-HISTORY.
003120      *---------------------------------------------------------------*
003130           MOVE SKIN-NAME         TO WK-SKHISTL-SKIN-NAME.
003140           MOVE SKIN-WEAR         TO WK-SKHISTL-WEAR.
003150           MOVE ZERO                   TO WK-SKHISTL-EXPIRE-SECS.
003160           CALL "SKMCHIST" USING WK-SKHISTL.
003170      *
003180           IF WK-SKHISTL-NOT-FOUND OR WK-SKHISTL-DOES-NEED-UPDATE
003190               MOVE SKIN-NAME     TO WK-SKTASKL-SKIN-NAME
003200               MOVE SKIN-WEAR     TO WK-SKTASKL-WEAR
003210               CALL "SKMCTASK" USING WK-SKTASKL
003220               IF WK-SKTASKL-WAS-CREATED
003230                   ADD 1 TO WK-N-TASKS-CREATED.
003240      *---------------------------------------------------------------*
003250       C199-CHECK-AND-ENQUEUE-HISTORY-EX.
003260      *---------------------------------------------------------------*
003270           EXIT.
003280      *---------------------------------------------------------------*
003290       C300-CONVERT-BRL-PRICE.
003300      *---------------------------------------------------------------*
003310           MOVE "C"                TO WK-SKCONVL-FUNCTION.
003320           MOVE FEED-PRICE-CENTS   TO WK-SKCONVL-BRL-CENTS.
003330           MOVE WK-N-BRL-RATE      TO WK-SKCONVL-RATE.
003340           MOVE WK-C-BRL-RATE-OK   TO WK-SKCONVL-RATE-OK.
003350           CALL "SKMCCONV" USING WK-SKCONVL.
003360      *
003370           IF WK-SKCONVL-RATE-WAS-USED
003380               MOVE WK-SKCONVL-USD-CENTS TO SKIN-PRICE-CENTS
003390               MOVE "USD"                TO SKIN-CURRENCY.
003400       C399-CONVERT-BRL-PRICE-EX.
003410           EXIT.
003420      *---------------------------------------------------------------*
003430       C400-WRITE-FAILED-CONVERSION.
003440      *---------------------------------------------------------------*
003450           PERFORM D000-NEXT-FCT-ID THRU D099-NEXT-FCT-ID-EX.
003460           PERFORM D100-GET-NOW THRU D199-GET-NOW-EX.
003470      *
003480           INITIALIZE FCT-RECORD.
003490           MOVE WK-N-NEXT-FCT-ID       TO FCT-ID.
003500           MOVE FEED-RECORD            TO FCT-SKIN-DATA-JSON.
003510           MOVE FEED-PRICE-CENTS       TO FCT-ORIGINAL-PRICE.
003520           MOVE FEED-CURRENCY          TO FCT-CURRENCY.
003530           MOVE FEED-SKIN-ID           TO FCT-SKIN-ID.
003540           MOVE 1                      TO FCT-ATTEMPT-COUNT.
003550           MOVE "EXCHANGE RATE UNAVAILABLE" TO FCT-LAST-ERROR.
003560           MOVE WK-D-ISO-TIMESTAMP     TO FCT-CREATED-AT.
003570      *
003580           MOVE "A"                    TO WK-SKDATEL-FUNCTION.
003590           MOVE WK-SKDATEL-SECS-OUT    TO WK-SKDATEL-SECS-IN.
003600           COMPUTE WK-SKDATEL-DELTA-SECS = 5 * 60.
003610           CALL "SKMCDATE" USING WK-SKDATEL.
003620           MOVE WK-SKDATEL-ISO-OUT     TO FCT-NEXT-RETRY-AT.
003630           MOVE "N"                    TO FCT-PERMANENTLY-FAILED.
003640      *
003650           COMPUTE WK-N-FCTQ-RRN = WK-N-MAX-FCTQ-RRN + 1.
003660           WRITE SKNFCTQ-REC.
003670           IF NOT WK-C-SUCCESSFUL
003680               DISPLAY "SKMINGST - WRITE ERROR - SKNFCTQ"
003690               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003700               GO TO Y900-ABNORMAL-TERMINATION.
003710      *---------------------------------------------------------------*
003720       C499-WRITE-FAILED-CONVERSION-EX.
003730      *---------------------------------------------------------------*
003740           EXIT.
003750      *---------------------------------------------------------------*
003760       D000-NEXT-FCT-ID.
003770      *---------------------------------------------------------------*
003780           OPEN I-O SKNCTRS.
003790           IF NOT WK-C-SUCCESSFUL
003800               DISPLAY "SKMINGST - OPEN FILE ERROR - SKNCTRS"
003810               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003820               GO TO Y900-ABNORMAL-TERMINATION.
003830      *
003840           MOVE "SKNCTR01" TO CTRS-KEY.
003850           READ SKNCTRS KEY IS CTRS-KEY.
003860           IF NOT WK-C-SUCCESSFUL
003870               DISPLAY "SKMINGST - READ ERROR - SKNCTRS"
003880               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
003890               CLOSE SKNCTRS
003900               GO TO Y900-ABNORMAL-TERMINATION.
003910      *
003920           ADD 1 TO CTRS-NEXT-FCT-ID.
003930           MOVE CTRS-NEXT-FCT-ID TO WK-N-NEXT-FCT-ID.
003940           REWRITE SKNCTRS-REC.
003950           CLOSE SKNCTRS.
003960      *---------------------------------------------------------------*
003970       D099-NEXT-FCT-ID-EX.
003980      *---------------------------------------------------------------*
003990           EXIT.
004000      *---------------------------------------------------------------*
004010       D100-GET-NOW.
004020      *---------------------------------------------------------------*
004030           MOVE "N" TO WK-SKDATEL-FUNCTION.
004040           CALL "SKMCDATE" USING WK-SKDATEL.
004050           MOVE WK-SKDATEL-ISO-OUT TO WK-D-ISO-TIMESTAMP.
004060      *---------------------------------------------------------------*
004070       D199-GET-NOW-EX.
004080      *---------------------------------------------------------------*
004090           EXIT.
004100      *---------------------------------------------------------------*
004110       Y900-ABNORMAL-TERMINATION.
004120      *---------------------------------------------------------------*
004130           PERFORM Z000-END-PROGRAM-ROUTINE
004140              THRU Z099-END-PROGRAM-ROUTINE-EX.
004150           GOBACK.
004160      *---------------------------------------------------------------*
004170       Z000-END-PROGRAM-ROUTINE.
004180      *---------------------------------------------------------------*
004190           CLOSE SKNFEED.
004200           CLOSE SKNFCTQ.
004210           DISPLAY "SKMINGST - RECORDS READ        - " WK-N-READ-COUNT.
004220           DISPLAY "SKMINGST - TASKS CREATED        - "
004230                    WK-N-TASKS-CREATED.
004240           DISPLAY "SKMINGST - CONVERSIONS FAILED   - "
004250                    WK-N-CONV-FAILED.
004260           DISPLAY "SKMINGST - SOURCE REJECTS       - "
004270                    WK-N-SOURCE-REJECTED.
004280      *---------------------------------------------------------------*
004290       Z099-END-PROGRAM-ROUTINE-EX.
004300      *---------------------------------------------------------------*
004310           EXIT.
004320      *
004330      ******************************************************************
004340      *************** END OF PROGRAM SOURCE  SKMINGST ****************
004350      ******************************************************************
