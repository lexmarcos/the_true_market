000010      *----------------------------------------------------------------*
000020      * SKNFEED.cpy                                                    *
000030      * RECORD LAYOUT FOR THE INBOUND MARKET-DATA FEED FILE            *
000040      * (FILE SKNFEED - ONE LISTING PER LINE, ARRIVAL ORDER)           *
000050      *----------------------------------------------------------------*
000060      *DESCRIPTION : SUBSTITUTES FOR THE BROKER QUEUE THE LIVE SYSTEM  *
000070      *              READS LISTINGS FROM. SKMINGST READS THIS FILE     *
000080      *              SEQUENTIALLY, ONE RECORD PER RUN OF THE INGEST    *
000090      *              PARAGRAPH, CARRYING THE ROUTING KEY THE BROKER    *
000100      *              WOULD HAVE STAMPED ON THE MESSAGE.                *
000110      *----------------------------------------------------------------*
000120      * HISTORY OF MODIFICATION:                                       *
000130      *----------------------------------------------------------------*
000140      * MOD.#   INIT    DATE        DESCRIPTION                        *
000150      * ------- ------- ----------  --------------------------------- *
000160      * CS2A01  RKOH    14/03/2024 - INITIAL VERSION - MARKET DATA     *
000170      *                              BATCH CORE, PHASE 1               *
000180      *----------------------------------------------------------------*
000190       05  FEED-RECORD.
000200           10  FEED-ROUTING-KEY             PIC X(030).
000210      *                                E.G. "SKIN.MARKET.STEAM" - THE
000220      *                                "SKIN.MARKET." PREFIX IS
000230      *                                STRIPPED BY SKMINGST PARA B200
000240           10  FEED-SKIN-ID                  PIC X(036).
000250           10  FEED-SKIN-NAME                PIC X(100).
000260           10  FEED-SKIN-ASSET-ID            PIC X(036).
000270           10  FEED-FLOAT-VALUE              PIC S9(01)V9(06) COMP-3.
000280           10  FEED-PAINT-SEED               PIC S9(05) COMP-3.
000290           10  FEED-PAINT-INDEX              PIC S9(05) COMP-3.
000300           10  FEED-STICKER-COUNT            PIC S9(02) COMP-3.
000310           10  FEED-PRICE-CENTS              PIC S9(09) COMP-3.
000320      *                                PRICE AS QUOTED BY THE SOURCE -
000330      *                                MAY BE IN A NON-USD CURRENCY,
000340      *                                SEE FEED-CURRENCY
000350           10  FEED-CURRENCY                 PIC X(003).
000360           10  FEED-LINK                     PIC X(500).
000370           10  FILLER                        PIC X(030).
000380      *                                RESERVED FOR FUTURE EXPANSION
