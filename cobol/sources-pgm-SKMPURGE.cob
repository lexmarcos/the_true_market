000010      *************************
000020       IDENTIFICATION DIVISION.
000030      *************************
000040       PROGRAM-ID.     SKMPURGE.
000050       AUTHOR.         WONG KAH YEE.
000060       INSTALLATION.   CS2 MARKET DATA BATCH GROUP.
000070       DATE-WRITTEN.   23 MAR 2024.
000080       DATE-COMPILED.
000090       SECURITY.       PRODUCTION - CS2 SKIN MARKET DATA BATCH SUITE.
000100      *
000110      *DESCRIPTION :  RETENTION SWEEP OF THE HISTORY-UPDATE-TASK QUEUE.
000120      *               A COMPLETED TASK HAS NO FURTHER USE ONCE IT IS
000130      *               PAST THE RETENTION WINDOW - THIS JOB DELETES IT
000140      *               OUTRIGHT (UNLIKE SKMSTALE, WHICH ONLY EVER
000150      *               FLIPS A STATUS AND NEVER DELETES).
000160      *NOTE        :  RETENTION-HOURS IS FIXED AT 24 BY THE SPEC ITSELF,
000170      *               NOT A CONFIGURABLE RUN PARAMETER - NO CS2-092
000180      *               PARM-CARD HOOK IS NEEDED HERE.
000190      *
000200      *================================================================
000210      * HISTORY OF MODIFICATION:
000220      *================================================================
000230      *  CS2A12 - WKY       23/03/2024 - MARKET DATA BATCH CORE PHASE 2
000240      *                                - INITIAL VERSION.
000250      *---------------------------------------------------------------*
000260       EJECT
000270      **********************
000280       ENVIRONMENT DIVISION.
000290      **********************
000300       CONFIGURATION SECTION.
000310       SOURCE-COMPUTER. IBM-AS400.
000320       OBJECT-COMPUTER. IBM-AS400.
000330       SPECIAL-NAMES.
000340           C01 IS TOP-OF-FORM.
000350       INPUT-OUTPUT SECTION.
000360       FILE-CONTROL.
000370           SELECT SKNHUTQ ASSIGN TO DATABASE-SKNHUTQ
000380                  ORGANIZATION      IS RELATIVE
000390                  ACCESS MODE       IS DYNAMIC
000400                  RELATIVE KEY      IS WK-N-HUTQ-RRN
000410                  FILE STATUS       IS WK-C-FILE-STATUS.
000420       EJECT
000430      ***************
000440       DATA DIVISION.
000450      ***************
000460       FILE SECTION.
000470      ***************
000480       FD  SKNHUTQ
000490           LABEL RECORDS ARE OMITTED
000500           DATA RECORD IS SKNHUTQ-REC.
000510       01  SKNHUTQ-REC.
000520           COPY SKNHUTQ.
000530      *
000540      *************************
000550       WORKING-STORAGE SECTION.
000560      *************************
000570       01  FILLER              PIC X(24)  VALUE
000580           "** PROGRAM SKMPURGE **".
000590      *
000600       01  WK-C-COMMON.
000610           COPY SKNCOMW.
000620      *
000630      * CALL AREA FOR THE COMMON DATE ROUTINE - SEE SKDATEL FOR THE
000640      * FUNCTION-CODE PROTOCOL.
000650       COPY SKDATEL.
000660      *
000670       77  WK-N-HUTQ-RRN               PIC S9(09) COMP  VALUE ZERO.
000680       77  WK-N-RETENTION-HOURS        PIC S9(03) COMP  VALUE 24.
000690      *
000700       01  WK-C-TIME-WORK.
000710           05  WK-C-CUTOFF-ISO          PIC X(026).
000720           05  WK-N-DELTA-SECS          PIC S9(11) COMP-3.
000730      *
000740      * TRACE VIEW OF THE FIXED RETENTION WINDOW, DISPLAYED AT
000750      * STARTUP.
000760       01  WK-C-RETENTION-TRACE.
000770           05  WK-C-RETENTION-HOURS-D   PIC S9(03) DISPLAY.
000780           05  WK-C-RETENTION-HOURS-D-R REDEFINES
000790                                        WK-C-RETENTION-HOURS-D
000800                                        PIC X(04).
000810           05  FILLER                   PIC X(10) VALUE SPACES.
000820      *
000830      * TRACE VIEW OF THE ROWS-SCANNED COUNT, DISPLAYED AT
000840      * END-OF-RUN ALONGSIDE THE DELETED COUNT.
000850       01  WK-C-SCANNED-COUNT-TRACE.
000860           05  WK-C-SCANNED-COUNT-D     PIC S9(07) DISPLAY.
000870           05  WK-C-SCANNED-COUNT-D-R REDEFINES
000880                                        WK-C-SCANNED-COUNT-D
000890                                        PIC X(08).
000900           05  FILLER                   PIC X(10) VALUE SPACES.
000910      *
000920      * TRACE VIEW OF THE FINAL DELETED COUNT.
000930       01  WK-C-DELETED-COUNT-TRACE.
000940           05  WK-C-DELETED-COUNT-D     PIC S9(07) DISPLAY.
000950           05  WK-C-DELETED-COUNT-D-R REDEFINES
000960                                        WK-C-DELETED-COUNT-D
000970                                        PIC X(08).
000980           05  FILLER                   PIC X(10) VALUE SPACES.
000990      *
001000       01  WK-N-RUN-TOTALS.
001010           05  WK-N-TASKS-SCANNED       PIC S9(07) COMP VALUE ZERO.
001020           05  WK-N-TASKS-DELETED       PIC S9(07) COMP VALUE ZERO.
001030      *
001040       EJECT
001050      *****************
001060       PROCEDURE DIVISION.
001070      *****************
001080       MAIN-MODULE.
001090           PERFORM A000-INITIALISE-RUN
001100              THRU A099-INITIALISE-RUN-EX.
001110           PERFORM B000-SCAN-AND-PURGE-TASKS
001120              THRU B099-SCAN-AND-PURGE-TASKS-EX.
001130           PERFORM Z000-END-PROGRAM-ROUTINE
001140              THRU Z099-END-PROGRAM-ROUTINE-EX.
001150           GOBACK.
001160       EJECT
001170      *---------------------------------------------------------------*
001180       A000-INITIALISE-RUN.
001190      *---------------------------------------------------------------*
001200           OPEN I-O SKNHUTQ.
001210           IF NOT WK-C-SUCCESSFUL
001220               DISPLAY "SKMPURGE - OPEN FILE ERROR - SKNHUTQ"
001230               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001240               GO TO Y900-ABNORMAL-TERMINATION.
001250      *
001260           MOVE ZERO TO WK-N-TASKS-SCANNED.
001270           MOVE ZERO TO WK-N-TASKS-DELETED.
001280           MOVE WK-N-RETENTION-HOURS TO WK-C-RETENTION-HOURS-D.
001290           DISPLAY "SKMPURGE - RETENTION HOURS THIS RUN "
001300                    WK-C-RETENTION-HOURS-D-R.
001310      *
001320           MOVE "N" TO WK-SKDATEL-FUNCTION.
001330           CALL "SKMCDATE" USING WK-SKDATEL.
001340      *
001350           COMPUTE WK-N-DELTA-SECS =
001360                   ZERO - (WK-N-RETENTION-HOURS * 3600).
001370           MOVE "A"                   TO WK-SKDATEL-FUNCTION.
001380           MOVE WK-SKDATEL-SECS-OUT   TO WK-SKDATEL-SECS-IN.
001390           MOVE WK-N-DELTA-SECS       TO WK-SKDATEL-DELTA-SECS.
001400           CALL "SKMCDATE" USING WK-SKDATEL.
001410           MOVE WK-SKDATEL-ISO-OUT  TO WK-C-CUTOFF-ISO.
001420      *
001430           MOVE "N" TO WK-C-EOF-SWITCH.
001440      *---------------------------------------------------------------*
001450       A099-INITIALISE-RUN-EX.
001460      *---------------------------------------------------------------*
001470           EXIT.
001480       EJECT
001490      *---------------------------------------------------------------*
001500       B000-SCAN-AND-PURGE-TASKS.
001510      *---------------------------------------------------------------*
001520           PERFORM B100-READ-AND-CHECK-ONE-TASK
001530              THRU B199-READ-AND-CHECK-ONE-TASK-EX
001540                  UNTIL WK-C-EOF-YES.
001550      *---------------------------------------------------------------*
001560       B099-SCAN-AND-PURGE-TASKS-EX.
001570      *---------------------------------------------------------------*
001580           EXIT.
001590      *---------------------------------------------------------------*
001600       B100-READ-AND-CHECK-ONE-TASK.
001610      *---------------------------------------------------------------*
001620           READ SKNHUTQ NEXT RECORD.
001630           IF WK-C-END-OF-FILE
001640               MOVE "Y" TO WK-C-EOF-SWITCH
001650               GO TO B199-READ-AND-CHECK-ONE-TASK-EX.
001660      *
001670           IF NOT WK-C-SUCCESSFUL
001680               DISPLAY "SKMPURGE - READ ERROR - SKNHUTQ"
001690               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001700               GO TO Y900-ABNORMAL-TERMINATION.
001710      *
001720           ADD 1 TO WK-N-TASKS-SCANNED.
001730      *
001740           IF NOT HUT-STATUS-COMPLETED
001750               GO TO B199-READ-AND-CHECK-ONE-TASK-EX.
001760      *
001770           IF HUT-FINISHED-AT NOT < WK-C-CUTOFF-ISO
001780               GO TO B199-READ-AND-CHECK-ONE-TASK-EX.
001790      *
001800           DELETE SKNHUTQ RECORD.
001810           IF NOT WK-C-SUCCESSFUL
001820               DISPLAY "SKMPURGE - DELETE ERROR - SKNHUTQ"
001830               DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
001840               GO TO Y900-ABNORMAL-TERMINATION.
001850      *
001860           ADD 1 TO WK-N-TASKS-DELETED.
001870      *---------------------------------------------------------------*
001880       B199-READ-AND-CHECK-ONE-TASK-EX.
001890      *---------------------------------------------------------------*
001900           EXIT.
001910       EJECT
001920      *---------------------------------------------------------------*
001930       Y900-ABNORMAL-TERMINATION.
001940      *---------------------------------------------------------------*
001950           PERFORM Z000-END-PROGRAM-ROUTINE
001960              THRU Z099-END-PROGRAM-ROUTINE-EX.
001970           GOBACK.
001980      *---------------------------------------------------------------*
001990       Z000-END-PROGRAM-ROUTINE.
002000      *---------------------------------------------------------------*
002010           CLOSE SKNHUTQ.
002020      *
002030           MOVE WK-N-TASKS-SCANNED TO WK-C-SCANNED-COUNT-D.
002040           MOVE WK-N-TASKS-DELETED TO WK-C-DELETED-COUNT-D.
002050           DISPLAY "SKMPURGE - TASKS SCANNED " WK-C-SCANNED-COUNT-D-R.
002060           DISPLAY "SKMPURGE - TASKS DELETED " WK-C-DELETED-COUNT-D-R.
002070      *---------------------------------------------------------------*
002080       Z099-END-PROGRAM-ROUTINE-EX.
002090      *---------------------------------------------------------------*
002100           EXIT.
002110      *
002120      ******************************************************************
002130      *************** END OF PROGRAM SOURCE  SKMPURGE ****************
002140      ******************************************************************
